000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ENTSECAO-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   29/03/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*     EMPRESA S / A
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : Le o arquivo de PARAMETROS DE EXECUCAO (PARAM-
000120*              FILE) e o arquivo de QUANTITATIVO DE ALUNOS POR
000130*              SEMESTRE (CAPACITY-FILE), e GERA AS SECOES DE
000140*              ALUNOS (SECAO.WRK) PELA REGRA DE DIVISAO POR
000150*              EXCESSO (REGRA S-1), UMA SECAO PARA CADA GRUPO
000160*              DE ATE TAM-SECAO ALUNOS.
000170*
000180* VRS         DATA           DESCRICAO                        TAG
000190* 1.0      29/03/2000        IMPLATACAO (CADASTRO DE NOTAS)    FAB1
000200* 1.1      08/10/2008        REESCRITO P/ GERADOR DE SECOES -  JAM1
000210*                            ARQ CADASTRO DE NOTAS SUBSTITUIDO
000220*                            POR CCUR.DAT + PARAM.DAT.          JAM1
000230* 1.2      15/10/2008        IMPLEMENTA REGRA S-1 DE DIVISAO   JAM1
000240*                            POR EXCESSO (CEILING DIVISION).   JAM1
000250* 1.3      22/10/2008        ASSUME TAM-SECAO = 50 E COD-PROG  JAM1
000260*                            = 'A' QUANDO PARAM.DAT OMITE.     JAM1
000270* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000280*                            INCALU.EXE AO TERMINO.              JAM1
000290* 1.5      14/04/2009        COMENTADO 0150-LE-PARAMETROS -   JAM2
000300*                            OS CAMPOS PRM-MAX-HORAS-DIA/
000310*                            PRM-DIAS-SEMANA/PRM-GAP-MINUTOS/
000320*                            PRM-HORA-LIMITE SAO DE USO EXCLU-
000330*                            SIVO DO ALOCADOR (INCALU.EXE), QUE
000340*                            AGORA LE O PARAM.DAT DIRETAMENTE;
000350*                            ESTE PASSO SO PRECISA DE TAM-SECAO
000360*                            E COD-PROGRAMA PARA GERAR AS SE-
000370*                            COES.                               JAM2
000380*
000390       ENVIRONMENT DIVISION.
000400       CONFIGURATION SECTION.
000410       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT CAPACITY-FILE  ASSIGN TO DISK
000450                       ORGANIZATION LINE SEQUENTIAL
000460                       FILE STATUS STATUS-CCU.
000470
000480           SELECT PARAM-FILE     ASSIGN TO DISK
000490                       ORGANIZATION LINE SEQUENTIAL
000500                       FILE STATUS STATUS-PRM.
000510
000520           SELECT WORK-SECAO-FILE ASSIGN TO DISK
000530                       ORGANIZATION LINE SEQUENTIAL
000540                       FILE STATUS STATUS-WRK.
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  CAPACITY-FILE
000590           LABEL RECORD STANDARD
000600           VALUE OF FILE-ID 'CCUR.DAT'
000610           RECORD CONTAINS 6 CHARACTERS.
000620
000630       01  REG-CADCCUR.
000640           05  CHAVE-CCUR.
000650               10  SEMESTRE-CCU        PIC 9(02).
000660           05  QTDE-ALUNOS-CCU         PIC 9(04).
000670
000680       FD  PARAM-FILE
000690           LABEL RECORD STANDARD
000700           VALUE OF FILE-ID 'PARAM.DAT'
000710           RECORD CONTAINS 30 CHARACTERS.
000720
000730       01  REG-PARAM.
000740           05  PRM-TAM-SECAO           PIC 9(03).
000750           05  PRM-COD-PROGRAMA        PIC X(01).
000760           05  PRM-MAX-HORAS-DIA       PIC 9(02).
000770           05  PRM-DIAS-SEMANA         PIC 9(01).
000780           05  PRM-GAP-MINUTOS         PIC 9(03).
000790           05  PRM-HORA-LIMITE         PIC 9(02).
000800           05  FILLER                  PIC X(17).
000810
000820       FD  WORK-SECAO-FILE
000830           LABEL RECORD STANDARD
000840           VALUE OF FILE-ID 'SECAO.WRK'
000850           RECORD CONTAINS 16 CHARACTERS.
000860
000870       01  REG-SECAO-WRK.
000880           05  WRK-SEMESTRE-SEC        PIC 9(02).
000890           05  WRK-NOME-SECAO          PIC X(10).
000900           05  WRK-CAPACIDADE-SEC      PIC 9(04).
000910
000920       WORKING-STORAGE SECTION.
000930       01  STATUS-CCU              PIC X(02) VALUE SPACES.
000940       01  STATUS-PRM              PIC X(02) VALUE SPACES.
000950       01  STATUS-WRK              PIC X(02) VALUE SPACES.
000960       01  WS-CONTADORES.
000970           05  WS-QTDE-SEMESTRES    PIC 9(05) COMP VALUE ZEROS.
000980           05  WS-QTDE-SECOES       PIC 9(05) COMP VALUE ZEROS.
000990           05  WS-TOTAL-SECOES      PIC 9(05) COMP VALUE ZEROS.
001000           05  WS-RESTO             PIC 9(05) COMP VALUE ZEROS.
001010       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001020           05  FILLER               PIC X(20).
001030
001040       01  WS-TAM-SECAO             PIC 9(03) VALUE 50.
001050       01  WS-COD-PROGRAMA          PIC X(01) VALUE 'A'.
001060
001070       01  WS-ORDINAL-SEC.
001080           05  WS-ORDINAL-NUM       PIC 9(02) COMP VALUE ZEROS.
001090       01  WS-ORDINAL-SEC-R REDEFINES WS-ORDINAL-SEC.
001100           05  FILLER               PIC X(02).
001110
001120       01  WS-ORDINAL-EDIT          PIC Z9.
001130
001140       01  WS-NOME-SECAO-WRK.
001150           05  FILLER               PIC X(01) VALUE 'S'.
001160           05  WS-NS-SEMESTRE       PIC 9(02).
001170           05  WS-NS-PROGRAMA       PIC X(01).
001180           05  WS-NS-ORDINAL        PIC X(02).
001190           05  FILLER               PIC X(04) VALUE SPACES.
001200       01  WS-NOME-SECAO-WRK-R REDEFINES WS-NOME-SECAO-WRK.
001210           05  FILLER               PIC X(10).
001220
001230       PROCEDURE DIVISION.
001240
001250       0100-ABRE-ARQUIVOS.
001260           OPEN INPUT  CAPACITY-FILE
001270           OPEN OUTPUT WORK-SECAO-FILE
001280           IF STATUS-CCU NOT= '00'
001290              DISPLAY 'CCUR.DAT NAO ENCONTRADO - ABORTADO'
001300              STOP RUN.
001310           OPEN INPUT  PARAM-FILE
001320           IF STATUS-PRM = '00'
001330              PERFORM 0150-LE-PARAMETROS THRU 0150-EXIT
001340              CLOSE PARAM-FILE.
001350
001360       0150-LE-PARAMETROS.
001370*    JAM2 14/04/2009 - PRM-MAX-HORAS-DIA, PRM-DIAS-SEMANA,
001380*    PRM-GAP-MINUTOS E PRM-HORA-LIMITE NAO SAO MOVIDOS AQUI DE
001390*    PROPOSITO - SAO PARAMETROS DA ALOCACAO DE AULAS (REGRAS
001400*    M-9/M-10/M-11/M-12) E O INCALU.EXE LE O PARAM.DAT POR
001410*    CONTA PROPRIA ANTES DE ALOCAR. ESTE PASSO SO PRECISA DE
001420*    TAM-SECAO E COD-PROGRAMA PARA GERAR AS SECOES.
001430           READ PARAM-FILE
001440               AT END
001450                  GO TO 0150-EXIT.
001460           IF PRM-TAM-SECAO NOT= ZEROS
001470              MOVE PRM-TAM-SECAO TO WS-TAM-SECAO.
001480           IF PRM-COD-PROGRAMA NOT= SPACE
001490              MOVE PRM-COD-PROGRAMA TO WS-COD-PROGRAMA.
001500       0150-EXIT.  EXIT.
001510
001520       0200-LE-CCUR.
001530           READ CAPACITY-FILE
001540               AT END
001550                  GO TO 0900-FECHA-ARQUIVOS.
001560           ADD 1 TO WS-QTDE-SEMESTRES
001570           PERFORM 0400-GERA-SECOES THRU 0400-EXIT
001580           GO TO 0200-LE-CCUR.
001590
001600       0400-GERA-SECOES.
001610           PERFORM 0450-CALCULA-SECOES THRU 0450-EXIT
001620           MOVE ZEROS TO WS-ORDINAL-NUM
001630       0420-GRAVA-LOOP.
001640           IF WS-ORDINAL-NUM >= WS-QTDE-SECOES
001650              GO TO 0400-EXIT.
001660           ADD 1 TO WS-ORDINAL-NUM
001670           PERFORM 0500-MONTA-NOME THRU 0500-EXIT
001680           PERFORM 0600-GRAVA-SECAO THRU 0600-EXIT
001690           GO TO 0420-GRAVA-LOOP.
001700       0400-EXIT.  EXIT.
001710
001720       0450-CALCULA-SECOES.
001730           DIVIDE QTDE-ALUNOS-CCU BY WS-TAM-SECAO
001740                   GIVING WS-QTDE-SECOES
001750                   REMAINDER WS-RESTO.
001760           IF WS-RESTO NOT= ZEROS
001770              ADD 1 TO WS-QTDE-SECOES.
001780           IF WS-QTDE-SECOES = ZEROS
001790              MOVE 1 TO WS-QTDE-SECOES.
001800           ADD WS-QTDE-SECOES TO WS-TOTAL-SECOES.
001810       0450-EXIT.  EXIT.
001820
001830       0500-MONTA-NOME.
001840           MOVE SEMESTRE-CCU    TO WS-NS-SEMESTRE
001850           MOVE WS-COD-PROGRAMA TO WS-NS-PROGRAMA
001860           MOVE WS-ORDINAL-NUM  TO WS-ORDINAL-EDIT
001870           MOVE WS-ORDINAL-EDIT TO WS-NS-ORDINAL
001880           IF WS-ORDINAL-NUM < 10
001890              MOVE WS-NS-ORDINAL(2:1) TO WS-NS-ORDINAL(1:1)
001900              MOVE SPACE              TO WS-NS-ORDINAL(2:1).
001910       0500-EXIT.  EXIT.
001920
001930       0600-GRAVA-SECAO.
001940           MOVE SEMESTRE-CCU      TO WRK-SEMESTRE-SEC
001950           MOVE WS-NOME-SECAO-WRK TO WRK-NOME-SECAO
001960           IF WS-ORDINAL-NUM = WS-QTDE-SECOES
001970              COMPUTE WRK-CAPACIDADE-SEC =
001980                 QTDE-ALUNOS-CCU -
001990                 ((WS-QTDE-SECOES - 1) * WS-TAM-SECAO)
002000           ELSE
002010              MOVE WS-TAM-SECAO TO WRK-CAPACIDADE-SEC.
002020           WRITE REG-SECAO-WRK.
002030       0600-EXIT.  EXIT.
002040
002050       0900-FECHA-ARQUIVOS.
002060           CLOSE CAPACITY-FILE
002070                 WORK-SECAO-FILE
002080           DISPLAY 'SEMESTRES LIDOS: ' WS-QTDE-SEMESTRES
002090           DISPLAY 'TOTAL DE SECOES GERADAS: ' WS-TOTAL-SECOES
002100           CHAIN 'INCALU.EXE'.
