000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     CADCURSO-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   29/03/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*    EMPRESA S / A
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de GRADE CURRICULAR
000120*              (COURSE-FILE), gerando uma linha de erro por
000130*              violacao encontrada no arquivo CURSO.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      29/03/2000        IMPLATACAO (CADASTRO DE CURSOS)  FAB1
000170* 1.1      14/11/2000        INCLUI VALIDACAO CAMPO QTDE-AULAS FAB2
000180* 1.2      03/07/2008        REESCRITO P/ VALIDAR GRADE HORA- JAM1
000190*                            RIA - ARQ CURSO.DAT PASSA A SER
000200*                            SEQUENCIAL DE ENTRADA, NAO MAIS
000210*                            INDEXADO DE CADASTRO.             JAM1
000220* 1.3      18/07/2008        VALIDA DUPLICIDADE DE CODIGO POR  JAM1
000230*                            SEMESTRE (REGRA V-3).              JAM1
000240* 1.4      22/07/2008        VALIDA QTDE-ENCONTROS <> 3 CONF.  JAM1
000250*                            NORMA DE GRADE (REGRA V-4).        JAM1
000260* 1.5      29/07/2008        AJUSTE CONTADOR DE ERROS P/ COMP. JAM1
000270* 1.6      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000280*                            CADDISCI.EXE AO TERMINO.           JAM1
000290*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT COURSE-FILE  ASSIGN TO DISK
000360                       ORGANIZATION LINE SEQUENTIAL
000370                       FILE STATUS STATUS-CUR.
000380
000390           SELECT ERROR-REPORT ASSIGN TO DISK
000400                       ORGANIZATION LINE SEQUENTIAL
000410                       FILE STATUS STATUS-ERR.
000420
000430       DATA DIVISION.
000440       FILE SECTION.
000450       FD  COURSE-FILE
000460           LABEL RECORD STANDARD
000470           VALUE OF FILE-ID 'CURSO.DAT'
000480           RECORD CONTAINS 55 CHARACTERS.
000490
000500       01  REG-CADCURSO.
000510           05  CHAVE-CURSO.
000520               10  SEMESTRE-CUR        PIC 9(02).
000530               10  CODIGO-CURSO        PIC X(10).
000540           05  NOME-CURSO              PIC X(30).
000550           05  FLAG-LABORATORIO        PIC X(01).
000560               88  CURSO-E-LAB             VALUE 'Y'.
000570               88  CURSO-E-TEORICO         VALUE 'N'.
000580           05  QTDE-ENCONTROS          PIC 9(01).
000590           05  CARGA-CREDITO           PIC 9(01).
000600           05  FILLER                  PIC X(10).
000610
000620       FD  ERROR-REPORT
000630           VALUE OF FILE-ID 'ERROCUR.DAT'
000640           LABEL RECORD OMITTED.
000650       01  REG-ERRO                    PIC X(80).
000660
000670       WORKING-STORAGE SECTION.
000680       01  STATUS-CUR              PIC X(02) VALUE SPACES.
000690       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000700       01  WS-CONTADORES.
000710           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000720           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000730           05  WS-INDICE            PIC 9(03) COMP VALUE ZEROS.
000740           05  WS-INDICE-2          PIC 9(03) COMP VALUE ZEROS.
000750       01  WS-SEMESTRE-ANT-R REDEFINES WS-CONTADORES.
000760           05  FILLER               PIC X(14).
000770
000780       01  WS-TABELA-VISTOS.
000790           05  WS-VISTO OCCURS 200 TIMES.
000800               10  WS-VISTO-SEM     PIC 9(02).
000810               10  WS-VISTO-COD     PIC X(10).
000820       01  WS-TABELA-VISTOS-R REDEFINES WS-TABELA-VISTOS.
000830           05  WS-VISTO-BYTES       PIC X(2400).
000840
000850       01  WS-LINHA-ERRO.
000860           05  FILLER               PIC X(10) VALUE 'CURSO  - '.
000870           05  WS-ERRO-SEM          PIC 9(02).
000880           05  FILLER               PIC X(01) VALUE SPACE.
000890           05  WS-ERRO-COD          PIC X(10).
000900           05  FILLER               PIC X(01) VALUE SPACE.
000910           05  WS-ERRO-TEXTO        PIC X(55).
000920           05  FILLER               PIC X(01) VALUE SPACE.
000930
000940       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000950           05  FILLER               PIC X(80).
000960
000970       01  WS-ACHOU-DUPLICADO       PIC X(01) VALUE 'N'.
000980           88  ACHOU-DUPLICADO          VALUE 'S'.
000990
001000       PROCEDURE DIVISION.
001010
001020       0100-ABRE-ARQUIVOS.
001030*    SEM CURSO.DAT NAO HA GRADE PRA VALIDAR - ABORTA ANTES DE
001040*    GERAR ERROCUR.DAT VAZIO E CONFUNDIR O OPERADOR.
001050           OPEN INPUT  COURSE-FILE
001060           OPEN OUTPUT ERROR-REPORT
001070           IF STATUS-CUR NOT= '00'
001080              DISPLAY 'CURSO.DAT NAO ENCONTRADO - ABORTADO'
001090              STOP RUN.
001100
001110       0200-LE-CURSO.
001120*    LE CURSO.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
001130*    0300 ANTES DE PASSAR AO PROXIMO.
001140           READ COURSE-FILE
001150               AT END
001160                  GO TO 0900-FECHA-ARQUIVOS.
001170           ADD 1 TO WS-QTDE-LIDOS
001180           PERFORM 0300-VALIDA-CURSO THRU 0300-EXIT
001190           GO TO 0200-LE-CURSO.
001200
001210       0300-VALIDA-CURSO.
001220*    CODIGO E NOME SAO OBRIGATORIOS, FLAG-LABORATORIO SO PODE
001230*    SER Y OU N, QTDE-ENCONTROS=3 VIOLA A NORMA DE GRADE (REGRA
001240*    V-4) E O CODIGO NAO PODE SE REPETIR NO MESMO SEMESTRE
001250*    (REGRA V-3, VIDE 0400 ABAIXO).
001260           MOVE SEMESTRE-CUR TO WS-ERRO-SEM
001270           MOVE CODIGO-CURSO TO WS-ERRO-COD
001280           MOVE 'N'          TO WS-ACHOU-DUPLICADO
001290
001300           IF CODIGO-CURSO = SPACES OR NOME-CURSO = SPACES
001310              MOVE 'CAMPO OBRIGATORIO EM BRANCO' TO WS-ERRO-TEXTO
001320              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001330
001340           IF NOT CURSO-E-LAB AND NOT CURSO-E-TEORICO
001350              MOVE 'FLAG LABORATORIO DEVE SER Y OU N'
001360                   TO WS-ERRO-TEXTO
001370              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001380
001390           IF QTDE-ENCONTROS = 3
001400              MOVE 'QTDE-ENCONTROS NAO PODE SER 3'
001410                   TO WS-ERRO-TEXTO
001420              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001430
001440           PERFORM 0400-VERIFICA-DUPLICADO THRU 0400-EXIT
001450           IF ACHOU-DUPLICADO
001460              MOVE 'CODIGO DE CURSO DUPLICADO NO SEMESTRE'
001470                   TO WS-ERRO-TEXTO
001480              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001490           ELSE
001500              PERFORM 0500-GRAVA-VISTO THRU 0500-EXIT.
001510       0300-EXIT.  EXIT.
001520
001530       0400-VERIFICA-DUPLICADO.
001540*    PROCURA O PAR SEMESTRE/CODIGO NA TABELA DE VISTOS
001550*    (WS-TABELA-VISTOS) - SE ACHAR, CODIGO DE CURSO DUPLICADO.
001560           MOVE 1 TO WS-INDICE-2
001570       0410-PROCURA.
001580           IF WS-INDICE-2 > WS-INDICE
001590              GO TO 0400-EXIT.
001600           IF WS-VISTO-SEM(WS-INDICE-2) = SEMESTRE-CUR
001610              AND WS-VISTO-COD(WS-INDICE-2) = CODIGO-CURSO
001620              SET ACHOU-DUPLICADO TO TRUE
001630              GO TO 0400-EXIT.
001640           ADD 1 TO WS-INDICE-2
001650           GO TO 0410-PROCURA.
001660       0400-EXIT.  EXIT.
001670
001680       0500-GRAVA-VISTO.
001690*    ACRESCENTA O PAR SEMESTRE/CODIGO NA TABELA DE VISTOS -
001700*    LIMITADO A 200 CURSOS, O QUE BASTA PRA GRADE DE UM SEMESTRE.
001710           IF WS-INDICE < 200
001720              ADD 1 TO WS-INDICE
001730              MOVE SEMESTRE-CUR TO WS-VISTO-SEM(WS-INDICE)
001740              MOVE CODIGO-CURSO TO WS-VISTO-COD(WS-INDICE).
001750       0500-EXIT.  EXIT.
001760
001770       0800-GRAVA-ERRO.
001780*    GRAVA UMA LINHA DE ERRO EM ERROCUR.DAT.
001790           ADD 1 TO WS-QTDE-ERROS
001800           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001810       0800-EXIT.  EXIT.
001820
001830       0900-FECHA-ARQUIVOS.
001840*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001850*    RELAY DO FACAD.
001860           CLOSE COURSE-FILE
001870                 ERROR-REPORT
001880           DISPLAY 'COURSE-FILE: ' WS-QTDE-LIDOS ' LIDOS, '
001890                    WS-QTDE-ERROS ' ERROS'
001900           CHAIN 'CADDISCI.EXE'.
