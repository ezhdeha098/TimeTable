000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     NOTAS-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   29/03/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*               EMPRESA S/A
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : GRAVA NO DIARIO DE EXECUCAO (RUNLOG.DAT) A DATA,
000120*              HORA, SITUACAO DO DETECTOR DE MUDANCA (CLASSIF-
000130*              COB) E SITUACAO DO ALOCADOR (INCALU-COB), JUNTO
000140*              COM A QUANTIDADE DE REGISTROS GRAVADOS NO
000150*              ALOCACAO.DAT E NO ALOCELET.DAT DA RODADA.
000160*
000170* VRS         DATA           DESCRICAO                        TAG
000180* 1.0      29/03/2000        IMPLATACAO (CADASTRO DE NOTAS)    FAB1
000190* 1.1      02/03/2009        REESCRITO - DEIXA DE SER CADASTRO JAM1
000200*                            DE NOTAS, PASSA A SER GRAVADOR DO
000210*                            DIARIO DE EXECUCAO DA GRADE.       JAM1
000220* 1.2      09/03/2009        PASSA A CONTAR REGISTROS GRAVADOS JAM1
000230*                            EM ALOCACAO.DAT E ALOCELET.DAT.     JAM1
000240* 1.3      16/03/2009        GRAVA EM MODO EXTEND - RUNLOG.DAT  JAM1
000250*                            PASSA A ACUMULAR O HISTORICO DAS
000260*                            RODADAS, NAO SO A ULTIMA.           JAM1
000270*
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000310       INPUT-OUTPUT SECTION.
000320       FILE-CONTROL.
000330           SELECT STATUSRUN-FILE   ASSIGN TO DISK
000340                       ORGANIZATION LINE SEQUENTIAL
000350                       FILE STATUS STATUS-RUN.
000360
000370           SELECT STATUSALO-FILE   ASSIGN TO DISK
000380                       ORGANIZATION LINE SEQUENTIAL
000390                       FILE STATUS STATUS-STA.
000400
000410           SELECT ALLOC-FILE       ASSIGN TO DISK
000420                       ORGANIZATION LINE SEQUENTIAL
000430                       FILE STATUS STATUS-ALO.
000440
000450           SELECT ELEC-ALLOC-FILE  ASSIGN TO DISK
000460                       ORGANIZATION LINE SEQUENTIAL
000470                       FILE STATUS STATUS-ELO.
000480
000490           SELECT RUNLOG-FILE      ASSIGN TO DISK
000500                       ORGANIZATION LINE SEQUENTIAL
000510                       FILE STATUS STATUS-LOG.
000520
000530       DATA DIVISION.
000540       FILE SECTION.
000550       FD  STATUSRUN-FILE
000560           LABEL RECORD STANDARD
000570           VALUE OF FILE-ID 'STATUSRUN.DAT'
000580           RECORD CONTAINS 10 CHARACTERS.
000590       01  REG-STATUSRUN               PIC X(10).
000600
000610       FD  STATUSALO-FILE
000620           LABEL RECORD STANDARD
000630           VALUE OF FILE-ID 'STATUSALO.DAT'
000640           RECORD CONTAINS 11 CHARACTERS.
000650       01  REG-STATUSALO               PIC X(11).
000660
000670       FD  ALLOC-FILE
000680           LABEL RECORD STANDARD
000690           VALUE OF FILE-ID 'ALOCACAO.DAT'
000700           RECORD CONTAINS 81 CHARACTERS.
000710       01  REG-ALOCACAO                PIC X(81).
000720
000730       FD  ELEC-ALLOC-FILE
000740           LABEL RECORD STANDARD
000750           VALUE OF FILE-ID 'ALOCELET.DAT'
000760           RECORD CONTAINS 40 CHARACTERS.
000770       01  REG-ALOC-ELET               PIC X(40).
000780
000790       FD  RUNLOG-FILE
000800           LABEL RECORD STANDARD
000810           VALUE OF FILE-ID 'RUNLOG.DAT'
000820           RECORD CONTAINS 50 CHARACTERS.
000830       01  REG-RUNLOG.
000840           05  RLG-DATA                PIC 9(06).
000850           05  RLG-HORA                PIC 9(06).
000860           05  RLG-STATUS-CLASSIF      PIC X(10).
000870           05  RLG-STATUS-ALOC         PIC X(11).
000880           05  RLG-QTDE-ALOC           PIC 9(05).
000890           05  RLG-QTDE-ELET           PIC 9(05).
000900           05  FILLER                  PIC X(07).
000910
000920       WORKING-STORAGE SECTION.
000930       01  STATUS-RUN              PIC X(02) VALUE SPACES.
000940       01  STATUS-STA              PIC X(02) VALUE SPACES.
000950       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000960       01  STATUS-ELO              PIC X(02) VALUE SPACES.
000970       01  STATUS-LOG              PIC X(02) VALUE SPACES.
000980
000990       01  WS-DATA-HORA.
001000           05  WS-DATA-HOJE         PIC 9(06) COMP VALUE ZEROS.
001010           05  WS-HORA-AGORA        PIC 9(06) COMP VALUE ZEROS.
001020       01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA.
001030           05  FILLER               PIC X(08).
001040
001050       01  WS-DATA-HOJE-R6.
001060           05  WS-ANO-HOJE          PIC 9(02).
001070           05  WS-MES-HOJE          PIC 9(02).
001080           05  WS-DIA-HOJE          PIC 9(02).
001090       01  WS-DATA-HOJE-R6-R REDEFINES WS-DATA-HOJE-R6.
001100           05  FILLER               PIC X(06).
001110
001120       01  WS-CONTADORES.
001130           05  WS-QTDE-ALOC         PIC 9(05) COMP VALUE ZEROS.
001140           05  WS-QTDE-ELET         PIC 9(05) COMP VALUE ZEROS.
001150       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001160           05  FILLER               PIC X(10).
001170
001180       01  WS-STATUS-CLASSIF        PIC X(10) VALUE 'SEM DADO'.
001190       01  WS-STATUS-ALOC           PIC X(11) VALUE 'SEM DADO'.
001200
001210       PROCEDURE DIVISION.
001220
001230       0100-ABRE-ARQUIVOS.
001240*    MARCA A DATA E HORA DA RODADA - E ESTE CARIMBO QUE VAI PRO
001250*    RUNLOG.DAT, NAO A DATA DE QUANDO CLASSIF/INCALU RODARAM.
001260           ACCEPT WS-DATA-HOJE FROM DATE
001270           ACCEPT WS-HORA-AGORA FROM TIME
001280           GO TO 0200-LE-STATUSRUN.
001290
001300       0200-LE-STATUSRUN.
001310*    STATUSRUN.DAT E GRAVADO PELO CLASSIF-COB COM 'MUDOU' OU
001320*    'NMUDOU' - SE O ARQUIVO NAO EXISTIR (CLASSIF AINDA NAO
001330*    RODOU NESTA RODADA) FICA 'SEM DADO' MESMO.
001340           OPEN INPUT STATUSRUN-FILE
001350           IF STATUS-RUN = '00'
001360              READ STATUSRUN-FILE
001370                  AT END
001380                     GO TO 0210-FECHA-RUN
001390              END-READ
001400              MOVE REG-STATUSRUN TO WS-STATUS-CLASSIF
001410       0210-FECHA-RUN.
001420           IF STATUS-RUN = '00'
001430              CLOSE STATUSRUN-FILE.
001440           GO TO 0300-LE-STATUSALO.
001450
001460       0300-LE-STATUSALO.
001470*    STATUSALO.DAT E GRAVADO PELO INCALU-COB COM O RESULTADO DA
001480*    ALOCACAO (OK, SEM VAGA, ETC) - MESMA LOGICA DO 0200 ACIMA.
001490           OPEN INPUT STATUSALO-FILE
001500           IF STATUS-STA = '00'
001510              READ STATUSALO-FILE
001520                  AT END
001530                     GO TO 0310-FECHA-ALO
001540              END-READ
001550              MOVE REG-STATUSALO TO WS-STATUS-ALOC
001560       0310-FECHA-ALO.
001570           IF STATUS-STA = '00'
001580              CLOSE STATUSALO-FILE.
001590           GO TO 0400-CONTA-ALOC.
001600
001610       0400-CONTA-ALOC.
001620*    CONTA QUANTOS ENCONTROS FORAM GRAVADOS EM ALOCACAO.DAT NA
001630*    RODADA - SE O ARQUIVO NAO EXISTIR O TOTAL FICA ZERO.
001640           OPEN INPUT ALLOC-FILE
001650           IF STATUS-ALO NOT= '00'
001660              GO TO 0500-CONTA-ELET.
001670       0410-LOOP-ALOC.
001680           READ ALLOC-FILE
001690               AT END
001700                  CLOSE ALLOC-FILE
001710                  GO TO 0500-CONTA-ELET.
001720           ADD 1 TO WS-QTDE-ALOC
001730           GO TO 0410-LOOP-ALOC.
001740
001750       0500-CONTA-ELET.
001760*    CONTA QUANTOS ENCONTROS DE ELETIVA FORAM GRAVADOS EM
001770*    ALOCELET.DAT - MESMA LOGICA DO 0400, ARQUIVO SEPARADO.
001780           OPEN INPUT ELEC-ALLOC-FILE
001790           IF STATUS-ELO NOT= '00'
001800              GO TO 0600-GRAVA-LOG.
001810       0510-LOOP-ELET.
001820           READ ELEC-ALLOC-FILE
001830               AT END
001840                  CLOSE ELEC-ALLOC-FILE
001850                  GO TO 0600-GRAVA-LOG.
001860           ADD 1 TO WS-QTDE-ELET
001870           GO TO 0510-LOOP-ELET.
001880
001890       0600-GRAVA-LOG.
001900*    MONTA E GRAVA UMA LINHA NO DIARIO DE EXECUCAO - ABRE EM
001910*    EXTEND PARA ACUMULAR O HISTORICO; SE O ARQUIVO AINDA NAO
001920*    EXISTE (PRIMEIRA RODADA), CRIA VIA OPEN OUTPUT.
001930           MOVE WS-DATA-HOJE       TO RLG-DATA
001940           MOVE WS-HORA-AGORA      TO RLG-HORA
001950           MOVE WS-STATUS-CLASSIF  TO RLG-STATUS-CLASSIF
001960           MOVE WS-STATUS-ALOC     TO RLG-STATUS-ALOC
001970           MOVE WS-QTDE-ALOC       TO RLG-QTDE-ALOC
001980           MOVE WS-QTDE-ELET       TO RLG-QTDE-ELET
001990           OPEN EXTEND RUNLOG-FILE
002000           IF STATUS-LOG NOT= '00'
002010              OPEN OUTPUT RUNLOG-FILE.
002020           WRITE REG-RUNLOG
002030           CLOSE RUNLOG-FILE
002040           GO TO 0900-FECHA-ARQUIVOS.
002050
002060       0900-FECHA-ARQUIVOS.
002070*    RESUMO NO CONSOLE PARA O OPERADOR CONFERIR A RODADA SEM
002080*    PRECISAR ABRIR O RUNLOG.DAT.
002090           DISPLAY 'NOTAS-COB - DIARIO DE EXECUCAO GRAVADO'
002100           DISPLAY 'SITUACAO CLASSIF...: ' WS-STATUS-CLASSIF
002110           DISPLAY 'SITUACAO ALOCADOR..: ' WS-STATUS-ALOC
002120           DISPLAY 'REGISTROS ALOCACAO.: ' WS-QTDE-ALOC
002130           DISPLAY 'REGISTROS ELETIVAS.: ' WS-QTDE-ELET
002140           STOP RUN.
