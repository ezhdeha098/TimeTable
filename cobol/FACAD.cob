000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FACAD-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   10/11/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*       SISTEMA - FACAD
000090* ANALISTA       : ENZO 19 - JAMILE 26
000100* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000110* FINALIDADE : PROGRAMA DE CONTROLE DA FACULDADE - MENU
000120*              PRINCIPAL INTERATIVO (ALUNOS/CURSOS/DISCIPLINAS/
000130*              NOTAS E FALTAS/RELATORIO/SAIR).
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 0.0      10/11/2000        TRABALHO (MENU INTERATIVO)        ENZ1
000170* 1.0      21/03/2009        REESCRITO - DEIXA DE SER MENU     JAM1
000180*                            DE TELA, PASSA A SER O PROGRAMA
000190*                            CONDUTOR DA RODADA BATCH DA GRADE
000200*                            DE HORARIOS. NAO HA MAIS INTERA-
000210*                            CAO COM O OPERADOR - O JOB SOBE E
000220*                            DESCE SOZINHO, PASSO A PASSO, POR
000230*                            CHAIN DE UM .EXE PARA O PROXIMO.    JAM1
000240* 1.1      21/03/2009        GRAVA DATA/HORA DE INICIO DA      JAM1
000250*                            RODADA NO CONSOLE ANTES DE
000260*                            ENCADEAR O PRIMEIRO PASSO.          JAM1
000270* 1.2      14/04/2009        CLASSIF.EXE (DETECTOR DE MUDANCA) JAM2
000280*                            PASSA A SER O PASSO 9, ANTES DO
000290*                            ENTSECAO.EXE E DO INCALU.EXE, E NAO
000300*                            MAIS DEPOIS DO INCALU.EXE. SO ASSIM
000310*                            O VEREDITO NO-CHANGE FICA PRONTO A
000320*                            TEMPO DO INCALU.EXE DECIDIR SE PULA
000330*                            A ALOCACAO. LISTA DE PASSOS ABAIXO
000340*                            ATUALIZADA - NUMERO TOTAL DE PASSOS
000350*                            NAO MUDOU (19).                     JAM2
000360*
000370*       SEQUENCIA DA RODADA (CADA PROGRAMA ENCADEIA NO SEU
000380*       TERMINO PARA O PASSO SEGUINTE, VIA CHAIN) -
000390*         1 CADCURSO.EXE   - VALIDADOR DE CURSOS
000400*         2 CADDISCI.EXE   - VALIDADOR DE SALAS
000410*         3 ALTCCUR.EXE    - VALIDADOR DE CAPACIDADE
000420*         4 ALTDIS.EXE     - VALIDADOR DE ELETIVAS
000430*         5 ALTCUR.EXE     - VALIDADOR DE SALA ESPECIAL
000440*         6 CADALUNO.EXE   - VALIDADOR DE PREFERENCIA DE PROF.
000450*         7 ENTNOTAS.EXE   - VALIDADOR/DIVISOR DE COORTE
000460*         8 EXCALU.EXE     - RELATORIO DE ERROS DE VALIDACAO
000470*         9 CLASSIF.EXE    - DETECTOR DE MUDANCA DE RODADA
000480*        10 ENTSECAO.EXE   - GERADOR DE SECOES
000490*        11 INCALU.EXE     - ALOCADOR PRINCIPAL DA GRADE
000500*        12 EXCDIS.EXE     - ALOCADOR DE ELETIVAS
000510*        13 CADNOTAS.EXE   - CASADOR DE PROFESSOR
000520*        14 RELCURSO.EXE   - RELATORIO DE GRADE POR SECAO
000530*        15 RELDISCI.EXE   - RELATORIO DE OCUPACAO DE SALA
000540*        16 RELALUNO.EXE   - RELATORIO DE HORARIO DO PROFESSOR
000550*        17 RELNOT.EXE     - LISTAGEM PLANA DA GRADE
000560*        18 RELFINAL.EXE   - TOTAIS DE CONTROLE DA RODADA
000570*        19 NOTAS.EXE      - DIARIO DE EXECUCAO (ULTIMO PASSO,
000580*                            TERMINA EM STOP RUN).
000590*
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000630
000640       DATA DIVISION.
000650       WORKING-STORAGE SECTION.
000660       01  WS-DATA-HORA-INICIO.
000670           05  WS-DATA-INICIO       PIC 9(06) COMP VALUE ZEROS.
000680           05  WS-HORA-INICIO       PIC 9(06) COMP VALUE ZEROS.
000690       01  WS-DATA-HORA-INICIO-R REDEFINES WS-DATA-HORA-INICIO.
000700           05  FILLER               PIC X(08).
000710
000720       01  WS-CONTROLE-RODADA.
000730           05  WS-PASSO-ATUAL       PIC 9(02) COMP VALUE 1.
000740           05  WS-TOTAL-PASSOS      PIC 9(02) COMP VALUE 19.
000750           05  FILLER               PIC X(20) VALUE SPACES.
000760       01  WS-CONTROLE-RODADA-R REDEFINES WS-CONTROLE-RODADA.
000770           05  FILLER               PIC X(24).
000780
000790       01  WS-NOME-PRIMEIRO-PASSO   PIC X(12) VALUE 'CADCURSO.EXE'.
000800       01  WS-NOME-PRIMEIRO-PASSO-R REDEFINES WS-NOME-PRIMEIRO-PASSO.
000810           05  FILLER               PIC X(12).
000820
000830       PROCEDURE DIVISION.
000840
000850       0100-INICIA-RODADA.
000860           ACCEPT WS-DATA-INICIO FROM DATE
000870           ACCEPT WS-HORA-INICIO FROM TIME
000880           DISPLAY 'FACAD - RODADA BATCH DA GRADE DE HORARIOS'
000890           DISPLAY 'INICIO DA RODADA..: ' WS-DATA-INICIO
000900                    ' ' WS-HORA-INICIO
000910           DISPLAY 'PASSO ' WS-PASSO-ATUAL ' DE ' WS-TOTAL-PASSOS
000920                    ' - ' WS-NOME-PRIMEIRO-PASSO
000930           GO TO 0200-ENCADEIA-PRIMEIRO-PASSO.
000940
000950       0200-ENCADEIA-PRIMEIRO-PASSO.
000960           CHAIN WS-NOME-PRIMEIRO-PASSO.
