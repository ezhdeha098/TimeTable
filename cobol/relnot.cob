000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RELNOT-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   19/11/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080* ANALISTA       : ENZO 19 - JAMILE 26
000090* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000100* FINALIDADE : EMISSAO DA LISTAGEM PLANA DA GRADE - UMA LINHA
000110*              POR ENCONTRO, NA ORDEM EM QUE FORAM GRAVADOS EM
000120*              ALOCACAO.DAT E EM ALOCELET.DAT, SEM QUEBRA DE
000130*              CONTROLE E SEM SORT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.5      19/11/2000        IMPLATACAO (RELATORIO DE NOTAS)   ENZ1
000170* 1.6      23/11/2008        REESCRITO - DEIXA DE LER NOTAFIM, JAM1
000180*                            PASSA A LISTAR ALOCACAO.DAT E
000190*                            ALOCELET.DAT EM SEQUENCIA.          JAM1
000200* 1.7      30/11/2008        MARCA ORIGEM (DISCIPLINA/ELETIVA)  JAM1
000210*                            EM CADA LINHA DA LISTAGEM.          JAM1
000220* 1.8      20/03/2009        ENCADEADO NO FACAD - CHAIN P/      JAM1
000230*                            RELFINAL.EXE AO TERMINO.             JAM1
000240* 1.9      14/04/2009        COLUNA OCUPANTE DA LINHA ELETIVA   JAM2
000250*                            PASSA A MOSTRAR O ROTULO COMPLETO
000260*                            DA SECAO (ELECTIVE-<COD>-<SECAO>)
000270*                            EM VEZ DE SO O CODIGO DA ELETIVA -
000280*                            A SECAO (GRAVADA PELO EXCDIS.EXE EM
000290*                             ELO-SECAO-ELET) NUNCA ERA EXIBIDA.   JAM2
000300*
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT ALLOC-FILE      ASSIGN TO DISK
000370                       ORGANIZATION LINE SEQUENTIAL
000380                       FILE STATUS STATUS-ALO.
000390
000400           SELECT ELEC-ALLOC-FILE ASSIGN TO DISK
000410                       ORGANIZATION LINE SEQUENTIAL
000420                       FILE STATUS STATUS-ELO.
000430
000440           SELECT REPORT-FILE     ASSIGN TO PRINTER.
000450
000460       DATA DIVISION.
000470       FILE SECTION.
000480       FD  ALLOC-FILE
000490           LABEL RECORD STANDARD
000500           VALUE OF FILE-ID 'ALOCACAO.DAT'
000510           RECORD CONTAINS 81 CHARACTERS.
000520       01  REG-ALOCACAO.
000530           05  ALO-TIPO-SLOT           PIC X(06).
000540           05  ALO-NOME-SALA           PIC X(10).
000550           05  ALO-NOME-DIA            PIC X(09).
000560           05  ALO-INDICE-SLOT         PIC 9(01).
000570           05  ALO-NOME-SECAO          PIC X(10).
000580           05  ALO-CODIGO-CURSO        PIC X(10).
000590           05  ALO-COORTE-SEC          PIC X(10).
000600           05  ALO-PROFESSOR           PIC X(25).
000610
000620       FD  ELEC-ALLOC-FILE
000630           LABEL RECORD STANDARD
000640           VALUE OF FILE-ID 'ALOCELET.DAT'
000650           RECORD CONTAINS 40 CHARACTERS.
000660       01  REG-ALOC-ELET.
000670           05  ELO-TIPO-SLOT           PIC X(06).
000680           05  ELO-NOME-SALA           PIC X(10).
000690           05  ELO-NOME-DIA            PIC X(09).
000700           05  ELO-INDICE-SLOT         PIC 9(01).
000710           05  ELO-CODIGO-ELETIVA      PIC X(10).
000720           05  ELO-SECAO-ELET          PIC X(04).
000730
000740       FD  REPORT-FILE
000750           LABEL RECORD OMITTED
000760           VALUE OF FILE-ID 'RELNOT.LST'.
000770       01  REG-ORELATO                 PIC X(80).
000780
000790       WORKING-STORAGE SECTION.
000800       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000810       01  STATUS-ELO              PIC X(02) VALUE SPACES.
000820
000830       01  CABE1.
000840           05  FILLER              PIC X(33) VALUE 'GRADE'.
000850           05  FILLER              PIC X(37) VALUE
000860               'SISTEMA - FACAD'.
000870           05  FILLER              PIC X(04) VALUE 'PG. '.
000880           05  PAG-CABE1           PIC ZZ.ZZ9.
000890
000900       01  CABE2.
000910           05  FILLER              PIC X(24) VALUE SPACES.
000920           05  FILLER              PIC X(56) VALUE
000930               'LISTAGEM PLANA DA GRADE DE HORARIOS'.
000940
000950       01  CABE3.
000960           05  FILLER              PIC X(80) VALUE
000970               'ORIGEM     DIA      TIPO SALA       OCUPANTE'.
000980
000990       01  DETAIL1.
001000           05  FILLER              PIC X(02) VALUE SPACES.
001010           05  DETAIL1-ORIGEM      PIC X(10).
001020           05  FILLER              PIC X(01) VALUE SPACES.
001030           05  DETAIL1-DIA         PIC X(09).
001040           05  FILLER              PIC X(01) VALUE SPACES.
001050           05  DETAIL1-TIPO        PIC X(06).
001060           05  FILLER              PIC X(01) VALUE SPACES.
001070           05  DETAIL1-SALA        PIC X(10).
001080           05  FILLER              PIC X(01) VALUE SPACES.
001090           05  DETAIL1-OCUPANTE    PIC X(24).
001100           05  FILLER              PIC X(15) VALUE SPACES.
001110
001120       01  WS-CONT-LIN             PIC 9(02) COMP VALUE ZEROS.
001130       01  WS-CONT-PG              PIC 9(05) COMP VALUE ZEROS.
001140       01  WS-QTDE-ALOC            PIC 9(05) COMP VALUE ZEROS.
001150       01  WS-QTDE-ELET            PIC 9(05) COMP VALUE ZEROS.
001160       01  WS-CONTADORES-R REDEFINES WS-CONT-LIN.
001170           05  FILLER              PIC X(02).
001180       01  WS-CONT-PG-R REDEFINES WS-CONT-PG.
001190           05  FILLER              PIC X(05).
001200       01  DETAIL1-R REDEFINES DETAIL1.
001210           05  FILLER              PIC X(80).
001220
001230*    JAM2 14/04/2009 - MONTA O ROTULO COMPLETO DA SECAO ELETIVA
001240*    (CODIGO DA ELETIVA + SECAO GRAVADA PELO EXCDIS.EXE) PARA A
001250*    COLUNA OCUPANTE DA LISTAGEM PLANA.
001260       01  WS-OCUPANTE-ELET.
001270           05  FILLER               PIC X(09) VALUE 'ELECTIVE-'.
001280           05  WS-OCEL-CODIGO       PIC X(10).
001290           05  FILLER               PIC X(01) VALUE '-'.
001300           05  WS-OCEL-SECAO        PIC X(04).
001310       01  WS-OCUPANTE-ELET-R REDEFINES WS-OCUPANTE-ELET.
001320           05  FILLER               PIC X(24).
001330
001340       PROCEDURE DIVISION.
001350
001360       0010-ABRIR-ARQUIVOS.
001370           OPEN OUTPUT REPORT-FILE
001380           ADD 1 TO WS-CONT-PG
001390           MOVE WS-CONT-PG TO PAG-CABE1
001400           WRITE REG-ORELATO FROM CABE1 AFTER PAGE
001410           WRITE REG-ORELATO FROM CABE2 AFTER 2
001420           WRITE REG-ORELATO FROM CABE3 AFTER 2
001430           GO TO 0100-LISTA-ALOC.
001440
001450       0100-LISTA-ALOC.
001460           OPEN INPUT ALLOC-FILE
001470           IF STATUS-ALO NOT= '00'
001480              GO TO 0200-LISTA-ELET.
001490       0110-LOOP-ALOC.
001500           READ ALLOC-FILE
001510               AT END
001520                  CLOSE ALLOC-FILE
001530                  GO TO 0200-LISTA-ELET.
001540           MOVE 'DISCIPLINA' TO DETAIL1-ORIGEM
001550           MOVE ALO-NOME-DIA    TO DETAIL1-DIA
001560           MOVE ALO-TIPO-SLOT   TO DETAIL1-TIPO
001570           MOVE ALO-NOME-SALA   TO DETAIL1-SALA
001580           MOVE ALO-NOME-SECAO  TO DETAIL1-OCUPANTE
001590           PERFORM 0900-GRAVA-DETALHE THRU 0900-EXIT
001600           ADD 1 TO WS-QTDE-ALOC
001610           GO TO 0110-LOOP-ALOC.
001620
001630       0200-LISTA-ELET.
001640           OPEN INPUT ELEC-ALLOC-FILE
001650           IF STATUS-ELO NOT= '00'
001660              GO TO 0900-FIM.
001670       0210-LOOP-ELET.
001680           READ ELEC-ALLOC-FILE
001690               AT END
001700                  CLOSE ELEC-ALLOC-FILE
001710                  GO TO 0900-FIM.
001720           MOVE 'ELETIVA' TO DETAIL1-ORIGEM
001730           MOVE ELO-NOME-DIA       TO DETAIL1-DIA
001740           MOVE ELO-TIPO-SLOT      TO DETAIL1-TIPO
001750           MOVE ELO-NOME-SALA      TO DETAIL1-SALA
001760           MOVE ELO-CODIGO-ELETIVA TO WS-OCEL-CODIGO
001770           MOVE ELO-SECAO-ELET     TO WS-OCEL-SECAO
001780           MOVE WS-OCUPANTE-ELET   TO DETAIL1-OCUPANTE
001790           PERFORM 0900-GRAVA-DETALHE THRU 0900-EXIT
001800           ADD 1 TO WS-QTDE-ELET
001810           GO TO 0210-LOOP-ELET.
001820
001830       0900-GRAVA-DETALHE.
001840           IF WS-CONT-LIN > 50
001850              ADD 1 TO WS-CONT-PG
001860              MOVE WS-CONT-PG TO PAG-CABE1
001870              WRITE REG-ORELATO FROM CABE1 AFTER PAGE
001880              WRITE REG-ORELATO FROM CABE2 AFTER 2
001890              WRITE REG-ORELATO FROM CABE3 AFTER 2
001900              MOVE ZEROS TO WS-CONT-LIN.
001910           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
001920           ADD 1 TO WS-CONT-LIN.
001930       0900-EXIT.  EXIT.
001940
001950       0900-FIM.
001960           CLOSE REPORT-FILE
001970           DISPLAY 'RELNOT: ' WS-QTDE-ALOC ' DISCIPLINA, '
001980                    WS-QTDE-ELET ' ELETIVA'
001990           CHAIN 'RELFINAL.EXE'.
