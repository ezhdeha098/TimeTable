000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     INCALU-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   20/08/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090*    ANALISTA         : ENZO 19 - JAMILE 26
000100*    PROGRAMADOR(A)   : ENZO 19 - JAMILE 26
000110* FINALIDADE : ALOCADOR PRINCIPAL DA GRADE HORARIA - distribui
000120*              as aulas de cada secao de alunos nas celas
000130*              DIA x HORARIO x SALA, respeitando as regras
000140*              institucionais (REGRAS M-1 A M-13), gravando o
000150*              arquivo de ALOCACAO (ALOCACAO.DAT).
000160*
000170* VRS              DATA              DESCRICAO             TAG
000180* 1.5              20/08/2000        IMPLANTACAO (INCLUSAO
000190*                                    DE ALUNOS)              ENZ1
000200* 1.6              29/10/2008        REESCRITO - ALOCADOR DE
000210*                                    GRADE HORARIA. DEIXA DE
000220*                                    SER CADASTRO INDEXADO.   JAM1
000230* 1.7              05/11/2008        IMPLEMENTA REGRAS M-1 A
000240*                                    M-4, M-7 E M-8 (TIPO DE
000250*                                    SALA, SALA ESPECIAL, SEXTA-
000260*                                    FEIRA, CHOQUE DE SECAO).  JAM1
000270* 1.8              12/11/2008        IMPLEMENTA REGRA M-9
000280*                                    (LIMITE DE DIAS DA SEMANA)
000290*                                    E REGRA M-10 (SPAN DIARIO).  JAM1
000300* 1.9              19/11/2008        IMPLEMENTA REGRA M-13 -
000310*                                    TRATAMENTO DE COORTES
000320*                                    (TURMAS FIXAS).           JAM1
000330* 2.0              26/11/2008        PRE-CHECAGEM DE CAPACI-
000340*                                    DADE TEORICA/LAB ANTES
000350*                                    DE INICIAR A ALOCACAO.    JAM1
000360* 2.1              20/03/2009        ENCADEADO NO FACAD - CHAIN
000370*                                    P/ CLASSIF.EXE AO TERMINO. JAM1
000380* 2.2              14/04/2009        REGRAS M-5/M-6 (DIAS DIS-
000390*                                    TINTOS/NAO CONSECUTIVOS),
000400*                                    M-11 (GAP MINIMO) E M-12
000410*                                    (HORARIO LIMITE NOTURNO)
000420*                                    AINDA NAO ESTAVAM EFETI-
000430*                                    VADAS (WS-DIAS-USADOS NAO
000440*                                    ERA CONSULTADO, GAP E HO-
000450*                                    RARIO LIMITE SEM PARAM.DAT).
000460*                                    PASSA A LER PARAM.DAT DIRE-
000470*                                    TO E IMPLEMENTA AS QUATRO.   JAM2
000480*
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540           SELECT COURSE-FILE      ASSIGN TO DISK
000550                       ORGANIZATION LINE SEQUENTIAL
000560                       FILE STATUS STATUS-CUR.
000570
000580           SELECT ROOM-FILE        ASSIGN TO DISK
000590                       ORGANIZATION LINE SEQUENTIAL
000600                       FILE STATUS STATUS-SAL.
000610
000620           SELECT SPECIAL-LAB-FILE ASSIGN TO DISK
000630                       ORGANIZATION LINE SEQUENTIAL
000640                       FILE STATUS STATUS-CLB.
000650
000660           SELECT WORK-SECAO-FILE  ASSIGN TO DISK
000670                       ORGANIZATION LINE SEQUENTIAL
000680                       FILE STATUS STATUS-SEC.
000690
000700           SELECT WORK-COHORT-FILE ASSIGN TO DISK
000710                       ORGANIZATION LINE SEQUENTIAL
000720                       FILE STATUS STATUS-COR.
000730
000740           SELECT PARAM-FILE      ASSIGN TO DISK
000750                       ORGANIZATION LINE SEQUENTIAL
000760                       FILE STATUS STATUS-PRM.
000770
000780           SELECT ALLOC-FILE       ASSIGN TO DISK
000790                       ORGANIZATION LINE SEQUENTIAL
000800                       FILE STATUS STATUS-ALO.
000810
000820           SELECT STATUSALO-FILE   ASSIGN TO DISK
000830                       ORGANIZATION LINE SEQUENTIAL
000840                       FILE STATUS STATUS-STA.
000850
000860*    JAM2 14/04/2009 - LE O VEREDITO DO CLASSIF.EXE (QUE PASSOU
000870*    A RODAR ANTES DESTE PASSO) PARA SABER SE A RODADA E
000880*    NO-CHANGE.
000890           SELECT RUNSTATUS-FILE   ASSIGN TO DISK
000900                       ORGANIZATION LINE SEQUENTIAL
000910                       FILE STATUS STATUS-RUN.
000920
000930       DATA DIVISION.
000940       FILE SECTION.
000950       FD  COURSE-FILE
000960           LABEL RECORD STANDARD
000970           VALUE OF FILE-ID 'CURSO.DAT'
000980           RECORD CONTAINS 55 CHARACTERS.
000990       01  REG-CADCURSO.
001000           05  CHAVE-CURSO.
001010               10  SEMESTRE-CUR        PIC 9(02).
001020               10  CODIGO-CURSO        PIC X(10).
001030           05  NOME-CURSO              PIC X(30).
001040           05  FLAG-LABORATORIO        PIC X(01).
001050               88  CURSO-E-LAB             VALUE 'Y'.
001060           05  QTDE-ENCONTROS          PIC 9(01).
001070           05  CARGA-CREDITO           PIC 9(01).
001080           05  FILLER                  PIC X(10).
001090
001100       FD  ROOM-FILE
001110           LABEL RECORD STANDARD
001120           VALUE OF FILE-ID 'SALA.DAT'
001130           RECORD CONTAINS 19 CHARACTERS.
001140       01  REG-CADDISCI.
001150           05  SALA-NOME               PIC X(10).
001160           05  SALA-TIPO               PIC X(06).
001170           05  SALA-CAPACIDADE         PIC 9(03).
001180
001190       FD  SPECIAL-LAB-FILE
001200           LABEL RECORD STANDARD
001210           VALUE OF FILE-ID 'CURLAB.DAT'
001220           RECORD CONTAINS 20 CHARACTERS.
001230       01  REG-CADCUR-ALT.
001240           05  COD-CURSO-ALT           PIC X(10).
001250           05  NOME-SALA-ALT           PIC X(10).
001260
001270       FD  WORK-SECAO-FILE
001280           LABEL RECORD STANDARD
001290           VALUE OF FILE-ID 'SECAO.WRK'
001300           RECORD CONTAINS 16 CHARACTERS.
001310       01  REG-SECAO-WRK.
001320           05  WRK-SEMESTRE-SEC        PIC 9(02).
001330           05  WRK-NOME-SECAO          PIC X(10).
001340           05  WRK-CAPACIDADE-SEC      PIC 9(04).
001350
001360       FD  WORK-COHORT-FILE
001370           LABEL RECORD STANDARD
001380           VALUE OF FILE-ID 'COORTES.WRK'
001390           RECORD CONTAINS 39 CHARACTERS.
001400       01  REG-COORTE-WRK.
001410           05  WRK-SEMESTRE            PIC 9(02).
001420           05  WRK-CODIGO-CURSO        PIC X(10).
001430           05  WRK-ROTULO-SECAO        PIC X(10).
001440           05  WRK-CAPACIDADE          PIC 9(04).
001450           05  WRK-DIA-FIXO            PIC 9(01).
001460           05  WRK-SLOT-FIXO           PIC 9(01).
001470           05  WRK-FLAG-LAB-SLOT       PIC X(01).
001480               88  WRK-SLOT-E-LAB          VALUE 'Y'.
001490           05  FILLER                  PIC X(09).
001500
001510       FD  PARAM-FILE
001520           LABEL RECORD STANDARD
001530           VALUE OF FILE-ID 'PARAM.DAT'
001540           RECORD CONTAINS 30 CHARACTERS.
001550       01  REG-PARAM.
001560           05  PRM-TAM-SECAO           PIC 9(03).
001570           05  PRM-COD-PROGRAMA        PIC X(01).
001580           05  PRM-MAX-HORAS-DIA       PIC 9(02).
001590           05  PRM-DIAS-SEMANA         PIC 9(01).
001600           05  PRM-GAP-MINUTOS         PIC 9(03).
001610           05  PRM-HORA-LIMITE         PIC 9(02).
001620           05  FILLER                  PIC X(17).
001630
001640       FD  ALLOC-FILE
001650           LABEL RECORD STANDARD
001660           VALUE OF FILE-ID 'ALOCACAO.DAT'
001670           RECORD CONTAINS 81 CHARACTERS.
001680       01  REG-ALOCACAO.
001690           05  ALO-TIPO-SLOT           PIC X(06).
001700           05  ALO-NOME-SALA           PIC X(10).
001710           05  ALO-NOME-DIA            PIC X(09).
001720           05  ALO-INDICE-SLOT         PIC 9(01).
001730           05  ALO-NOME-SECAO          PIC X(10).
001740           05  ALO-CODIGO-CURSO        PIC X(10).
001750           05  ALO-COORTE-SEC          PIC X(10).
001760           05  ALO-PROFESSOR           PIC X(25).
001770
001780       FD  STATUSALO-FILE
001790           LABEL RECORD OMITTED
001800           VALUE OF FILE-ID 'STATUSALO.DAT'.
001810       01  REG-STATUSALO           PIC X(11).
001820
001830       FD  RUNSTATUS-FILE
001840           LABEL RECORD STANDARD
001850           VALUE OF FILE-ID 'STATUSRUN.DAT'
001860           RECORD CONTAINS 10 CHARACTERS.
001870       01  REG-RUNSTATUS           PIC X(10).
001880
001890       WORKING-STORAGE SECTION.
001900       01  STATUS-CUR              PIC X(02) VALUE SPACES.
001910       01  STATUS-SAL              PIC X(02) VALUE SPACES.
001920       01  STATUS-CLB              PIC X(02) VALUE SPACES.
001930       01  STATUS-SEC              PIC X(02) VALUE SPACES.
001940       01  STATUS-COR              PIC X(02) VALUE SPACES.
001950       01  STATUS-ALO              PIC X(02) VALUE SPACES.
001960       01  STATUS-STA              PIC X(02) VALUE SPACES.
001970       01  STATUS-PRM              PIC X(02) VALUE SPACES.
001980       01  STATUS-RUN              PIC X(02) VALUE SPACES.
001990
002000       01  WS-NOMES-DIAS.
002010           05  FILLER  PIC X(09) VALUE 'Monday   '.
002020           05  FILLER  PIC X(09) VALUE 'Tuesday  '.
002030           05  FILLER  PIC X(09) VALUE 'Wednesday'.
002040           05  FILLER  PIC X(09) VALUE 'Thursday '.
002050           05  FILLER  PIC X(09) VALUE 'Friday   '.
002060           05  FILLER  PIC X(09) VALUE 'Saturday '.
002070       01  WS-NOMES-DIAS-R REDEFINES WS-NOMES-DIAS.
002080           05  WS-NOME-DIA OCCURS 6 TIMES
002090                                PIC X(09).
002100
002110       01  WS-TEO-INICIO-TAB.
002120           05  FILLER PIC 9(04) COMP VALUE 480.
002130           05  FILLER PIC 9(04) COMP VALUE 570.
002140           05  FILLER PIC 9(04) COMP VALUE 660.
002150           05  FILLER PIC 9(04) COMP VALUE 750.
002160           05  FILLER PIC 9(04) COMP VALUE 840.
002170           05  FILLER PIC 9(04) COMP VALUE 930.
002180           05  FILLER PIC 9(04) COMP VALUE 1020.
002190       01  WS-TEO-INICIO-R REDEFINES WS-TEO-INICIO-TAB.
002200           05  WS-TEO-INICIO OCCURS 7 TIMES
002210                                PIC 9(04) COMP.
002220
002230       01  WS-TEO-FIM-TAB.
002240           05  FILLER PIC 9(04) COMP VALUE 555.
002250           05  FILLER PIC 9(04) COMP VALUE 645.
002260           05  FILLER PIC 9(04) COMP VALUE 735.
002270           05  FILLER PIC 9(04) COMP VALUE 825.
002280           05  FILLER PIC 9(04) COMP VALUE 915.
002290           05  FILLER PIC 9(04) COMP VALUE 1005.
002300           05  FILLER PIC 9(04) COMP VALUE 1095.
002310       01  WS-TEO-FIM-R REDEFINES WS-TEO-FIM-TAB.
002320           05  WS-TEO-FIM OCCURS 7 TIMES
002330                                PIC 9(04) COMP.
002340
002350       01  WS-LAB-INICIO-TAB.
002360           05  FILLER PIC 9(04) COMP VALUE 480.
002370           05  FILLER PIC 9(04) COMP VALUE 660.
002380           05  FILLER PIC 9(04) COMP VALUE 840.
002390           05  FILLER PIC 9(04) COMP VALUE 1020.
002400       01  WS-LAB-INICIO-R REDEFINES WS-LAB-INICIO-TAB.
002410           05  WS-LAB-INICIO OCCURS 4 TIMES
002420                                PIC 9(04) COMP.
002430
002440       01  WS-LAB-FIM-TAB.
002450           05  FILLER PIC 9(04) COMP VALUE 630.
002460           05  FILLER PIC 9(04) COMP VALUE 810.
002470           05  FILLER PIC 9(04) COMP VALUE 990.
002480           05  FILLER PIC 9(04) COMP VALUE 1170.
002490       01  WS-LAB-FIM-R REDEFINES WS-LAB-FIM-TAB.
002500           05  WS-LAB-FIM OCCURS 4 TIMES
002510                                PIC 9(04) COMP.
002520
002530       01  WS-OVERLAP-LAB-TEO-INI.
002540           05  FILLER PIC 9(02) COMP VALUE 1.
002550           05  FILLER PIC 9(02) COMP VALUE 3.
002560           05  FILLER PIC 9(02) COMP VALUE 5.
002570           05  FILLER PIC 9(02) COMP VALUE 7.
002580       01  WS-OVERLAP-LAB-TEO-INI-R REDEFINES WS-OVERLAP-LAB-TEO-INI.
002590           05  WS-OV-TEO-DE OCCURS 4 TIMES
002600                                PIC 9(02) COMP.
002610       01  WS-OVERLAP-LAB-TEO-FIM.
002620           05  FILLER PIC 9(02) COMP VALUE 2.
002630           05  FILLER PIC 9(02) COMP VALUE 4.
002640           05  FILLER PIC 9(02) COMP VALUE 6.
002650           05  FILLER PIC 9(02) COMP VALUE 7.
002660       01  WS-OVERLAP-LAB-TEO-FIM-R REDEFINES WS-OVERLAP-LAB-TEO-FIM.
002670           05  WS-OV-TEO-ATE OCCURS 4 TIMES
002680                                PIC 9(02) COMP.
002690
002700       01  WS-PARAMETROS.
002710           05  WS-MAX-HORAS-DIA        PIC 9(02) COMP VALUE 8.
002720           05  WS-DIAS-SEMANA          PIC 9(01) COMP VALUE 6.
002730           05  WS-GAP-MINUTOS          PIC 9(03) COMP VALUE 15.
002740           05  WS-HORA-LIMITE          PIC 9(02) COMP VALUE 0.
002750       01  WS-PARAMETROS-R REDEFINES WS-PARAMETROS.
002760           05  FILLER                  PIC X(08).
002770
002780       01  WS-SALAS.
002790           05  WS-SALA OCCURS 50 TIMES.
002800               10  WS-SALA-NOME         PIC X(10).
002810               10  WS-SALA-TIPO         PIC X(06).
002820       01  WS-NSALAS                PIC 9(03) COMP VALUE ZEROS.
002830       01  WS-NTEORICAS             PIC 9(03) COMP VALUE ZEROS.
002840       01  WS-NLABS                 PIC 9(03) COMP VALUE ZEROS.
002850
002860       01  WS-SALAS-ESPECIAIS.
002870           05  WS-LAB-ESP OCCURS 100 TIMES.
002880               10  WS-ESP-CURSO     PIC X(10).
002890               10  WS-ESP-SALA      PIC X(10).
002900       01  WS-NESP                  PIC 9(03) COMP VALUE ZEROS.
002910
002920       01  WS-COORTES.
002930           05  WS-COORTE OCCURS 200 TIMES.
002940               10  WS-COR-SEM       PIC 9(02).
002950               10  WS-COR-CURSO     PIC X(10).
002960               10  WS-COR-ROTULO    PIC X(10).
002970               10  WS-COR-CAP       PIC 9(04).
002980               10  WS-COR-DIA       PIC 9(01).
002990               10  WS-COR-SLOT      PIC 9(01).
003000               10  WS-COR-LAB-FLAG  PIC X(01).
003010               10  WS-COR-ASSOC     PIC 9(04) COMP.
003020       01  WS-NCOORTES               PIC 9(03) COMP VALUE ZEROS.
003030
003040       01  WS-GRID-TEORICA.
003050           05  WS-GT-DIA OCCURS 6 TIMES.
003060               10  WS-GT-SLOT OCCURS 7 TIMES.
003070                   15  WS-GT-SALA OCCURS 50 TIMES
003080                                      PIC X(01).
003090
003100       01  WS-GRID-LAB.
003110           05  WS-GL-DIA OCCURS 6 TIMES.
003120               10  WS-GL-SLOT OCCURS 4 TIMES.
003130                   15  WS-GL-SALA OCCURS 50 TIMES
003140                                      PIC X(01).
003150
003160       01  WS-SEC-OCUPA-TEORICA.
003170           05  WS-ST-SEC OCCURS 200 TIMES.
003180               10  WS-ST-DIA OCCURS 6 TIMES.
003190                   15  WS-ST-SLOT OCCURS 7 TIMES
003200                                      PIC X(01).
003210
003220       01  WS-SEC-OCUPA-LAB.
003230           05  WS-SL-SEC OCCURS 200 TIMES.
003240               10  WS-SL-DIA OCCURS 6 TIMES.
003250                   15  WS-SL-SLOT OCCURS 4 TIMES
003260                                      PIC X(01).
003270
003280       01  WS-SEC-DIA-RESUMO.
003290           05  WS-SD-SEC OCCURS 200 TIMES.
003300               10  WS-SD-DIA OCCURS 6 TIMES.
003310                   15  WS-SD-INICIO     PIC 9(04) COMP.
003320                   15  WS-SD-FIM        PIC 9(04) COMP.
003330                   15  WS-SD-USADO      PIC X(01).
003340
003350       01  WS-SECOES.
003360           05  WS-SECAO OCCURS 200 TIMES.
003370               10  WS-SEC-SEM       PIC 9(02).
003380               10  WS-SEC-NOME      PIC X(10).
003390               10  WS-SEC-CAP       PIC 9(04).
003400       01  WS-NSECOES                PIC 9(03) COMP VALUE ZEROS.
003410
003420       01  WS-CURSOS.
003430           05  WS-CURSO OCCURS 400 TIMES.
003440               10  WS-CUR-SEM       PIC 9(02).
003450               10  WS-CUR-COD       PIC X(10).
003460               10  WS-CUR-LAB       PIC X(01).
003470               10  WS-CUR-VEZES     PIC 9(01).
003480       01  WS-NCURSOS                PIC 9(03) COMP VALUE ZEROS.
003490
003500       01  WS-INDICES.
003510           05  WS-I                 PIC 9(04) COMP VALUE ZEROS.
003520           05  WS-J                 PIC 9(04) COMP VALUE ZEROS.
003530           05  WS-K                 PIC 9(04) COMP VALUE ZEROS.
003540           05  WS-DIA               PIC 9(02) COMP VALUE ZEROS.
003550           05  WS-SLOT              PIC 9(02) COMP VALUE ZEROS.
003560           05  WS-SALA-IDX          PIC 9(04) COMP VALUE ZEROS.
003570           05  WS-DIAS-USADOS       PIC 9(02) COMP VALUE ZEROS.
003580           05  WS-RESTAM            PIC 9(02) COMP VALUE ZEROS.
003590       01  WS-INDICES-R REDEFINES WS-INDICES.
003600           05  FILLER               PIC X(20).
003610
003620       01  WS-DIAS-CURSO-TAB.
003630           05  WS-DIA-CURSO OCCURS 6 TIMES
003640                                PIC 9(02) COMP.
003650       01  WS-DIAS-CURSO-TAB-R REDEFINES WS-DIAS-CURSO-TAB.
003660           05  FILLER               PIC X(12).
003670
003680       01  WS-CONTADORES.
003690           05  WS-QTDE-CRIADOS      PIC 9(06) COMP VALUE ZEROS.
003700           05  WS-NECESSARIO-TEO    PIC 9(06) COMP VALUE ZEROS.
003710           05  WS-NECESSARIO-LAB    PIC 9(06) COMP VALUE ZEROS.
003720           05  WS-DISPONIVEL-TEO    PIC 9(06) COMP VALUE ZEROS.
003730           05  WS-DISPONIVEL-LAB    PIC 9(06) COMP VALUE ZEROS.
003740
003750       01  WS-ACHOU-CELULA          PIC X(01) VALUE 'N'.
003760           88  ACHOU-CELULA             VALUE 'S'.
003770       01  WS-EH-LAB-ATUAL          PIC X(01) VALUE 'N'.
003780           88  CURSO-ATUAL-E-LAB        VALUE 'S'.
003790       01  WS-STATUS-EXEC           PIC X(11) VALUE 'OK'.
003800           88  EXEC-INFEASIBLE          VALUE 'INFEASIBLE'.
003810           88  EXEC-NO-CHANGE           VALUE 'NO-CHANGE'.
003820
003830       01  WS-COORTE-ACHADA         PIC 9(04) COMP VALUE ZEROS.
003840       01  WS-DIAS-DA-COORTE        PIC 9(01) COMP VALUE ZEROS.
003850       01  WS-SLOT-DA-COORTE        PIC 9(01) COMP VALUE ZEROS.
003860
003870       PROCEDURE DIVISION.
003880
003890       0100-ABRE-ARQUIVOS.
003900*    JAM2 14/04/2009 - CLASSIF.EXE PASSOU A RODAR ANTES DESTE
003910*    PASSO (E ANTES DO ENTSECAO.EXE), GRAVANDO O VEREDITO DA
003920*    RODADA EM STATUSRUN.DAT. SE FOR NO-CHANGE, AS ENTRADAS
003930*    NAO MUDARAM DESDE A ULTIMA RODADA E JA EXISTE ALOCACAO.DAT
003940*    BOM NO DISCO - PULA TODA A ALOCACAO SEM ABRIR ALOCACAO.DAT
003950*    DE SAIDA, O QUE APAGARIA O ARQUIVO DA RODADA ANTERIOR.
003960           OPEN INPUT  RUNSTATUS-FILE
003970           MOVE SPACES TO REG-RUNSTATUS
003980           IF STATUS-RUN = '00'
003990              READ RUNSTATUS-FILE
004000                  AT END
004010                     MOVE SPACES TO REG-RUNSTATUS.
004020           IF STATUS-RUN = '00'
004030              CLOSE RUNSTATUS-FILE.
004040           IF REG-RUNSTATUS(1:9) = 'NO-CHANGE'
004050              SET EXEC-NO-CHANGE TO TRUE
004060              GO TO 0900-FECHA-ARQUIVOS.
004070           OPEN INPUT  COURSE-FILE
004080           OPEN INPUT  ROOM-FILE
004090           OPEN INPUT  WORK-SECAO-FILE
004100           OPEN OUTPUT ALLOC-FILE
004110           IF STATUS-CUR NOT= '00' OR STATUS-SAL NOT= '00'
004120                         OR STATUS-SEC NOT= '00'
004130              DISPLAY 'ARQUIVO DE ENTRADA AUSENTE - ABORTADO'
004140              STOP RUN.
004150           OPEN INPUT  SPECIAL-LAB-FILE
004160           IF STATUS-CLB = '00'
004170              PERFORM 0160-CARREGA-SALAS-ESP THRU 0160-EXIT
004180              CLOSE SPECIAL-LAB-FILE.
004190           OPEN INPUT  WORK-COHORT-FILE
004200           IF STATUS-COR = '00'
004210              PERFORM 0170-CARREGA-COORTES THRU 0170-EXIT
004220              CLOSE WORK-COHORT-FILE.
004230           OPEN INPUT  PARAM-FILE
004240           IF STATUS-PRM = '00'
004250              PERFORM 0175-CARREGA-PARAMETROS THRU 0175-EXIT
004260              CLOSE PARAM-FILE.
004270           PERFORM 0180-CARREGA-SALAS   THRU 0180-EXIT
004280           PERFORM 0190-CARREGA-SECOES  THRU 0190-EXIT
004290           PERFORM 0195-CARREGA-CURSOS  THRU 0195-EXIT.
004300
004310*    CARREGA CURLAB.DAT EM MEMORIA - SAO AS RESTRICOES DE SALA
004320*    ESPECIAL POR CURSO (REGRA M-7), CONSULTADAS EM 0665 PARA
004330*    LABORATORIOS QUE SO PODEM CAIR EM DETERMINADA SALA.
004340 0160-CARREGA-SALAS-ESP.
004350           READ SPECIAL-LAB-FILE
004360               AT END
004370                  GO TO 0160-EXIT.
004380           ADD 1 TO WS-NESP
004390           MOVE COD-CURSO-ALT TO WS-ESP-CURSO(WS-NESP)
004400           MOVE NOME-SALA-ALT TO WS-ESP-SALA(WS-NESP)
004410           GO TO 0160-CARREGA-SALAS-ESP.
004420       0160-EXIT.  EXIT.
004430
004440*    CARREGA COORTES.WRK EM MEMORIA - TURMAS FIXAS (REGRA M-13) QUE
004450*    JA TEM DIA/SLOT DEFINIDOS DE ANTEMAO E NAO PASSAM PELA PROCURA
004460*    DE CELULA; WS-COR-ASSOC CONTA QUANTOS CURSOS FORAM ASSOCIADOS
004470*    A CADA COORTE PARA CONFERENCIA NO FIM DA RODADA.
004480 0170-CARREGA-COORTES.
004490           READ WORK-COHORT-FILE
004500               AT END
004510                  GO TO 0170-EXIT.
004520           ADD 1 TO WS-NCOORTES
004530           MOVE WRK-SEMESTRE      TO WS-COR-SEM(WS-NCOORTES)
004540           MOVE WRK-CODIGO-CURSO  TO WS-COR-CURSO(WS-NCOORTES)
004550           MOVE WRK-ROTULO-SECAO  TO WS-COR-ROTULO(WS-NCOORTES)
004560           MOVE WRK-CAPACIDADE    TO WS-COR-CAP(WS-NCOORTES)
004570           MOVE WRK-DIA-FIXO      TO WS-COR-DIA(WS-NCOORTES)
004580           MOVE WRK-SLOT-FIXO     TO WS-COR-SLOT(WS-NCOORTES)
004590           MOVE WRK-FLAG-LAB-SLOT TO WS-COR-LAB-FLAG(WS-NCOORTES)
004600           MOVE ZEROS             TO WS-COR-ASSOC(WS-NCOORTES)
004610           GO TO 0170-CARREGA-COORTES.
004620       0170-EXIT.  EXIT.
004630
004640*    14/04/2009 - LE OS PARAMETROS DA RODADA (TETO DE HORAS/DIA,
004650*    DIAS-UTEIS, GAP MINIMO ENTRE AULAS, HORARIO LIMITE NOTURNO)
004660*    DO MESMO PARAM.DAT JA LIDO POR ENTSECAO - SO SOBRESCREVE O
004670*    "DEFAULT" DE CADA CAMPO QUANDO O REGISTRO TRAZ VALOR NAO
004680*    ZERADO.                                            JAM2
004690       0175-CARREGA-PARAMETROS.
004700           READ PARAM-FILE
004710               AT END
004720                  GO TO 0175-EXIT.
004730           IF PRM-MAX-HORAS-DIA NOT= ZEROS
004740              MOVE PRM-MAX-HORAS-DIA TO WS-MAX-HORAS-DIA.
004750           IF PRM-DIAS-SEMANA NOT= ZEROS
004760              MOVE PRM-DIAS-SEMANA TO WS-DIAS-SEMANA.
004770           IF PRM-GAP-MINUTOS NOT= ZEROS
004780              MOVE PRM-GAP-MINUTOS TO WS-GAP-MINUTOS.
004790           IF PRM-HORA-LIMITE NOT= ZEROS
004800              MOVE PRM-HORA-LIMITE TO WS-HORA-LIMITE.
004810       0175-EXIT.  EXIT.
004820
004830*    CARREGA SALA.DAT EM MEMORIA, NA ORDEM DO ARQUIVO, E CONTA AS
004840*    SALAS DE CADA TIPO (WS-NTEORICAS/WS-NLABS) PARA A PRE-CHECAGEM
004850*    DE CAPACIDADE EM 0200.
004860 0180-CARREGA-SALAS.
004870           READ ROOM-FILE
004880               AT END
004890                  GO TO 0180-EXIT.
004900           ADD 1 TO WS-NSALAS
004910           MOVE SALA-NOME TO WS-SALA-NOME(WS-NSALAS)
004920           MOVE SALA-TIPO TO WS-SALA-TIPO(WS-NSALAS)
004930           IF SALA-TIPO = 'THEORY'
004940              ADD 1 TO WS-NTEORICAS
004950           ELSE
004960              ADD 1 TO WS-NLABS.
004970           GO TO 0180-CARREGA-SALAS.
004980       0180-EXIT.  EXIT.
004990
005000*    CARREGA SECAO.WRK (GRAVADO PELO ENTSECAO.EXE) EM MEMORIA - UMA
005010*    LINHA POR SECAO DE ALUNOS DO SEMESTRE, COM A CAPACIDADE USADA
005020*    NA REGRA M-2 (CHOQUE DE CAPACIDADE).
005030 0190-CARREGA-SECOES.
005040           READ WORK-SECAO-FILE
005050               AT END
005060                  GO TO 0190-EXIT.
005070           ADD 1 TO WS-NSECOES
005080           MOVE WRK-SEMESTRE-SEC TO WS-SEC-SEM(WS-NSECOES)
005090           MOVE WRK-NOME-SECAO   TO WS-SEC-NOME(WS-NSECOES)
005100           MOVE WRK-CAPACIDADE-SEC TO WS-SEC-CAP(WS-NSECOES)
005110           GO TO 0190-CARREGA-SECOES.
005120       0190-EXIT.  EXIT.
005130
005140*    CARREGA CURSO.DAT EM MEMORIA - CADA CURSO TRAZ O SEMESTRE A QUE
005150*    PERTENCE, SE E DE LABORATORIO E QUANTOS ENCONTROS SEMANAIS
005160*    PRECISA (QTDE-ENCONTROS), BASE DO LACO 0300-LACO-SECOES.
005170 0195-CARREGA-CURSOS.
005180           READ COURSE-FILE
005190               AT END
005200                  GO TO 0195-EXIT.
005210           ADD 1 TO WS-NCURSOS
005220           MOVE SEMESTRE-CUR  TO WS-CUR-SEM(WS-NCURSOS)
005230           MOVE CODIGO-CURSO  TO WS-CUR-COD(WS-NCURSOS)
005240           MOVE FLAG-LABORATORIO TO WS-CUR-LAB(WS-NCURSOS)
005250           MOVE QTDE-ENCONTROS TO WS-CUR-VEZES(WS-NCURSOS)
005260           GO TO 0195-CARREGA-CURSOS.
005270       0195-EXIT.  EXIT.
005280
005290*    REGRA IMPLANTADA NA VRS 2.0 - ANTES DE GASTAR TEMPO PROCURANDO
005300*    CELULA POR CELULA, SOMA QUANTOS ENCONTROS TEORICOS/LAB SAO
005310*    NECESSARIOS PARA TODAS AS SECOES DO SEMESTRE E COMPARA COM O
005320*    TOTAL DE CELULAS DISPONIVEIS NAS SALAS DE CADA TIPO - SE FALTAR,
005330 RODADA E MARCADA INFEASIBLE DE IMEDIATO, SEM RODAR O ALOCADOR.
005340 0200-PRE-CHECA-CAPACIDADE.
005350           MOVE ZEROS TO WS-NECESSARIO-TEO WS-NECESSARIO-LAB
005360           MOVE 1 TO WS-I
005370       0210-SOMA-LOOP.
005380           IF WS-I > WS-NSECOES
005390              GO TO 0220-SOMA-FIM.
005400           MOVE 1 TO WS-J
005410       0215-SOMA-CURSO.
005420           IF WS-J > WS-NCURSOS
005430              GO TO 0218-PROX-SECAO.
005440           IF WS-CUR-SEM(WS-J) = WS-SEC-SEM(WS-I)
005450              IF WS-CUR-LAB(WS-J) = 'Y'
005460                 ADD WS-CUR-VEZES(WS-J) TO WS-NECESSARIO-LAB
005470              ELSE
005480                 ADD WS-CUR-VEZES(WS-J) TO WS-NECESSARIO-TEO.
005490           ADD 1 TO WS-J
005500           GO TO 0215-SOMA-CURSO.
005510       0218-PROX-SECAO.
005520           ADD 1 TO WS-I
005530           GO TO 0210-SOMA-LOOP.
005540       0220-SOMA-FIM.
005550           COMPUTE WS-DISPONIVEL-TEO =
005560                   (6 * 7 * WS-NTEORICAS) - 0
005570           COMPUTE WS-DISPONIVEL-LAB =
005580                   (6 * 4 * WS-NLABS) - 0
005590           IF WS-NECESSARIO-TEO > WS-DISPONIVEL-TEO
005600              DISPLAY 'CAPACIDADE TEORICA INSUFICIENTE - '
005610                       'NECESSARIO ' WS-NECESSARIO-TEO
005620                       ' DISPONIVEL ' WS-DISPONIVEL-TEO
005630              SET EXEC-INFEASIBLE TO TRUE
005640              GO TO 0900-FECHA-ARQUIVOS.
005650           IF WS-NECESSARIO-LAB > WS-DISPONIVEL-LAB
005660              DISPLAY 'CAPACIDADE DE LAB INSUFICIENTE - '
005670                       'NECESSARIO ' WS-NECESSARIO-LAB
005680                       ' DISPONIVEL ' WS-DISPONIVEL-LAB
005690              SET EXEC-INFEASIBLE TO TRUE
005700              GO TO 0900-FECHA-ARQUIVOS.
005710
005720*    LACO PRINCIPAL DO ALOCADOR - PARA CADA SECAO, PERCORRE TODOS OS
005730*    CURSOS DO MESMO SEMESTRE E ALOCA OS QUE SE APLICAM A ELA (CADA
005740*    CURSO E OFERECIDO A TODAS AS SECOES DO SEU SEMESTRE). SE A
005750*    SECAO/CURSO PERTENCE A UMA COORTE FIXA, NAO PROCURA CELULA -
005760*    SO REPLICA O HORARIO JA GRAVADO EM COORTES.WRK (0450).
005770 0300-LACO-SECOES.
005780           MOVE 1 TO WS-I
005790       0310-SECOES-LOOP.
005800           IF WS-I > WS-NSECOES
005810              GO TO 0900-FECHA-ARQUIVOS.
005820           MOVE 1 TO WS-J
005830       0320-CURSOS-LOOP.
005840           IF WS-J > WS-NCURSOS
005850              GO TO 0380-PROX-SECAO.
005860           IF WS-CUR-SEM(WS-J) NOT= WS-SEC-SEM(WS-I)
005870              GO TO 0370-PROX-CURSO.
005880           PERFORM 0400-ACHA-COORTE THRU 0400-EXIT
005890           IF WS-COORTE-ACHADA NOT= ZEROS
005900              PERFORM 0450-APLICA-COORTE THRU 0450-EXIT
005910           ELSE
005920              PERFORM 0500-ALOCA-CURSO THRU 0500-EXIT.
005930           IF EXEC-INFEASIBLE
005940              GO TO 0900-FECHA-ARQUIVOS.
005950       0370-PROX-CURSO.
005960           ADD 1 TO WS-J
005970           GO TO 0320-CURSOS-LOOP.
005980       0380-PROX-SECAO.
005990           ADD 1 TO WS-I
006000           GO TO 0310-SECOES-LOOP.
006010
006020*    PROCURA, NA TABELA DE COORTES CARREGADA EM 0170, UMA LINHA COM O
006030*    MESMO SEMESTRE/CODIGO DE CURSO DA SECAO ATUAL - SE ACHAR,
006040*    WS-COORTE-ACHADA FICA COM O INDICE DA COORTE E 0300 DESVIA PARA
006050*    0450 EM VEZ DE PROCURAR CELULA.
006060 0400-ACHA-COORTE.
006070           MOVE ZEROS TO WS-COORTE-ACHADA
006080           MOVE 1     TO WS-K
006090       0410-ACHA-LOOP.
006100           IF WS-K > WS-NCOORTES
006110              GO TO 0400-EXIT.
006120           IF WS-COR-SEM(WS-K) = WS-CUR-SEM(WS-J)
006130              AND WS-COR-CURSO(WS-K) = WS-CUR-COD(WS-J)
006140              MOVE WS-K TO WS-COORTE-ACHADA
006150              GO TO 0400-EXIT.
006160           ADD 1 TO WS-K
006170           GO TO 0410-ACHA-LOOP.
006180       0400-EXIT.  EXIT.
006190
006200*    GRAVA O ENCONTRO DA TURMA FIXA DIRETO NO DIA/SLOT DA COORTE, SEM
006210*    SALA (TIPO-SLOT = 'COHORT', ALO-NOME-SALA EM BRANCO) - O
006220*    ENCONTRO FISICO DA COORTE JA FOI GRAVADO EM OUTRA RODADA/CURSO;
006230*    ESTA LINHA SO MARCA QUE ESTA SECAO TAMBEM PARTICIPA DELE E OCUPA
006240 GRID DE OCUPACAO DA PROPRIA SECAO PARA AS REGRAS DE SPAN/GAP.
006250 0450-APLICA-COORTE.
006260           MOVE WS-COR-DIA(WS-COORTE-ACHADA)  TO WS-DIAS-DA-COORTE
006270           MOVE WS-COR-SLOT(WS-COORTE-ACHADA) TO WS-SLOT-DA-COORTE
006280           ADD 1 TO WS-COR-ASSOC(WS-COORTE-ACHADA)
006290           MOVE 'COHORT'        TO ALO-TIPO-SLOT
006300           MOVE WS-COR-ROTULO(WS-COORTE-ACHADA)
006310                                 TO ALO-COORTE-SEC
006320           MOVE SPACES          TO ALO-NOME-SALA
006330           MOVE WS-NOME-DIA(WS-DIAS-DA-COORTE + 1) TO ALO-NOME-DIA
006340           MOVE WS-SLOT-DA-COORTE TO ALO-INDICE-SLOT
006350           MOVE WS-SEC-NOME(WS-I) TO ALO-NOME-SECAO
006360           MOVE WS-CUR-COD(WS-J)  TO ALO-CODIGO-CURSO
006370           MOVE SPACES            TO ALO-PROFESSOR
006380           WRITE REG-ALOCACAO
006390           ADD 1 TO WS-QTDE-CRIADOS
006400           IF WS-COR-LAB-FLAG(WS-COORTE-ACHADA) = 'Y'
006410              MOVE 'S' TO WS-SL-SLOT(WS-I, WS-DIAS-DA-COORTE + 1,
006420                                         WS-SLOT-DA-COORTE + 1)
006430           ELSE
006440              MOVE 'S' TO WS-ST-SLOT(WS-I, WS-DIAS-DA-COORTE + 1,
006450                                         WS-SLOT-DA-COORTE + 1).
006460       0450-EXIT.  EXIT.
006470
006480*    ALOCA OS WS-CUR-VEZES ENCONTROS SEMANAIS DE UM CURSO PARA UMA
006490*    SECAO, UM POR UM, VIA 0600/0700 - SE QUALQUER ENCONTRO NAO ACHAR
006500*    CELULA LIVRE, A RODADA TODA FICA INFEASIBLE (REGRA M-1).
006510 0500-ALOCA-CURSO.
006520           IF WS-CUR-LAB(WS-J) = 'Y'
006530              SET CURSO-ATUAL-E-LAB TO TRUE
006540           ELSE
006550              MOVE 'N' TO WS-EH-LAB-ATUAL.
006560           MOVE WS-CUR-VEZES(WS-J) TO WS-RESTAM
006570           MOVE ZEROS TO WS-DIAS-USADOS
006580           MOVE ZEROS TO WS-DIA-CURSO(1) WS-DIA-CURSO(2)
006590                          WS-DIA-CURSO(3) WS-DIA-CURSO(4)
006600                          WS-DIA-CURSO(5) WS-DIA-CURSO(6)
006610       0510-ENCONTROS-LOOP.
006620           IF WS-RESTAM = ZEROS
006630              GO TO 0500-EXIT.
006640           PERFORM 0600-PROCURA-CELULA THRU 0600-EXIT
006650           IF NOT ACHOU-CELULA
006660              SET EXEC-INFEASIBLE TO TRUE
006670              GO TO 0500-EXIT.
006680           PERFORM 0700-GRAVA-ENCONTRO THRU 0700-EXIT
006690           SUBTRACT 1 FROM WS-RESTAM
006700           GO TO 0510-ENCONTROS-LOOP.
006710       0500-EXIT.  EXIT.
006720
006730*    VARRE DIA X SLOT X SALA PROCURANDO A PRIMEIRA CELULA QUE PASSA
006740*    POR TODAS AS REGRAS (0615 DIAS DISTINTOS, 0630 SECAO LIVRE, 0640
006750*    SPAN DIARIO, 0645 GAP, 0646 HORARIO LIMITE, 0660 TIPO/OCUPACAO
006760*    DE SALA) - SEXTA SLOT 4 E PULADA PARA TEORICA (REGRA M-4).
006770 0600-PROCURA-CELULA.
006780           MOVE 'N' TO WS-ACHOU-CELULA
006790           MOVE 1   TO WS-DIA
006800       0610-DIA-LOOP.
006810           IF WS-DIA > WS-DIAS-SEMANA
006820              GO TO 0600-EXIT.
006830           IF NOT CURSO-ATUAL-E-LAB
006840              PERFORM 0615-VERIFICA-DIAS-CURSO THRU 0615-EXIT
006850              IF WS-ACHOU-CELULA NOT= 'S'
006860                 GO TO 0680-PROX-DIA.
006870           MOVE 1 TO WS-SLOT
006880       0620-SLOT-LOOP.
006890           IF CURSO-ATUAL-E-LAB
006900              IF WS-SLOT > 4
006910                 GO TO 0680-PROX-DIA.
006920           IF NOT CURSO-ATUAL-E-LAB
006930              IF WS-SLOT > 7
006940                 GO TO 0680-PROX-DIA.
006950           IF NOT CURSO-ATUAL-E-LAB AND WS-DIA = 5 AND WS-SLOT = 4
006960              GO TO 0670-PROX-SLOT.
006970           PERFORM 0630-VERIFICA-SECAO THRU 0630-EXIT
006980           IF WS-ACHOU-CELULA NOT= 'S'
006990              GO TO 0670-PROX-SLOT.
007000           PERFORM 0640-VERIFICA-SPAN THRU 0640-EXIT
007010           IF WS-ACHOU-CELULA NOT= 'S'
007020              GO TO 0670-PROX-SLOT.
007030           PERFORM 0645-VERIFICA-GAP THRU 0645-EXIT
007040           IF WS-ACHOU-CELULA NOT= 'S'
007050              GO TO 0670-PROX-SLOT.
007060           PERFORM 0646-VERIFICA-LIMITE THRU 0646-EXIT
007070           IF WS-ACHOU-CELULA NOT= 'S'
007080              GO TO 0670-PROX-SLOT.
007090           MOVE 1 TO WS-SALA-IDX
007100       0650-SALA-LOOP.
007110           IF WS-SALA-IDX > WS-NSALAS
007120              GO TO 0670-PROX-SLOT.
007130           PERFORM 0660-VERIFICA-SALA THRU 0660-EXIT
007140           IF ACHOU-CELULA
007150              GO TO 0600-EXIT.
007160           ADD 1 TO WS-SALA-IDX
007170           GO TO 0650-SALA-LOOP.
007180       0670-PROX-SLOT.
007190           ADD 1 TO WS-SLOT
007200           GO TO 0620-SLOT-LOOP.
007210       0680-PROX-DIA.
007220           ADD 1 TO WS-DIA
007230           GO TO 0610-DIA-LOOP.
007240       0600-EXIT.  EXIT.
007250
007260*    REGRA M-2 - A SECAO NAO PODE TER DOIS ENCONTROS NO MESMO DIA X
007270*    SLOT, NEM UM ENCONTRO LAB QUE SE SOBREPONHA A UM ENCONTRO TEORICO
007280*    JA MARCADO NO MESMO HORARIO (WS-OV-TEO-DE TRADUZ O SLOT DE LAB
007290*    PARA O SLOT TEORICO QUE ELE ENCAVALA).
007300 0630-VERIFICA-SECAO.
007310           MOVE 'S' TO WS-ACHOU-CELULA
007320           IF CURSO-ATUAL-E-LAB
007330              IF WS-SL-SLOT(WS-I, WS-DIA, WS-SLOT) = 'S'
007340                 MOVE 'N' TO WS-ACHOU-CELULA
007350                 GO TO 0630-EXIT.
007360           IF NOT CURSO-ATUAL-E-LAB
007370              IF WS-ST-SLOT(WS-I, WS-DIA, WS-SLOT) = 'S'
007380                 MOVE 'N' TO WS-ACHOU-CELULA
007390                 GO TO 0630-EXIT.
007400           IF CURSO-ATUAL-E-LAB
007410              IF WS-ST-SLOT(WS-I, WS-DIA, WS-OV-TEO-DE(WS-SLOT))
007420                    = 'S'
007430                 MOVE 'N' TO WS-ACHOU-CELULA
007440                 GO TO 0630-EXIT.
007450       0630-EXIT.  EXIT.
007460
007470*    14/04/2009 - REGRAS M-5/M-6 - UM CURSO TEORICO NAO PODE TER
007480*    DOIS ENCONTROS NO MESMO DIA NEM EM DIAS CONSECUTIVOS, PARA A
007490*    MESMA SECAO. PERCORRE WS-DIA-CURSO (DIAS JA GRAVADOS PARA O
007500*    CURSO ATUAL, EM 0700-GRAVA-ENCONTRO) NOS MOLDES DO QUE JA SE
007510*    FAZ EM EXCDIS PARA A SEGUNDA AULA TEORICA DA ELETIVA.   JAM2
007520       0615-VERIFICA-DIAS-CURSO.
007530           MOVE 'S' TO WS-ACHOU-CELULA
007540           IF WS-DIAS-USADOS = ZEROS
007550              GO TO 0615-EXIT.
007560           MOVE 1 TO WS-K
007570       0616-BUSCA-DIA-CURSO.
007580           IF WS-K > WS-DIAS-USADOS
007590              GO TO 0615-EXIT.
007600           IF WS-DIA = WS-DIA-CURSO(WS-K)
007610              MOVE 'N' TO WS-ACHOU-CELULA
007620              GO TO 0615-EXIT.
007630           IF (WS-DIA - WS-DIA-CURSO(WS-K)) = 1
007640                 OR (WS-DIA-CURSO(WS-K) - WS-DIA) = 1
007650              MOVE 'N' TO WS-ACHOU-CELULA
007660              GO TO 0615-EXIT.
007670           ADD 1 TO WS-K
007680           GO TO 0616-BUSCA-DIA-CURSO.
007690       0615-EXIT.  EXIT.
007700
007710*    REGRA M-10 - O TOTAL DE HORAS DA SECAO NUM UNICO DIA (DO PRIMEIRO
007720*    DO ULTIMO HORARIO MARCADO, WS-SD-INICIO/WS-SD-FIM) NAO PODE
007730*    PASSAR DE WS-MAX-HORAS-DIA - CALCULA O QUE O SPAN FICARIA SE ESTE
007740*    CANDIDATO FOSSE ACEITO E REJEITA SE ULTRAPASSAR O TETO.
007750 0640-VERIFICA-SPAN.
007760           MOVE 'S' TO WS-ACHOU-CELULA
007770           IF CURSO-ATUAL-E-LAB
007780              MOVE WS-LAB-INICIO(WS-SLOT) TO WS-K
007790           ELSE
007800              MOVE WS-TEO-INICIO(WS-SLOT) TO WS-K.
007810           IF WS-SD-USADO(WS-I, WS-DIA) NOT= 'S'
007820              GO TO 0640-EXIT.
007830           IF WS-K < WS-SD-INICIO(WS-I, WS-DIA)
007840              IF (WS-SD-FIM(WS-I, WS-DIA) - WS-K)
007850                    > (WS-MAX-HORAS-DIA * 60)
007860                 MOVE 'N' TO WS-ACHOU-CELULA
007870                 GO TO 0640-EXIT.
007880           IF (WS-K - WS-SD-INICIO(WS-I, WS-DIA))
007890                 > (WS-MAX-HORAS-DIA * 60)
007900              MOVE 'N' TO WS-ACHOU-CELULA
007910              GO TO 0640-EXIT.
007920           IF CURSO-ATUAL-E-LAB
007930              MOVE WS-LAB-FIM(WS-SLOT) TO WS-K
007940           ELSE
007950              MOVE WS-TEO-FIM(WS-SLOT) TO WS-K.
007960           IF (WS-K - WS-SD-FIM(WS-I, WS-DIA))
007970                 > ZEROS
007980              IF (WS-K - WS-SD-INICIO(WS-I, WS-DIA))
007990                    > (WS-MAX-HORAS-DIA * 60)
008000                 MOVE 'N' TO WS-ACHOU-CELULA.
008010       0640-EXIT.  EXIT.
008020
008030*    14/04/2009 - REGRA M-11 - GAP MINIMO ENTRE DUAS AULAS DA
008040*    MESMA SECAO NO MESMO DIA. USA O MESMO RESUMO DE SPAN
008050*    (WS-SD-INICIO/WS-SD-FIM) JA MANTIDO POR 0640/0700 - SE O
008060*    CANDIDATO NAO SE SOBREPOE AO BLOCO JA OCUPADO NAQUELE DIA
008070*    (SOBREPOSICAO JA CAI NA REGRA M-8), EXIGE QUE A DISTANCIA
008080*    ATE A BORDA MAIS PROXIMA SEJA >= WS-GAP-MINUTOS.         JAM2
008090       0645-VERIFICA-GAP.
008100           MOVE 'S' TO WS-ACHOU-CELULA
008110           IF WS-GAP-MINUTOS = ZEROS
008120              GO TO 0645-EXIT.
008130           IF WS-SD-USADO(WS-I, WS-DIA) NOT= 'S'
008140              GO TO 0645-EXIT.
008150           IF CURSO-ATUAL-E-LAB
008160              MOVE WS-LAB-INICIO(WS-SLOT) TO WS-K
008170           ELSE
008180              MOVE WS-TEO-INICIO(WS-SLOT) TO WS-K.
008190           IF WS-K NOT< WS-SD-FIM(WS-I, WS-DIA)
008200              IF (WS-K - WS-SD-FIM(WS-I, WS-DIA)) < WS-GAP-MINUTOS
008210                 MOVE 'N' TO WS-ACHOU-CELULA
008220                 GO TO 0645-EXIT.
008230           IF CURSO-ATUAL-E-LAB
008240              MOVE WS-LAB-FIM(WS-SLOT) TO WS-K
008250           ELSE
008260              MOVE WS-TEO-FIM(WS-SLOT) TO WS-K.
008270           IF WS-K NOT> WS-SD-INICIO(WS-I, WS-DIA)
008280              IF (WS-SD-INICIO(WS-I, WS-DIA) - WS-K) < WS-GAP-MINUTOS
008290                 MOVE 'N' TO WS-ACHOU-CELULA.
008300       0645-EXIT.  EXIT.
008310
008320*    14/04/2009 - REGRA M-12 - HORARIO LIMITE NOTURNO. QUANDO
008330*    WS-HORA-LIMITE (PRM-HORA-LIMITE) NAO E ZERO, NENHUMA AULA
008340*    PODE TERMINAR DEPOIS DAQUELA HORA (EM MINUTOS).           JAM2
008350       0646-VERIFICA-LIMITE.
008360           MOVE 'S' TO WS-ACHOU-CELULA
008370           IF WS-HORA-LIMITE = ZEROS
008380              GO TO 0646-EXIT.
008390           IF CURSO-ATUAL-E-LAB
008400              MOVE WS-LAB-FIM(WS-SLOT) TO WS-K
008410           ELSE
008420              MOVE WS-TEO-FIM(WS-SLOT) TO WS-K.
008430           IF WS-K > (WS-HORA-LIMITE * 60)
008440              MOVE 'N' TO WS-ACHOU-CELULA.
008450       0646-EXIT.  EXIT.
008460
008470*    REGRA M-1/M-7 - A SALA TEM QUE SER DO TIPO CERTO (THEORY OU LAB)
008480*    E, SE O CURSO TIVER RESTRICAO DE SALA ESPECIAL (0665), SO VALE A
008490*    SALA LISTADA EM CURLAB.DAT - DEPOIS CONFERE SE A CELULA DA SALA
008500*    NO GRID AINDA ESTA LIVRE (NAO OCUPADA POR OUTRA SECAO).
008510 0660-VERIFICA-SALA.
008520           MOVE 'N' TO WS-ACHOU-CELULA
008530           IF CURSO-ATUAL-E-LAB
008540              IF WS-SALA-TIPO(WS-SALA-IDX) NOT= 'LAB   '
008550                 GO TO 0660-EXIT.
008560           IF NOT CURSO-ATUAL-E-LAB
008570              IF WS-SALA-TIPO(WS-SALA-IDX) NOT= 'THEORY'
008580                 GO TO 0660-EXIT.
008590           IF CURSO-ATUAL-E-LAB
008600              PERFORM 0665-VERIFICA-ESPECIAL THRU 0665-EXIT
008610              IF WS-ACHOU-CELULA = 'N'
008620                 GO TO 0660-EXIT.
008630           IF CURSO-ATUAL-E-LAB
008640              IF WS-GL-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX) = 'S'
008650                 MOVE 'N' TO WS-ACHOU-CELULA
008660                 GO TO 0660-EXIT.
008670           IF NOT CURSO-ATUAL-E-LAB
008680              IF WS-GT-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX) = 'S'
008690                 MOVE 'N' TO WS-ACHOU-CELULA
008700                 GO TO 0660-EXIT.
008710           MOVE 'S' TO WS-ACHOU-CELULA.
008720       0660-EXIT.  EXIT.
008730
008740*    SE O CURSO ATUAL APARECE EM CURLAB.DAT (CARREGADO EM 0160), A
008750*    SALA CANDIDATA TEM QUE SER EXATAMENTE A SALA LISTADA - QUALQUER
008760*    OUTRA SALA DE LAB E REJEITADA, AINDA QUE LIVRE.
008770 0665-VERIFICA-ESPECIAL.
008780           MOVE 'S' TO WS-ACHOU-CELULA
008790           MOVE 1   TO WS-K
008800       0665-BUSCA-RESTRICAO.
008810           IF WS-K > WS-NESP
008820              GO TO 0665-EXIT.
008830           IF WS-ESP-CURSO(WS-K) = WS-CUR-COD(WS-J)
008840              IF WS-ESP-SALA(WS-K) NOT= WS-SALA-NOME(WS-SALA-IDX)
008850                 MOVE 'N' TO WS-ACHOU-CELULA.
008860           ADD 1 TO WS-K
008870           GO TO 0665-BUSCA-RESTRICAO.
008880       0665-EXIT.  EXIT.
008890
008900*    GRAVA O ENCONTRO ACHADO EM ALOCACAO.DAT, MARCA A CELULA COMO
008910*    OCUPADA NOS DOIS GRIDS (DA SALA E DA SECAO) E ATUALIZA O RESUMO
008920*    DE SPAN DO DIA (WS-SD-INICIO/WS-SD-FIM) USADO PELAS REGRAS
008930*    M-10/M-11 - SE FOR TEORICA, GUARDA O DIA EM WS-DIA-CURSO PARA A
008940*    REGRA M-5/M-6 NO PROXIMO ENCONTRO DO MESMO CURSO.
008950 0700-GRAVA-ENCONTRO.
008960           IF CURSO-ATUAL-E-LAB
008970              MOVE 'S' TO WS-SL-SLOT(WS-I, WS-DIA, WS-SLOT)
008980              MOVE 'S' TO WS-GL-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX)
008990              MOVE 'LAB'    TO ALO-TIPO-SLOT
009000              COMPUTE WS-K = WS-LAB-INICIO(WS-SLOT)
009010           ELSE
009020              MOVE 'S' TO WS-ST-SLOT(WS-I, WS-DIA, WS-SLOT)
009030              MOVE 'S' TO WS-GT-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX)
009040              MOVE 'THEORY' TO ALO-TIPO-SLOT
009050              COMPUTE WS-K = WS-TEO-INICIO(WS-SLOT).
009060           IF WS-SD-USADO(WS-I, WS-DIA) = 'S'
009070              IF WS-K < WS-SD-INICIO(WS-I, WS-DIA)
009080                 MOVE WS-K TO WS-SD-INICIO(WS-I, WS-DIA)
009090           ELSE
009100              MOVE WS-K TO WS-SD-INICIO(WS-I, WS-DIA)
009110              MOVE 'S'  TO WS-SD-USADO(WS-I, WS-DIA).
009120           IF CURSO-ATUAL-E-LAB
009130              COMPUTE WS-K = WS-LAB-FIM(WS-SLOT)
009140           ELSE
009150              COMPUTE WS-K = WS-TEO-FIM(WS-SLOT).
009160           IF WS-K > WS-SD-FIM(WS-I, WS-DIA)
009170              MOVE WS-K TO WS-SD-FIM(WS-I, WS-DIA).
009180           MOVE WS-SALA-NOME(WS-SALA-IDX) TO ALO-NOME-SALA
009190           MOVE WS-NOME-DIA(WS-DIA)       TO ALO-NOME-DIA
009200           SUBTRACT 1 FROM WS-SLOT GIVING ALO-INDICE-SLOT
009210           MOVE WS-SEC-NOME(WS-I)         TO ALO-NOME-SECAO
009220           MOVE WS-CUR-COD(WS-J)          TO ALO-CODIGO-CURSO
009230           MOVE SPACES                    TO ALO-COORTE-SEC
009240           MOVE SPACES                    TO ALO-PROFESSOR
009250           WRITE REG-ALOCACAO
009260           ADD 1 TO WS-QTDE-CRIADOS
009270           IF NOT CURSO-ATUAL-E-LAB
009280              ADD 1 TO WS-DIAS-USADOS
009290              MOVE WS-DIA TO WS-DIA-CURSO(WS-DIAS-USADOS).
009300       0700-EXIT.  EXIT.
009310
009320       0900-FECHA-ARQUIVOS.
009330*    JAM2 14/04/2009 - OS CLOSES DE ENTRADA/SAIDA FICAM
009340*    CONDICIONADOS AO ARQUIVO TER SIDO ABERTO - NA RODADA
009350*    NO-CHANGE, O 0100-ABRE-ARQUIVOS DESVIA PARA AQUI SEM
009360*    ABRIR NENHUM DESTES.
009370           IF STATUS-CUR = '00'
009380              CLOSE COURSE-FILE.
009390           IF STATUS-SAL = '00'
009400              CLOSE ROOM-FILE.
009410           IF STATUS-SEC = '00'
009420              CLOSE WORK-SECAO-FILE.
009430           IF STATUS-ALO = '00'
009440              CLOSE ALLOC-FILE.
009450           OPEN OUTPUT STATUSALO-FILE
009460           MOVE WS-STATUS-EXEC TO REG-STATUSALO
009470           WRITE REG-STATUSALO
009480           CLOSE STATUSALO-FILE
009490           IF EXEC-INFEASIBLE
009500              DISPLAY 'ALOCADOR: STATUS INFEASIBLE'
009510           ELSE IF EXEC-NO-CHANGE
009520              DISPLAY 'ALOCADOR: STATUS NO-CHANGE - RODADA SEM '
009530                       'MUDANCA NAS ENTRADAS, ALOCACAO.DAT '
009540                       'ANTERIOR MANTIDO, 0 REGISTROS CRIADOS'
009550           ELSE
009560              DISPLAY 'ALOCADOR: STATUS OK - '
009570                       WS-QTDE-CRIADOS ' REGISTROS CRIADOS'.
009580*    JAM2 14/04/2009 - ENCADEADO DIRETO NO EXCDIS.EXE - O
009590*    CLASSIF.EXE PASSOU A RODAR ANTES DO ENTSECAO.EXE, NO
009600*    INICIO DA RODADA, E NAO MAIS DEPOIS DESTE PASSO.
009610           CHAIN 'EXCDIS.EXE'.
