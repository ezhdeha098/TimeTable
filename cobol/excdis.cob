000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     EXCDIS-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   15/08/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090* ANALISTA       : ENZO 19 - JAMILE 26
000100* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000110* FINALIDADE : ALOCADOR DE ELETIVAS - distribui as SECOES DE
000120*              DISCIPLINA ELETIVA (ELECTIVE-FILE) nas celas
000130*              DIA x HORARIO x SALA ainda livres apos o alocador
000140*              PRINCIPAL (ALOCACAO.DAT), gravando o arquivo de
000150*              ALOCACAO DE ELETIVAS (ALOCELET.DAT).
000160*
000170* VRS         DATA           DESCRICAO                        TAG
000180* 1.5      15/08/2000        IMPLANTACAO (EXCLUSAO DE          ENZ1
000190*                            DISCIPLINAS)
000200* 1.6      21/01/2009        REESCRITO - DEIXA DE SER TELA DE  JAM1
000210*                            EXCLUSAO, PASSA A SER ALOCADOR
000220*                            DE SECOES DE ELETIVA.              JAM1
000230* 1.7      28/01/2009        IMPLEMENTA REGRA E-2/E-3/E-4 -    JAM1
000240*                            MODO TEORICO (2 ENCONTROS EM DIAS
000250*                            DISTINTOS E NAO CONSECUTIVOS) E    JAM1
000260*                            MODO LABORATORIO (1 ENCONTRO).
000270* 1.8      04/02/2009        EXCLUI SEXTA-FEIRA SLOT 4 (REGRA  JAM1
000280*                            E-4) E RESPEITA OCUPACAO PREVIA    JAM1
000290*                            DO ALOCADOR PRINCIPAL.
000300* 1.9      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000310*                            CADNOTAS.EXE AO TERMINO.            JAM1
000320*
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT ELECTIVE-FILE  ASSIGN TO DISK
000390                       ORGANIZATION LINE SEQUENTIAL
000400                       FILE STATUS STATUS-ELE.
000410
000420           SELECT ROOM-FILE      ASSIGN TO DISK
000430                       ORGANIZATION LINE SEQUENTIAL
000440                       FILE STATUS STATUS-SAL.
000450
000460           SELECT ALLOC-FILE     ASSIGN TO DISK
000470                       ORGANIZATION LINE SEQUENTIAL
000480                       FILE STATUS STATUS-ALO.
000490
000500           SELECT ELEC-ALLOC-FILE ASSIGN TO DISK
000510                       ORGANIZATION LINE SEQUENTIAL
000520                       FILE STATUS STATUS-ELA.
000530
000540       DATA DIVISION.
000550       FILE SECTION.
000560       FD  ELECTIVE-FILE
000570           LABEL RECORD STANDARD
000580           VALUE OF FILE-ID 'ELETIVA.DAT'
000590           RECORD CONTAINS 55 CHARACTERS.
000600       01  REG-CADELE.
000610           05  COD-ELETIVA             PIC X(10).
000620           05  NOME-ELETIVA            PIC X(30).
000630           05  QTDE-SECOES-ELE         PIC 9(02).
000640           05  FLAG-TEORICA-ELE        PIC X(01).
000650               88  ELETIVA-E-TEORICA       VALUE 'Y'.
000660           05  FLAG-LABORAT-ELE        PIC X(01).
000670               88  ELETIVA-E-LAB           VALUE 'Y'.
000680           05  CARGA-CREDITO-ELE       PIC 9(01).
000690           05  FILLER                  PIC X(10).
000700
000710       FD  ROOM-FILE
000720           LABEL RECORD STANDARD
000730           VALUE OF FILE-ID 'SALA.DAT'
000740           RECORD CONTAINS 19 CHARACTERS.
000750       01  REG-CADDISCI.
000760           05  SALA-NOME               PIC X(10).
000770           05  SALA-TIPO               PIC X(06).
000780           05  SALA-CAPACIDADE         PIC 9(03).
000790
000800       FD  ALLOC-FILE
000810           LABEL RECORD STANDARD
000820           VALUE OF FILE-ID 'ALOCACAO.DAT'
000830           RECORD CONTAINS 81 CHARACTERS.
000840       01  REG-ALOCACAO.
000850           05  ALO-TIPO-SLOT           PIC X(06).
000860           05  ALO-NOME-SALA           PIC X(10).
000870           05  ALO-NOME-DIA            PIC X(09).
000880           05  ALO-INDICE-SLOT         PIC 9(01).
000890           05  ALO-NOME-SECAO          PIC X(10).
000900           05  ALO-CODIGO-CURSO        PIC X(10).
000910           05  ALO-COORTE-SEC          PIC X(10).
000920           05  ALO-PROFESSOR           PIC X(25).
000930
000940       FD  ELEC-ALLOC-FILE
000950           LABEL RECORD STANDARD
000960           VALUE OF FILE-ID 'ALOCELET.DAT'
000970           RECORD CONTAINS 40 CHARACTERS.
000980       01  REG-ALOC-ELET.
000990           05  ELO-TIPO-SLOT           PIC X(06).
001000           05  ELO-NOME-SALA           PIC X(10).
001010           05  ELO-NOME-DIA            PIC X(09).
001020           05  ELO-INDICE-SLOT         PIC 9(01).
001030           05  ELO-CODIGO-ELETIVA      PIC X(10).
001040           05  ELO-SECAO-ELET          PIC X(04).
001050
001060       WORKING-STORAGE SECTION.
001070       01  STATUS-ELE              PIC X(02) VALUE SPACES.
001080       01  STATUS-SAL              PIC X(02) VALUE SPACES.
001090       01  STATUS-ALO              PIC X(02) VALUE SPACES.
001100       01  STATUS-ELA              PIC X(02) VALUE SPACES.
001110
001120       01  WS-NOMES-DIAS.
001130           05  FILLER  PIC X(09) VALUE 'Monday   '.
001140           05  FILLER  PIC X(09) VALUE 'Tuesday  '.
001150           05  FILLER  PIC X(09) VALUE 'Wednesday'.
001160           05  FILLER  PIC X(09) VALUE 'Thursday '.
001170           05  FILLER  PIC X(09) VALUE 'Friday   '.
001180           05  FILLER  PIC X(09) VALUE 'Saturday '.
001190       01  WS-NOMES-DIAS-R REDEFINES WS-NOMES-DIAS.
001200           05  WS-NOME-DIA OCCURS 6 TIMES
001210                                PIC X(09).
001220
001230       01  WS-SALAS.
001240           05  WS-SALA OCCURS 50 TIMES.
001250               10  WS-SALA-NOME         PIC X(10).
001260               10  WS-SALA-TIPO         PIC X(06).
001270       01  WS-NSALAS                PIC 9(03) COMP VALUE ZEROS.
001280
001290       01  WS-GRID-TEORICA.
001300           05  WS-GT-DIA OCCURS 6 TIMES.
001310               10  WS-GT-SLOT OCCURS 7 TIMES.
001320                   15  WS-GT-SALA OCCURS 50 TIMES
001330                                      PIC X(01).
001340
001350       01  WS-GRID-LAB.
001360           05  WS-GL-DIA OCCURS 6 TIMES.
001370               10  WS-GL-SLOT OCCURS 4 TIMES.
001380                   15  WS-GL-SALA OCCURS 50 TIMES
001390                                      PIC X(01).
001400
001410       01  WS-INDICES.
001420           05  WS-I                 PIC 9(04) COMP VALUE ZEROS.
001430           05  WS-K                 PIC 9(04) COMP VALUE ZEROS.
001440           05  WS-DIA               PIC 9(02) COMP VALUE ZEROS.
001450           05  WS-SLOT              PIC 9(02) COMP VALUE ZEROS.
001460           05  WS-SALA-IDX          PIC 9(04) COMP VALUE ZEROS.
001470           05  WS-DIA-ACHADO        PIC 9(02) COMP VALUE ZEROS.
001480           05  WS-SLOT-ACHADO       PIC 9(02) COMP VALUE ZEROS.
001490           05  WS-SALA-ACHADA       PIC 9(04) COMP VALUE ZEROS.
001500       01  WS-INDICES-R REDEFINES WS-INDICES.
001510           05  FILLER               PIC X(20).
001520
001530       01  WS-SECAO-ELET-NUM        PIC 9(02) COMP VALUE ZEROS.
001540       01  WS-ROTULO-ELET.
001550           05  FILLER               PIC X(01) VALUE 'A'.
001560           05  WS-ROTULO-DIGITOS    PIC 9(02).
001570       01  WS-ROTULO-ELET-R REDEFINES WS-ROTULO-ELET.
001580           05  FILLER               PIC X(03).
001590
001600       01  WS-DIA-PRIMEIRO          PIC 9(02) COMP VALUE ZEROS.
001610       01  WS-ACHOU-CELULA          PIC X(01) VALUE 'N'.
001620           88  ACHOU-CELULA             VALUE 'S'.
001630
001640       01  WS-CONTADORES.
001650           05  WS-QTDE-ELETIVAS     PIC 9(05) COMP VALUE ZEROS.
001660           05  WS-QTDE-SECOES-CRIADAS PIC 9(05) COMP VALUE ZEROS.
001670           05  WS-QTDE-ENCONTROS    PIC 9(05) COMP VALUE ZEROS.
001680
001690       01  WS-STATUS-EXEC           PIC X(11) VALUE 'OK'.
001700           88  EXEC-INFEASIBLE          VALUE 'INFEASIBLE'.
001710
001720       PROCEDURE DIVISION.
001730
001740*    ABRE ELECTIVE-FILE E ROOM-FILE (OBRIGATORIOS); CARREGA A
001750*    TABELA DE SALAS E, SE O ALOCADOR PRINCIPAL JA RODOU E
001760*    GRAVOU ALOCACAO.DAT, CARREGA TAMBEM A OCUPACAO JA EXISTENTE
001770*    NOS GRIDS - A ELETIVA NUNCA PODE CAIR NUMA CELULA JA USADA
001780*    PELAS DISCIPLINAS DO ALOCADOR PRINCIPAL.
001790       0100-ABRE-ARQUIVOS.
001800           OPEN INPUT  ELECTIVE-FILE
001810           OPEN INPUT  ROOM-FILE
001820           IF STATUS-ELE NOT= '00' OR STATUS-SAL NOT= '00'
001830              DISPLAY 'ARQUIVO DE ENTRADA AUSENTE - ABORTADO'
001840              STOP RUN.
001850           PERFORM 0150-CARREGA-SALAS THRU 0150-EXIT
001860           OPEN INPUT  ALLOC-FILE
001870           IF STATUS-ALO = '00'
001880              PERFORM 0160-CARREGA-OCUPACAO THRU 0160-EXIT
001890              CLOSE ALLOC-FILE.
001900           OPEN OUTPUT ELEC-ALLOC-FILE.
001910
001920*    CARREGA TODAS AS SALAS CADASTRADAS PARA WS-SALA-NOME/
001930*    WS-SALA-TIPO, NA ORDEM DO ARQUIVO - SAO ESTAS TABELAS QUE
001940*    OS LOOPS DE PROCURA DE CELULA PERCORREM.
001950       0150-CARREGA-SALAS.
001960           READ ROOM-FILE
001970               AT END
001980                  GO TO 0150-EXIT.
001990           ADD 1 TO WS-NSALAS
002000           MOVE SALA-NOME TO WS-SALA-NOME(WS-NSALAS)
002010           MOVE SALA-TIPO TO WS-SALA-TIPO(WS-NSALAS)
002020           GO TO 0150-CARREGA-SALAS.
002030       0150-EXIT.  EXIT.
002040
002050*    MARCA NO GRID DE TEORIA OU DE LABORATORIO (CONFORME
002060*    ALO-TIPO-SLOT) CADA CELULA JA OCUPADA POR UM ENCONTRO DE
002070*    DISCIPLINA GRAVADO PELO ALOCADOR PRINCIPAL - LINHAS DE
002080*    COORTE (ALO-NOME-SALA = SPACES) SAO IGNORADAS, POIS NAO
002090*    OCUPAM SALA.
002100       0160-CARREGA-OCUPACAO.
002110           READ ALLOC-FILE
002120               AT END
002130                  GO TO 0160-EXIT.
002140           IF ALO-NOME-SALA = SPACES
002150              GO TO 0160-CARREGA-OCUPACAO.
002160           PERFORM 0165-ACHA-SALA-DIA THRU 0165-EXIT
002170           IF WS-SALA-ACHADA NOT= ZEROS AND WS-DIA-ACHADO NOT= ZEROS
002180              IF ALO-TIPO-SLOT = 'LAB   '
002190                 ADD 1 TO ALO-INDICE-SLOT GIVING WS-SLOT
002200                 MOVE 'S' TO WS-GL-SALA(WS-DIA-ACHADO, WS-SLOT,
002210                                           WS-SALA-ACHADA)
002220              ELSE
002230                 IF ALO-TIPO-SLOT = 'THEORY'
002240                    ADD 1 TO ALO-INDICE-SLOT GIVING WS-SLOT
002250                    MOVE 'S' TO WS-GT-SALA(WS-DIA-ACHADO, WS-SLOT,
002260                                              WS-SALA-ACHADA).
002270           GO TO 0160-CARREGA-OCUPACAO.
002280       0160-EXIT.  EXIT.
002290
002300*    TRADUZ O NOME DA SALA E O NOME DO DIA DO REGISTRO DE
002310*    ALOCACAO.DAT PARA OS INDICES USADOS NOS GRIDS WS-GT-SALA/
002320*    WS-GL-SALA.
002330       0165-ACHA-SALA-DIA.
002340           MOVE ZEROS TO WS-SALA-ACHADA
002350           MOVE ZEROS TO WS-DIA-ACHADO
002360           MOVE 1     TO WS-K
002370       0166-ACHA-SALA-LOOP.
002380           IF WS-K > WS-NSALAS
002390              GO TO 0167-ACHA-DIA.
002400           IF WS-SALA-NOME(WS-K) = ALO-NOME-SALA
002410              MOVE WS-K TO WS-SALA-ACHADA
002420              GO TO 0167-ACHA-DIA.
002430           ADD 1 TO WS-K
002440           GO TO 0166-ACHA-SALA-LOOP.
002450       0167-ACHA-DIA.
002460           MOVE 1 TO WS-K
002470       0168-ACHA-DIA-LOOP.
002480           IF WS-K > 6
002490              GO TO 0165-EXIT.
002500           IF WS-NOME-DIA(WS-K) = ALO-NOME-DIA
002510              MOVE WS-K TO WS-DIA-ACHADO
002520              GO TO 0165-EXIT.
002530           ADD 1 TO WS-K
002540           GO TO 0168-ACHA-DIA-LOOP.
002550       0165-EXIT.  EXIT.
002560
002570*    LE CADA ELETIVA CADASTRADA E, PARA CADA UMA, PERFORMA
002580*    0210-SECOES-LOOP PARA CRIAR QTDE-SECOES-ELE SECOES - O
002590*    ROTULO A01, A02... DE CADA SECAO E GERADO AQUI MESMO, ANTES
002600*    DE CHAMAR O ALOCADOR TEORICO OU O DE LABORATORIO.
002610       0200-LE-ELETIVA.
002620           READ ELECTIVE-FILE
002630               AT END
002640                  GO TO 0900-FECHA-ARQUIVOS.
002650           ADD 1 TO WS-QTDE-ELETIVAS
002660           MOVE ZEROS TO WS-SECAO-ELET-NUM
002670       0210-SECOES-LOOP.
002680           IF WS-SECAO-ELET-NUM >= QTDE-SECOES-ELE
002690              GO TO 0200-LE-ELETIVA.
002700           ADD 1 TO WS-SECAO-ELET-NUM
002710           MOVE WS-SECAO-ELET-NUM TO WS-ROTULO-DIGITOS
002720           ADD 1 TO WS-QTDE-SECOES-CRIADAS
002730           IF ELETIVA-E-TEORICA
002740              PERFORM 0300-ALOCA-TEORICA THRU 0300-EXIT
002750           ELSE
002760              PERFORM 0400-ALOCA-LAB THRU 0400-EXIT.
002770           GO TO 0210-SECOES-LOOP.
002780
002790*    ELETIVA TEORICA TEM DOIS ENCONTROS NA SEMANA (REGRA §E).
002800*    O PRIMEIRO ENCONTRO FICA LIVRE; O SEGUNDO E FORCADO A CAIR
002810*    EM DIA DIFERENTE E NAO-ADJACENTE AO PRIMEIRO (VER
002820*    0500-PROCURA-CELULA-TEO, QUE RECEBE WS-DIA-PRIMEIRO JA
002830*    PREENCHIDO NA SEGUNDA CHAMADA). SE QUALQUER DOS DOIS NAO
002840*    ACHAR CELULA LIVRE, A RODADA FICA INFEASIBLE E ESTA SECAO
002850*    NAO RECEBE O SEGUNDO ENCONTRO.
002860       0300-ALOCA-TEORICA.
002870           MOVE ZEROS TO WS-DIA-PRIMEIRO
002880           PERFORM 0500-PROCURA-CELULA-TEO THRU 0500-EXIT
002890           IF NOT ACHOU-CELULA
002900              SET EXEC-INFEASIBLE TO TRUE
002910              GO TO 0300-EXIT.
002920           PERFORM 0600-GRAVA-ENCONTRO-TEO THRU 0600-EXIT
002930           MOVE WS-DIA-ACHADO TO WS-DIA-PRIMEIRO
002940           PERFORM 0500-PROCURA-CELULA-TEO THRU 0500-EXIT
002950           IF NOT ACHOU-CELULA
002960              SET EXEC-INFEASIBLE TO TRUE
002970              GO TO 0300-EXIT.
002980           PERFORM 0600-GRAVA-ENCONTRO-TEO THRU 0600-EXIT.
002990       0300-EXIT.  EXIT.
003000
003010*    ELETIVA DE LABORATORIO TEM UM UNICO ENCONTRO SEMANAL, SEM A
003020*    RESTRICAO DE DIA-DUPLO DA TEORICA - BASTA UMA CELULA LIVRE
003030*    EM QUALQUER DIA/SLOT DE UMA SALA DO TIPO LAB.
003040       0400-ALOCA-LAB.
003050           PERFORM 0700-PROCURA-CELULA-LAB THRU 0700-EXIT
003060           IF NOT ACHOU-CELULA
003070              SET EXEC-INFEASIBLE TO TRUE
003080              GO TO 0400-EXIT.
003090           PERFORM 0800-GRAVA-ENCONTRO-LAB THRU 0800-EXIT.
003100       0400-EXIT.  EXIT.
003110
003120*    VARRE DIA (1-6), SLOT (1-7) E SALA TEORICA PROCURANDO A
003130*    PRIMEIRA CELULA AINDA NAO OCUPADA NO GRID WS-GT-SALA. SEXTA
003140*    SLOT 4 (WS-DIA=5 E WS-SLOT=4) E PULADA - FORA DO HORARIO DE
003150*    AULA NESSE DIA. QUANDO WS-DIA-PRIMEIRO JA ESTA PREENCHIDO
003160*    (SEGUNDA CHAMADA), PULA O MESMO DIA E OS DIAS ADJACENTES A
003170*    ELE PARA GARANTIR OS DOIS ENCONTROS EM DIAS BEM SEPARADOS.
003180       0500-PROCURA-CELULA-TEO.
003190           MOVE 'N' TO WS-ACHOU-CELULA
003200           MOVE 1   TO WS-DIA
003210       0510-DIA-LOOP.
003220           IF WS-DIA > 6
003230              GO TO 0500-EXIT.
003240           IF WS-DIA-PRIMEIRO NOT= ZEROS
003250              IF WS-DIA = WS-DIA-PRIMEIRO
003260                 GO TO 0560-PROX-DIA.
003270           IF WS-DIA-PRIMEIRO NOT= ZEROS
003280              IF (WS-DIA - WS-DIA-PRIMEIRO) = 1
003290                 OR (WS-DIA-PRIMEIRO - WS-DIA) = 1
003300                 GO TO 0560-PROX-DIA.
003310           MOVE 1 TO WS-SLOT
003320       0520-SLOT-LOOP.
003330           IF WS-SLOT > 7
003340              GO TO 0560-PROX-DIA.
003350           IF WS-DIA = 5 AND WS-SLOT = 4
003360              GO TO 0550-PROX-SLOT.
003370           MOVE 1 TO WS-SALA-IDX
003380       0530-SALA-LOOP.
003390           IF WS-SALA-IDX > WS-NSALAS
003400              GO TO 0550-PROX-SLOT.
003410           IF WS-SALA-TIPO(WS-SALA-IDX) NOT= 'THEORY'
003420              GO TO 0540-PROX-SALA.
003430           IF WS-GT-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX) = 'S'
003440              GO TO 0540-PROX-SALA.
003450           MOVE WS-DIA      TO WS-DIA-ACHADO
003460           MOVE WS-SLOT     TO WS-SLOT-ACHADO
003470           MOVE WS-SALA-IDX TO WS-SALA-ACHADA
003480           MOVE 'S'         TO WS-ACHOU-CELULA
003490           GO TO 0500-EXIT.
003500       0540-PROX-SALA.
003510           ADD 1 TO WS-SALA-IDX
003520           GO TO 0530-SALA-LOOP.
003530       0550-PROX-SLOT.
003540           ADD 1 TO WS-SLOT
003550           GO TO 0520-SLOT-LOOP.
003560       0560-PROX-DIA.
003570           ADD 1 TO WS-DIA
003580           GO TO 0510-DIA-LOOP.
003590       0500-EXIT.  EXIT.
003600
003610*    MARCA A CELULA ACHADA COMO OCUPADA NO GRID E GRAVA O
003620*    ENCONTRO EM ALOCELET.DAT. O ROTULO DA SECAO (WS-ROTULO-ELET,
003630*    MONTADO EM 0200-LE-ELETIVA) VAI PARA ELO-SECAO-ELET - E O
003640*    QUE OS RELATORIOS (RELNOT.EXE, RELDISCI.EXE) VAO EXIBIR
003650*    JUNTO COM O CODIGO DA ELETIVA NA COLUNA OCUPANTE.
003660       0600-GRAVA-ENCONTRO-TEO.
003670           MOVE 'S' TO WS-GT-SALA(WS-DIA-ACHADO, WS-SLOT-ACHADO,
003680                                     WS-SALA-ACHADA)
003690           MOVE 'THEORY'  TO ELO-TIPO-SLOT
003700           MOVE WS-SALA-NOME(WS-SALA-ACHADA) TO ELO-NOME-SALA
003710           MOVE WS-NOME-DIA(WS-DIA-ACHADO)    TO ELO-NOME-DIA
003720           SUBTRACT 1 FROM WS-SLOT-ACHADO GIVING ELO-INDICE-SLOT
003730           MOVE COD-ELETIVA TO ELO-CODIGO-ELETIVA
003740           MOVE WS-ROTULO-ELET TO ELO-SECAO-ELET
003750           WRITE REG-ALOC-ELET
003760           ADD 1 TO WS-QTDE-ENCONTROS.
003770       0600-EXIT.  EXIT.
003780
003790*    MESMA LOGICA DE 0500-PROCURA-CELULA-TEO, SO QUE NO GRID DE
003800*    SALAS DE LABORATORIO (WS-GL-SALA) E SEM A RESTRICAO DE
003810*    DIA-DUPLO - A PRIMEIRA CELULA LIVRE SERVE.
003820       0700-PROCURA-CELULA-LAB.
003830           MOVE 'N' TO WS-ACHOU-CELULA
003840           MOVE 1   TO WS-DIA
003850       0710-DIA-LOOP.
003860           IF WS-DIA > 6
003870              GO TO 0700-EXIT.
003880           MOVE 1 TO WS-SLOT
003890       0720-SLOT-LOOP.
003900           IF WS-SLOT > 4
003910              GO TO 0760-PROX-DIA.
003920           MOVE 1 TO WS-SALA-IDX
003930       0730-SALA-LOOP.
003940           IF WS-SALA-IDX > WS-NSALAS
003950              GO TO 0750-PROX-SLOT.
003960           IF WS-SALA-TIPO(WS-SALA-IDX) NOT= 'LAB   '
003970              GO TO 0740-PROX-SALA.
003980           IF WS-GL-SALA(WS-DIA, WS-SLOT, WS-SALA-IDX) = 'S'
003990              GO TO 0740-PROX-SALA.
004000           MOVE WS-DIA      TO WS-DIA-ACHADO
004010           MOVE WS-SLOT     TO WS-SLOT-ACHADO
004020           MOVE WS-SALA-IDX TO WS-SALA-ACHADA
004030           MOVE 'S'         TO WS-ACHOU-CELULA
004040           GO TO 0700-EXIT.
004050       0740-PROX-SALA.
004060           ADD 1 TO WS-SALA-IDX
004070           GO TO 0730-SALA-LOOP.
004080       0750-PROX-SLOT.
004090           ADD 1 TO WS-SLOT
004100           GO TO 0720-SLOT-LOOP.
004110       0760-PROX-DIA.
004120           ADD 1 TO WS-DIA
004130           GO TO 0710-DIA-LOOP.
004140       0700-EXIT.  EXIT.
004150
004160*    MESMA GRAVACAO DE 0600-GRAVA-ENCONTRO-TEO, NO GRID DE
004170*    LABORATORIO.
004180       0800-GRAVA-ENCONTRO-LAB.
004190           MOVE 'S' TO WS-GL-SALA(WS-DIA-ACHADO, WS-SLOT-ACHADO,
004200                                     WS-SALA-ACHADA)
004210           MOVE 'LAB'     TO ELO-TIPO-SLOT
004220           MOVE WS-SALA-NOME(WS-SALA-ACHADA) TO ELO-NOME-SALA
004230           MOVE WS-NOME-DIA(WS-DIA-ACHADO)    TO ELO-NOME-DIA
004240           SUBTRACT 1 FROM WS-SLOT-ACHADO GIVING ELO-INDICE-SLOT
004250           MOVE COD-ELETIVA TO ELO-CODIGO-ELETIVA
004260           MOVE WS-ROTULO-ELET TO ELO-SECAO-ELET
004270           WRITE REG-ALOC-ELET
004280           ADD 1 TO WS-QTDE-ENCONTROS.
004290       0800-EXIT.  EXIT.
004300
004310*    FECHA OS ARQUIVOS E MOSTRA NO CONSOLE O STATUS FINAL DA
004320*    RODADA DE ELETIVAS - UMA UNICA SECAO INFEASIBLE (NAO ACHOU
004330*    CELULA) JA MARCA A RODADA TODA COMO INFEASIBLE, MAS AS
004340*    DEMAIS SECOES JA ALOCADAS CONTINUAM GRAVADAS EM
004350*    ALOCELET.DAT - O JOB NAO ABORTA, SO AVISA.
004360       0900-FECHA-ARQUIVOS.
004370           CLOSE ELECTIVE-FILE
004380                 ROOM-FILE
004390                 ELEC-ALLOC-FILE
004400           IF EXEC-INFEASIBLE
004410              DISPLAY 'ALOCADOR DE ELETIVAS: STATUS INFEASIBLE'
004420           ELSE
004430              DISPLAY 'ALOCADOR DE ELETIVAS: STATUS OK - '
004440                       WS-QTDE-SECOES-CRIADAS ' SECOES, '
004450                       WS-QTDE-ENCONTROS ' ENCONTROS GRAVADOS'.
004460           CHAIN 'CADNOTAS.EXE'.
