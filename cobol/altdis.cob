000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ALTDIS-COB.
000030 AUTHOR.         MARCELO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   02/05/1999.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090* ANALISTA       : MARCELO
000100* PROGRAMADOR(A) : MARCELO
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de DISCIPLINAS
000120*              OPTATIVAS (ELECTIVE-FILE), gerando uma linha de
000130*              erro por violacao no arquivo ELETIVA.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      02/05/1999        IMPLATACAO                        MAR1
000170* 1.1      09/08/2003        VALIDA FLAGS CAN-THEORY/CAN-LAB   JAM1
000180*                            DEVEM SER OPOSTOS.                JAM1
000190* 1.2      16/08/2003        VALIDA SECTIONS-COUNT > ZERO      JAM1
000200* 1.3      21/02/2009        REVISAO GERAL, CONTADORES EM COMP JAM1
000210* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000220*                            ALTCUR.EXE AO TERMINO.              JAM1
000230*
000240       ENVIRONMENT DIVISION.
000250       CONFIGURATION SECTION.
000260       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000270       INPUT-OUTPUT SECTION.
000280       FILE-CONTROL.
000290           SELECT ELECTIVE-FILE ASSIGN TO DISK
000300                       ORGANIZATION LINE SEQUENTIAL
000310                       FILE STATUS STATUS-OPT.
000320
000330           SELECT ERROR-REPORT  ASSIGN TO DISK
000340                       ORGANIZATION LINE SEQUENTIAL
000350                       FILE STATUS STATUS-ERR.
000360
000370       DATA DIVISION.
000380       FILE SECTION.
000390       FD  ELECTIVE-FILE
000400           LABEL RECORD STANDARD
000410           VALUE OF FILE-ID 'ELETIVA.DAT'
000420           RECORD CONTAINS 55 CHARACTERS.
000430
000440       01  REG-CADDIS-ALT.
000450           05  CHAVE-DIS-ALT.
000460               10  CODIGO-DIS-ALT      PIC X(10).
000470           05  NOME-DIS-ALT            PIC X(30).
000480           05  QTDE-SECOES-ALT         PIC 9(02).
000490           05  FLAG-TEORICA-ALT        PIC X(01).
000500               88  PODE-TEORICA-ALT        VALUE 'Y'.
000510               88  NAO-TEORICA-ALT          VALUE 'N'.
000520           05  FLAG-LABORAT-ALT        PIC X(01).
000530               88  PODE-LABORAT-ALT        VALUE 'Y'.
000540               88  NAO-LABORAT-ALT          VALUE 'N'.
000550           05  CARGA-CREDITO-ALT       PIC 9(01).
000560           05  FILLER                  PIC X(10).
000570
000580       FD  ERROR-REPORT
000590           VALUE OF FILE-ID 'ERRODIS.DAT'
000600           LABEL RECORD OMITTED.
000610       01  REG-ERRO                    PIC X(80).
000620
000630       WORKING-STORAGE SECTION.
000640       01  STATUS-OPT              PIC X(02) VALUE SPACES.
000650       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000660       01  WS-CONTADORES.
000670           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000680           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000690       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000700           05  FILLER               PIC X(10).
000710
000720       01  WS-FLAGS-ALT.
000730           05  WS-TEORICA           PIC X(01).
000740           05  WS-LABORAT           PIC X(01).
000750       01  WS-FLAGS-ALT-R REDEFINES WS-FLAGS-ALT.
000760           05  WS-FLAGS-PAR         PIC X(02).
000770
000780       01  WS-LINHA-ERRO.
000790           05  FILLER               PIC X(10) VALUE 'OPTATIVA- '.
000800           05  WS-ERRO-COD          PIC X(10).
000810           05  FILLER               PIC X(01) VALUE SPACE.
000820           05  WS-ERRO-TEXTO        PIC X(57).
000830           05  FILLER               PIC X(02) VALUE SPACES.
000840       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000850           05  FILLER               PIC X(80).
000860
000870       PROCEDURE DIVISION.
000880
000890       0100-ABRE-ARQUIVOS.
000900*    SEM ELETIVA.DAT NAO HA O QUE VALIDAR - ABORTA ANTES DE
000910*    GERAR ERRODIS.DAT.
000920           OPEN INPUT  ELECTIVE-FILE
000930           OPEN OUTPUT ERROR-REPORT
000940           IF STATUS-OPT NOT= '00'
000950              DISPLAY 'ELETIVA.DAT NAO ENCONTRADO - ABORTADO'
000960              STOP RUN.
000970
000980       0200-LE-DIS-ALT.
000990*    LE ELETIVA.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
001000*    0300 ANTES DO PROXIMO.
001010           READ ELECTIVE-FILE
001020               AT END
001030                  GO TO 0900-FECHA-ARQUIVOS.
001040           ADD 1 TO WS-QTDE-LIDOS
001050           PERFORM 0300-VALIDA-DIS-ALT THRU 0300-EXIT
001060           GO TO 0200-LE-DIS-ALT.
001070
001080       0300-VALIDA-DIS-ALT.
001090*    CODIGO E NOME SAO OBRIGATORIOS, SECTIONS-COUNT NAO PODE
001100*    SER ZERO, AS FLAGS CAN-THEORY/CAN-LAB SO PODEM SER Y OU N
001110*    E, POR REGRA DO NEGOCIO, SEMPRE OPOSTAS ENTRE SI - UMA
001120*    ELETIVA E TEORICA OU DE LABORATORIO, NUNCA AS DUAS.
001130           MOVE CODIGO-DIS-ALT TO WS-ERRO-COD
001140
001150           IF CODIGO-DIS-ALT = SPACES OR NOME-DIS-ALT = SPACES
001160              MOVE 'CAMPO OBRIGATORIO EM BRANCO' TO WS-ERRO-TEXTO
001170              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001180
001190           IF QTDE-SECOES-ALT = ZEROS
001200              MOVE 'SECTIONS-COUNT DEVE SER MAIOR QUE ZERO'
001210                   TO WS-ERRO-TEXTO
001220              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001230
001240           IF NOT PODE-TEORICA-ALT AND NOT NAO-TEORICA-ALT
001250              MOVE 'FLAG CAN-THEORY DEVE SER Y OU N'
001260                   TO WS-ERRO-TEXTO
001270              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001280
001290           IF NOT PODE-LABORAT-ALT AND NOT NAO-LABORAT-ALT
001300              MOVE 'FLAG CAN-LAB DEVE SER Y OU N'
001310                   TO WS-ERRO-TEXTO
001320              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001330
001340           MOVE FLAG-TEORICA-ALT TO WS-TEORICA
001350           MOVE FLAG-LABORAT-ALT TO WS-LABORAT
001360           IF WS-TEORICA = WS-LABORAT
001370              MOVE 'CAN-THEORY E CAN-LAB DEVEM SER OPOSTOS'
001380                   TO WS-ERRO-TEXTO
001390              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001400       0300-EXIT.  EXIT.
001410
001420       0800-GRAVA-ERRO.
001430*    GRAVA UMA LINHA DE ERRO EM ERRODIS.DAT.
001440           ADD 1 TO WS-QTDE-ERROS
001450           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001460       0800-EXIT.  EXIT.
001470
001480       0900-FECHA-ARQUIVOS.
001490*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001500*    RELAY DO FACAD.
001510           CLOSE ELECTIVE-FILE
001520                 ERROR-REPORT
001530           DISPLAY 'ELECTIVE-FILE: ' WS-QTDE-LIDOS ' LIDOS, '
001540                    WS-QTDE-ERROS ' ERROS'
001550           CHAIN 'ALTCUR.EXE'.
