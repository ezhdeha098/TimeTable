000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RELCURSO-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   10/04/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*       SISTEMA DE NOTAS
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : EMITE O RELATORIO DE GRADE POR SECAO, A PARTIR DO
000120*              ARQUIVO DE ALOCACAO (ALOCACAO.DAT) GERADO PELO
000130*              ALOCADOR (INCALU-COB). QUEBRA DE CONTROLE POR
000140*              CURSO E SECAO.
000150*
000160* VRS         DATA           DESCRICAO                        TAG
000170* 1.0      10/04/2000        IMPLATACAO (RELACAO DE CURSOS)    FAB1
000180* 1.1      05/10/2008        REESCRITO - DEIXA DE LER O        JAM1
000190*                            CADASTRO DE CURSOS, PASSA A LER
000200*                            ALOCACAO.DAT E IMPRIMIR A GRADE
000210*                            POR SECAO.                        JAM1
000220* 1.2      12/10/2008        ACRESCENTADA QUEBRA DE CONTROLE   JAM1
000230*                            CURSO/SECAO VIA SORT, CONFORME
000240*                            PADRAO DO RELFINAL-COB.            JAM1
000250* 1.3      19/10/2008        RODAPE COM TOTAL DE ENCONTROS POR JAM1
000260*                            SECAO.                             JAM1
000270* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000280*                            RELDISCI.EXE AO TERMINO.            JAM1
000290*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT ALLOC-FILE  ASSIGN TO DISK
000360                       ORGANIZATION LINE SEQUENTIAL
000370                       FILE STATUS STATUS-ALO.
000380
000390           SELECT SORT-FILE   ASSIGN TO DISK.
000400
000410           SELECT REPORT-FILE ASSIGN TO PRINTER.
000420
000430       DATA DIVISION.
000440       FILE SECTION.
000450       FD  ALLOC-FILE
000460           LABEL RECORD STANDARD
000470           VALUE OF FILE-ID 'ALOCACAO.DAT'
000480           RECORD CONTAINS 81 CHARACTERS.
000490       01  REG-ALOCACAO.
000500           05  ALO-TIPO-SLOT           PIC X(06).
000510           05  ALO-NOME-SALA           PIC X(10).
000520           05  ALO-NOME-DIA            PIC X(09).
000530           05  ALO-INDICE-SLOT         PIC 9(01).
000540           05  ALO-NOME-SECAO          PIC X(10).
000550           05  ALO-CODIGO-CURSO        PIC X(10).
000560           05  ALO-COORTE-SEC          PIC X(10).
000570           05  ALO-PROFESSOR           PIC X(25).
000580
000590       SD  SORT-FILE
000600           VALUE OF FILE-ID 'SORTALO.DAT'.
000610       01  REG-SORTALO.
000620           05  SRT-TIPO-SLOT           PIC X(06).
000630           05  SRT-NOME-SALA           PIC X(10).
000640           05  SRT-NOME-DIA            PIC X(09).
000650           05  SRT-INDICE-SLOT         PIC 9(01).
000660           05  SRT-NOME-SECAO          PIC X(10).
000670           05  SRT-CODIGO-CURSO        PIC X(10).
000680           05  SRT-COORTE-SEC          PIC X(10).
000690           05  SRT-PROFESSOR           PIC X(25).
000700
000710       FD  REPORT-FILE
000720           LABEL RECORD OMITTED
000730           VALUE OF FILE-ID 'RELCURSO.LST'.
000740       01  REG-ORELATO                 PIC X(80).
000750
000760       WORKING-STORAGE SECTION.
000770       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000780
000790       01  CAB1.
000800           05  FILLER              PIC X(33) VALUE 'GRADE'.
000810           05  FILLER              PIC X(37) VALUE
000820               'SISTEMA DE ALOCACAO DE HORARIOS'.
000830           05  FILLER              PIC X(04) VALUE 'PAG.'.
000840           05  PAG-CAB1            PIC ZZ.ZZ9.
000850
000860       01  CAB2.
000870           05  FILLER              PIC X(24) VALUE SPACES.
000880           05  FILLER              PIC X(56) VALUE
000890               'RELATORIO DE GRADE POR SECAO'.
000900
000910       01  CAB3.
000920           05  FILLER              PIC X(80) VALUE
000930               '  DIA      TIPO   SLOT  SALA       PROFESSOR'.
000940
000950       01  DET1.
000960           05  FILLER              PIC X(02) VALUE SPACES.
000970           05  DET1-DIA            PIC X(09).
000980           05  FILLER              PIC X(02) VALUE SPACES.
000990           05  DET1-TIPO           PIC X(06).
001000           05  FILLER              PIC X(02) VALUE SPACES.
001010           05  DET1-SLOT           PIC 9(01).
001020           05  FILLER              PIC X(05) VALUE SPACES.
001030           05  DET1-SALA           PIC X(10).
001040           05  FILLER              PIC X(02) VALUE SPACES.
001050           05  DET1-PROFESSOR      PIC X(25).
001060           05  FILLER              PIC X(14) VALUE SPACES.
001070
001080       01  CABSEC.
001090           05  FILLER              PIC X(02) VALUE SPACES.
001100           05  FILLER              PIC X(07) VALUE 'CURSO: '.
001110           05  CABSEC-CURSO        PIC X(10).
001120           05  FILLER              PIC X(03) VALUE SPACES.
001130           05  FILLER              PIC X(08) VALUE 'SECAO: '.
001140           05  CABSEC-SECAO        PIC X(10).
001150           05  FILLER              PIC X(03) VALUE SPACES.
001160           05  FILLER              PIC X(09) VALUE 'COORTE: '.
001170           05  CABSEC-COORTE       PIC X(10).
001180           05  FILLER              PIC X(18) VALUE SPACES.
001190
001200       01  RODSEC.
001210           05  FILLER              PIC X(04) VALUE SPACES.
001220           05  FILLER              PIC X(30) VALUE
001230               'TOTAL DE ENCONTROS NA SECAO: '.
001240           05  RODSEC-TOTAL        PIC ZZZ9.
001250           05  FILLER              PIC X(42) VALUE SPACES.
001260
001270       01  WS-CONTADORES.
001280           05  WS-CONTPAG          PIC 9(05) COMP VALUE ZEROS.
001290           05  WS-CONTLIN          PIC 9(03) COMP VALUE ZEROS.
001300           05  WS-QTDE-LIDOS       PIC 9(05) COMP VALUE ZEROS.
001310           05  WS-QTDE-ENCONTROS   PIC 9(05) COMP VALUE ZEROS.
001320       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001330           05  FILLER              PIC X(16).
001340
001350       01  WS-SECAO-ANT            PIC X(10) VALUE SPACES.
001360       01  WS-SECAO-ANT-R REDEFINES WS-SECAO-ANT.
001370           05  FILLER              PIC X(10).
001380
001390       01  WS-FLAG-PRIMEIRA        PIC X(01) VALUE 'S'.
001400           88  PRIMEIRA-SECAO          VALUE 'S'.
001410       01  WS-FLAG-PRIMEIRA-R REDEFINES WS-FLAG-PRIMEIRA.
001420           05  FILLER              PIC X(01).
001430
001440       PROCEDURE DIVISION.
001450
001460       0100-INICIO.
001470*    CONFERE SE ALOCACAO.DAT EXISTE ANTES DE PARTIR PRO SORT -
001480*    SEM ISSO O SORT ABRE UM ARQUIVO VAZIO E O RELATORIO SAI
001490*    EM BRANCO SEM NENHUM AVISO AO OPERADOR.
001500           OPEN INPUT ALLOC-FILE
001510           IF STATUS-ALO NOT= '00'
001520              DISPLAY 'ALOCACAO.DAT NAO ENCONTRADO - ABORTADO'
001530              STOP RUN.
001540           CLOSE ALLOC-FILE
001550           OPEN OUTPUT REPORT-FILE
001560           GO TO 0200-CLASSIFICA.
001570
001580       0200-CLASSIFICA.
001590*    DISPARA O SORT QUE PRODUZ A GRADE NA ORDEM CURSO/SECAO/DIA/
001600*    SLOT - A LEITURA DE ALOCACAO.DAT FICA TODA DENTRO DA INPUT
001610*    PROCEDURE (0300), O RELATORIO E IMPRESSO NA OUTPUT
001620*    PROCEDURE (0400). NO FINAL ENCADEIA PARA O RELDISCI.EXE.
001630           SORT SORT-FILE ASCENDING KEY SRT-CODIGO-CURSO
001640                                        SRT-NOME-SECAO
001650                                        SRT-NOME-DIA
001660                                        SRT-INDICE-SLOT
001670                INPUT  PROCEDURE 0300-SELECIONA-ALOC
001680                OUTPUT PROCEDURE 0400-EMITE-RELATORIO
001690           CLOSE REPORT-FILE
001700           DISPLAY 'RELCURSO: ' WS-QTDE-LIDOS ' ENCONTROS LIDOS'
001710           CHAIN 'RELDISCI.EXE'.
001720
001730       0300-SELECIONA-ALOC SECTION.
001740*    INPUT PROCEDURE DO SORT - LE ALOCACAO.DAT DO INICIO AO
001750*    FIM E MANDA CADA ENCONTRO PRO SORT VIA RELEASE, SEM
001760*    NENHUMA SELECAO OU VALIDACAO (O ARQUIVO JA FOI GERADO
001770*    CONSISTENTE PELO INCALU-COB).
001780       0310-LE-ALOC.
001790           OPEN INPUT ALLOC-FILE.
001800       0320-LOOP-ALOC.
001810           READ ALLOC-FILE
001820               AT END
001830                  CLOSE ALLOC-FILE
001840                  GO TO 0390-EXIT.
001850           ADD 1 TO WS-QTDE-LIDOS
001860           RELEASE REG-SORTALO FROM REG-ALOCACAO
001870           GO TO 0320-LOOP-ALOC.
001880       0390-EXIT.  EXIT.
001890
001900       0400-EMITE-RELATORIO SECTION.
001910*    OUTPUT PROCEDURE DO SORT - LE OS ENCONTROS JA ORDENADOS E
001920*    IMPRIME A GRADE, ABRINDO CABECALHO NOVO A CADA TROCA DE
001930*    SECAO E TOTALIZANDO OS ENCONTROS NO RODAPE DE CADA SECAO.
001940       0410-LE-SORT.
001950           RETURN SORT-FILE
001960               AT END
001970                  GO TO 0480-RODAPE-FINAL.
001980           IF PRIMEIRA-SECAO
001990              MOVE 'N' TO WS-FLAG-PRIMEIRA
002000              GO TO 0440-NOVA-SECAO.
002010           IF SRT-NOME-SECAO NOT= WS-SECAO-ANT
002020              GO TO 0430-FECHA-SECAO.
002030           GO TO 0450-GRAVA-DETALHE.
002040
002050       0430-FECHA-SECAO.
002060*    FECHA O RODAPE DA SECAO ANTERIOR ANTES DE ABRIR A PROXIMA -
002070*    SO CHAMADA QUANDO O SORT MUDA DE SECAO.
002080           MOVE WS-QTDE-ENCONTROS TO RODSEC-TOTAL
002090           WRITE REG-ORELATO FROM RODSEC AFTER 2
002100           MOVE ZEROS TO WS-QTDE-ENCONTROS.
002110
002120       0440-NOVA-SECAO.
002130*    ABRE PAGINA E CABECALHO DE SECAO NOVOS - CURSO, SECAO E
002140*    COORTE SAEM DO PROPRIO REGISTRO ORDENADO, NAO DE UM
002150*    CADASTRO SEPARADO.
002160           MOVE SRT-NOME-SECAO TO WS-SECAO-ANT
002170           ADD 1 TO WS-CONTPAG
002180           MOVE WS-CONTPAG TO PAG-CAB1
002190           WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002200           WRITE REG-ORELATO FROM CAB2 AFTER 2
002210           MOVE SRT-CODIGO-CURSO TO CABSEC-CURSO
002220           MOVE SRT-NOME-SECAO   TO CABSEC-SECAO
002230           MOVE SRT-COORTE-SEC   TO CABSEC-COORTE
002240           WRITE REG-ORELATO FROM CABSEC AFTER 2
002250           WRITE REG-ORELATO FROM CAB3 AFTER 2
002260           MOVE ZEROS TO WS-CONTLIN.
002270
002280       0450-GRAVA-DETALHE.
002290*    IMPRIME UMA LINHA DE DETALHE (DIA, TIPO, SLOT, SALA,
002300*    PROFESSOR) E ACUMULA O TOTAL DE ENCONTROS DA SECAO.
002310           MOVE SRT-NOME-DIA     TO DET1-DIA
002320           MOVE SRT-TIPO-SLOT    TO DET1-TIPO
002330           MOVE SRT-INDICE-SLOT  TO DET1-SLOT
002340           MOVE SRT-NOME-SALA    TO DET1-SALA
002350           MOVE SRT-PROFESSOR    TO DET1-PROFESSOR
002360           WRITE REG-ORELATO FROM DET1 AFTER 1
002370           ADD 1 TO WS-QTDE-ENCONTROS
002380           ADD 1 TO WS-CONTLIN
002390           GO TO 0410-LE-SORT.
002400
002410       0480-RODAPE-FINAL.
002420*    FECHA O RODAPE DA ULTIMA SECAO DO RELATORIO - SO NAO FECHA
002430*    SE NENHUM ENCONTRO CHEGOU A SER LIDO (ARQUIVO VAZIO).
002440           IF NOT PRIMEIRA-SECAO
002450              MOVE WS-QTDE-ENCONTROS TO RODSEC-TOTAL
002460              WRITE REG-ORELATO FROM RODSEC AFTER 2.
002470       0490-EXIT.  EXIT.
