000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RELFINAL-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   10/04/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*       SISTEMA DE NOTAS
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : (EM BRANCO NO ORIGINAL)
000110* FINALIDADE : EMITE O RELATORIO DE TOTAIS DE CONTROLE DA
000120*              RODADA DE ALOCACAO - TOTAIS DE SECOES, SALAS E
000130*              PROFESSORES DISTINTOS, TOTAIS DE ENCONTROS DE
000140*              DISCIPLINA E DE ELETIVA, E A SITUACAO FINAL DO
000150*              DETECTOR DE MUDANCA E DO ALOCADOR.
000160*
000170* VRS         DATA           DESCRICAO                        TAG
000180* 1.0      10/04/2000        IMPLATACAO (NOTAS E FREQUENCIA)   FAB1
000190* 1.1      30/11/2008        REESCRITO - DEIXA DE LER O        JAM1
000200*                            CADASTRO DE NOTAS, PASSA A SOMAR
000210*                            OS TOTAIS DE CONTROLE DA RODADA
000220*                            DE ALOCACAO.                       JAM1
000230* 1.2      07/12/2008        ACRESCENTADAS TABELAS DE SALA E   JAM1
000240*                            PROFESSOR PARA CONTAGEM DE
000250*                            DISTINTOS POR PESQUISA SEQUENCIAL.JAM1
000260* 1.3      14/12/2008        LE STATUSRUN.DAT E STATUSALO.DAT  JAM1
000270*                            E IMPRIME A SITUACAO FINAL DA
000280*                            RODADA NO RODAPE DO RELATORIO.     JAM1
000290* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000300*                            NOTAS.EXE (DIARIO DE EXECUCAO) AO
000310*                            TERMINO.                            JAM1
000320* 1.5      14/04/2009        LE ERRSTAT.DAT (EXCALU.EXE) E      JAM2
000330*                            PROFSTAT.DAT (CADNOTAS.EXE) E
000340*                            ACRESCENTA O TOTAL DE ERROS DE
000350*                            VALIDACAO E O TOTAL DE VAGAS SEM
000360*                             PROFESSOR NOS TOTAIS DE CONTROLE.   JAM2
000370*
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT ALLOC-FILE      ASSIGN TO DISK
000440                       ORGANIZATION LINE SEQUENTIAL
000450                       FILE STATUS STATUS-ALO.
000460
000470           SELECT ELEC-ALLOC-FILE ASSIGN TO DISK
000480                       ORGANIZATION LINE SEQUENTIAL
000490                       FILE STATUS STATUS-ELO.
000500
000510           SELECT STATUSRUN-FILE  ASSIGN TO DISK
000520                       ORGANIZATION LINE SEQUENTIAL
000530                       FILE STATUS STATUS-RUN.
000540
000550           SELECT STATUSALO-FILE  ASSIGN TO DISK
000560                       ORGANIZATION LINE SEQUENTIAL
000570                       FILE STATUS STATUS-STA.
000580
000590*    JAM2 14/04/2009 - ERRSTAT.DAT E PROFSTAT.DAT SAO GRAVADOS
000600*    PELO EXCALU.EXE E PELO CADNOTAS.EXE RESPECTIVAMENTE, PARA
000610*    O RELFINAL.EXE EXIBIR O TOTAL DE ERROS DE VALIDACAO E O
000620*    TOTAL DE VAGAS SEM PROFESSOR NO RODAPE DOS TOTAIS DE
000630*    CONTROLE.
000640           SELECT ERRSTAT-FILE    ASSIGN TO DISK
000650                       ORGANIZATION LINE SEQUENTIAL
000660                       FILE STATUS STATUS-EST.
000670
000680           SELECT PROFSTAT-FILE   ASSIGN TO DISK
000690                       ORGANIZATION LINE SEQUENTIAL
000700                       FILE STATUS STATUS-PST.
000710
000720           SELECT REPORT-FILE     ASSIGN TO PRINTER.
000730
000740       DATA DIVISION.
000750       FILE SECTION.
000760       FD  ALLOC-FILE
000770           LABEL RECORD STANDARD
000780           VALUE OF FILE-ID 'ALOCACAO.DAT'
000790           RECORD CONTAINS 81 CHARACTERS.
000800       01  REG-ALOCACAO.
000810           05  ALO-TIPO-SLOT           PIC X(06).
000820           05  ALO-NOME-SALA           PIC X(10).
000830           05  ALO-NOME-DIA            PIC X(09).
000840           05  ALO-INDICE-SLOT         PIC 9(01).
000850           05  ALO-NOME-SECAO          PIC X(10).
000860           05  ALO-CODIGO-CURSO        PIC X(10).
000870           05  ALO-COORTE-SEC          PIC X(10).
000880           05  ALO-PROFESSOR           PIC X(25).
000890
000900       FD  ELEC-ALLOC-FILE
000910           LABEL RECORD STANDARD
000920           VALUE OF FILE-ID 'ALOCELET.DAT'
000930           RECORD CONTAINS 40 CHARACTERS.
000940       01  REG-ALOC-ELET.
000950           05  ELO-TIPO-SLOT           PIC X(06).
000960           05  ELO-NOME-SALA           PIC X(10).
000970           05  ELO-NOME-DIA            PIC X(09).
000980           05  ELO-INDICE-SLOT         PIC 9(01).
000990           05  ELO-CODIGO-ELETIVA      PIC X(10).
001000           05  ELO-SECAO-ELET          PIC X(04).
001010
001020       FD  STATUSRUN-FILE
001030           LABEL RECORD STANDARD
001040           VALUE OF FILE-ID 'STATUSRUN.DAT'
001050           RECORD CONTAINS 10 CHARACTERS.
001060       01  REG-STATUSRUN               PIC X(10).
001070
001080       FD  STATUSALO-FILE
001090           LABEL RECORD STANDARD
001100           VALUE OF FILE-ID 'STATUSALO.DAT'
001110           RECORD CONTAINS 11 CHARACTERS.
001120       01  REG-STATUSALO               PIC X(11).
001130
001140       FD  ERRSTAT-FILE
001150           LABEL RECORD STANDARD
001160           VALUE OF FILE-ID 'ERRSTAT.DAT'
001170           RECORD CONTAINS 5 CHARACTERS.
001180       01  REG-ERRSTAT                 PIC 9(05).
001190
001200       FD  PROFSTAT-FILE
001210           LABEL RECORD STANDARD
001220           VALUE OF FILE-ID 'PROFSTAT.DAT'
001230           RECORD CONTAINS 5 CHARACTERS.
001240       01  REG-PROFSTAT                PIC 9(05).
001250
001260       FD  REPORT-FILE
001270           LABEL RECORD OMITTED
001280           VALUE OF FILE-ID 'RELFINAL.LST'.
001290       01  REG-ORELATO                 PIC X(80).
001300
001310       WORKING-STORAGE SECTION.
001320       01  STATUS-ALO              PIC X(02) VALUE SPACES.
001330       01  STATUS-ELO              PIC X(02) VALUE SPACES.
001340       01  STATUS-RUN              PIC X(02) VALUE SPACES.
001350       01  STATUS-STA              PIC X(02) VALUE SPACES.
001360       01  STATUS-EST              PIC X(02) VALUE SPACES.
001370       01  STATUS-PST              PIC X(02) VALUE SPACES.
001380
001390       01  WS-TAB-SALAS.
001400           05  WS-SALA-OCUP   OCCURS 50 TIMES PIC X(10).
001410       01  WS-TAB-SALAS-R REDEFINES WS-TAB-SALAS.
001420           05  FILLER              PIC X(500).
001430
001440       01  WS-TAB-PROF.
001450           05  WS-PROF-OCUP   OCCURS 100 TIMES PIC X(25).
001460       01  WS-TAB-PROF-R REDEFINES WS-TAB-PROF.
001470           05  FILLER              PIC X(2500).
001480
001490       01  WS-TAB-SECAO.
001500           05  WS-SECAO-OCUP  OCCURS 200 TIMES PIC X(10).
001510       01  WS-TAB-SECAO-R REDEFINES WS-TAB-SECAO.
001520           05  FILLER              PIC X(2000).
001530
001540       01  WS-CONTADORES.
001550           05  WS-IDX-SALA         PIC 9(03) COMP VALUE ZEROS.
001560           05  WS-IDX-PROF         PIC 9(03) COMP VALUE ZEROS.
001570           05  WS-IDX-SECAO        PIC 9(03) COMP VALUE ZEROS.
001580           05  WS-I                PIC 9(03) COMP VALUE ZEROS.
001590           05  WS-QTDE-ALOC        PIC 9(05) COMP VALUE ZEROS.
001600           05  WS-QTDE-ELET        PIC 9(05) COMP VALUE ZEROS.
001610*    JAM2 14/04/2009 - TOTAL DE ERROS DE VALIDACAO (DE
001620*    ERRSTAT.DAT) E TOTAL DE VAGAS SEM PROFESSOR (DE
001630*    PROFSTAT.DAT) PARA O RODAPE DOS TOTAIS DE CONTROLE.
001640           05  WS-QTDE-ERROS       PIC 9(05) COMP VALUE ZEROS.
001650           05  WS-QTDE-SEM-PROF    PIC 9(05) COMP VALUE ZEROS.
001660       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001670           05  FILLER              PIC X(29).
001680
001690       01  WS-FLAG-ACHADO          PIC X(01) VALUE 'N'.
001700           88  TAB-ACHADO              VALUE 'S'.
001710       01  WS-FLAG-ACHADO-R REDEFINES WS-FLAG-ACHADO.
001720           05  FILLER              PIC X(01).
001730
001740       01  WS-STATUS-RUN-EDIT      PIC X(10) VALUE 'SEM DADO'.
001750       01  WS-STATUS-ALO-EDIT      PIC X(11) VALUE 'SEM DADO'.
001760
001770       01  CABE1.
001780           05  FILLER              PIC X(33) VALUE 'TOTAIS'.
001790           05  FILLER              PIC X(37) VALUE 'SISTEMA - FACAD'.
001800           05  FILLER              PIC X(04) VALUE 'PG. '.
001810           05  PAG-CABE1           PIC ZZ.ZZ9 VALUE 1.
001820
001830       01  CABE2.
001840           05  FILLER              PIC X(24) VALUE SPACES.
001850           05  FILLER              PIC X(56) VALUE
001860               'RELATORIO DE TOTAIS DE CONTROLE DA RODADA'.
001870
001880       01  DETAIL1.
001890           05  FILLER              PIC X(04) VALUE SPACES.
001900           05  DETAIL1-ROTULO      PIC X(38).
001910           05  DETAIL1-VALOR       PIC ZZZZ9.
001920           05  FILLER              PIC X(33) VALUE SPACES.
001930
001940       01  DETAIL2.
001950           05  FILLER              PIC X(04) VALUE SPACES.
001960           05  DETAIL2-ROTULO      PIC X(38).
001970           05  DETAIL2-VALOR       PIC X(12).
001980           05  FILLER              PIC X(26) VALUE SPACES.
001990
002000       PROCEDURE DIVISION.
002010
002020       0100-ABRE-ARQUIVOS.
002030           OPEN OUTPUT REPORT-FILE
002040           WRITE REG-ORELATO FROM CABE1 AFTER PAGE
002050           WRITE REG-ORELATO FROM CABE2 AFTER 2
002060           GO TO 0200-LE-ALOC.
002070
002080       0200-LE-ALOC.
002090           OPEN INPUT ALLOC-FILE
002100           IF STATUS-ALO NOT= '00'
002110              GO TO 0300-LE-ELET.
002120       0210-LOOP-ALOC.
002130           READ ALLOC-FILE
002140               AT END
002150                  CLOSE ALLOC-FILE
002160                  GO TO 0300-LE-ELET.
002170           ADD 1 TO WS-QTDE-ALOC
002180           PERFORM 0500-PROCURA-SALA  THRU 0500-EXIT
002190           PERFORM 0600-PROCURA-PROF  THRU 0600-EXIT
002200           PERFORM 0700-PROCURA-SECAO THRU 0700-EXIT
002210           GO TO 0210-LOOP-ALOC.
002220
002230       0300-LE-ELET.
002240           OPEN INPUT ELEC-ALLOC-FILE
002250           IF STATUS-ELO NOT= '00'
002260              GO TO 0400-LE-STATUS.
002270       0310-LOOP-ELET.
002280           READ ELEC-ALLOC-FILE
002290               AT END
002300                  CLOSE ELEC-ALLOC-FILE
002310                  GO TO 0400-LE-STATUS.
002320           ADD 1 TO WS-QTDE-ELET
002330           GO TO 0310-LOOP-ELET.
002340
002350       0400-LE-STATUS.
002360           OPEN INPUT STATUSRUN-FILE
002370           IF STATUS-RUN = '00'
002380              READ STATUSRUN-FILE
002390                  AT END CONTINUE
002400              END-READ
002410              MOVE REG-STATUSRUN TO WS-STATUS-RUN-EDIT
002420              CLOSE STATUSRUN-FILE.
002430           OPEN INPUT STATUSALO-FILE
002440           IF STATUS-STA = '00'
002450              READ STATUSALO-FILE
002460                  AT END CONTINUE
002470              END-READ
002480              MOVE REG-STATUSALO TO WS-STATUS-ALO-EDIT
002490              CLOSE STATUSALO-FILE.
002500*    JAM2 14/04/2009 - ERRSTAT.DAT SO EXISTE SE O EXCALU.EXE
002510*    CHEGOU A GRAVAR O TOTAL DE ERROS (RODADA ABORTADA NAO
002520*    DEIXA O JOB CHEGAR ATE AQUI, MAS O ARQUIVO DE UMA RODADA
002530*    ANTERIOR PODE TER FICADO COM LIXO - SO USA SE LER COM
002540*    SUCESSO).
002550           OPEN INPUT ERRSTAT-FILE
002560           IF STATUS-EST = '00'
002570              READ ERRSTAT-FILE
002580                  AT END CONTINUE
002590              END-READ
002600              MOVE REG-ERRSTAT TO WS-QTDE-ERROS
002610              CLOSE ERRSTAT-FILE.
002620           OPEN INPUT PROFSTAT-FILE
002630           IF STATUS-PST = '00'
002640              READ PROFSTAT-FILE
002650                  AT END CONTINUE
002660              END-READ
002670              MOVE REG-PROFSTAT TO WS-QTDE-SEM-PROF
002680              CLOSE PROFSTAT-FILE.
002690           GO TO 0800-EMITE-TOTAIS.
002700
002710       0500-PROCURA-SALA.
002720           MOVE 'N' TO WS-FLAG-ACHADO
002730           MOVE 1 TO WS-I
002740       0510-LOOP-SALA.
002750           IF WS-I > WS-IDX-SALA
002760              GO TO 0520-NAO-ACHOU-SALA.
002770           IF WS-SALA-OCUP(WS-I) = ALO-NOME-SALA
002780              MOVE 'S' TO WS-FLAG-ACHADO
002790              GO TO 0500-EXIT.
002800           ADD 1 TO WS-I
002810           GO TO 0510-LOOP-SALA.
002820       0520-NAO-ACHOU-SALA.
002830           IF WS-IDX-SALA < 50
002840              ADD 1 TO WS-IDX-SALA
002850              MOVE ALO-NOME-SALA TO WS-SALA-OCUP(WS-IDX-SALA).
002860       0500-EXIT.  EXIT.
002870
002880       0600-PROCURA-PROF.
002890           IF ALO-PROFESSOR = SPACES
002900              GO TO 0600-EXIT.
002910           MOVE 'N' TO WS-FLAG-ACHADO
002920           MOVE 1 TO WS-I
002930       0610-LOOP-PROF.
002940           IF WS-I > WS-IDX-PROF
002950              GO TO 0620-NAO-ACHOU-PROF.
002960           IF WS-PROF-OCUP(WS-I) = ALO-PROFESSOR
002970              MOVE 'S' TO WS-FLAG-ACHADO
002980              GO TO 0600-EXIT.
002990           ADD 1 TO WS-I
003000           GO TO 0610-LOOP-PROF.
003010       0620-NAO-ACHOU-PROF.
003020           IF WS-IDX-PROF < 100
003030              ADD 1 TO WS-IDX-PROF
003040              MOVE ALO-PROFESSOR TO WS-PROF-OCUP(WS-IDX-PROF).
003050       0600-EXIT.  EXIT.
003060
003070       0700-PROCURA-SECAO.
003080           MOVE 'N' TO WS-FLAG-ACHADO
003090           MOVE 1 TO WS-I
003100       0710-LOOP-SECAO.
003110           IF WS-I > WS-IDX-SECAO
003120              GO TO 0720-NAO-ACHOU-SECAO.
003130           IF WS-SECAO-OCUP(WS-I) = ALO-NOME-SECAO
003140              MOVE 'S' TO WS-FLAG-ACHADO
003150              GO TO 0700-EXIT.
003160           ADD 1 TO WS-I
003170           GO TO 0710-LOOP-SECAO.
003180       0720-NAO-ACHOU-SECAO.
003190           IF WS-IDX-SECAO < 200
003200              ADD 1 TO WS-IDX-SECAO
003210              MOVE ALO-NOME-SECAO TO WS-SECAO-OCUP(WS-IDX-SECAO).
003220       0700-EXIT.  EXIT.
003230
003240       0800-EMITE-TOTAIS.
003250           MOVE 'TOTAL DE ENCONTROS DE DISCIPLINA....: '
003260                TO DETAIL1-ROTULO
003270           MOVE WS-QTDE-ALOC TO DETAIL1-VALOR
003280           WRITE REG-ORELATO FROM DETAIL1 AFTER 2
003290
003300           MOVE 'TOTAL DE ENCONTROS DE ELETIVA.......: '
003310                TO DETAIL1-ROTULO
003320           MOVE WS-QTDE-ELET TO DETAIL1-VALOR
003330           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003340
003350           MOVE 'TOTAL DE SECOES DISTINTAS...........: '
003360                TO DETAIL1-ROTULO
003370           MOVE WS-IDX-SECAO TO DETAIL1-VALOR
003380           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003390
003400           MOVE 'TOTAL DE SALAS UTILIZADAS...........: '
003410                TO DETAIL1-ROTULO
003420           MOVE WS-IDX-SALA TO DETAIL1-VALOR
003430           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003440
003450           MOVE 'TOTAL DE PROFESSORES CASADOS.........: '
003460                TO DETAIL1-ROTULO
003470           MOVE WS-IDX-PROF TO DETAIL1-VALOR
003480           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003490
003500*    JAM2 14/04/2009 - TOTAIS VINDOS DE ERRSTAT.DAT (EXCALU.EXE)
003510*    E PROFSTAT.DAT (CADNOTAS.EXE) - ERROS DE VALIDACAO DA
003520*    RODADA E VAGAS QUE FICARAM SEM PROFESSOR CASADO.
003530           MOVE 'TOTAL DE ERROS DE VALIDACAO.........: '
003540                TO DETAIL1-ROTULO
003550           MOVE WS-QTDE-ERROS TO DETAIL1-VALOR
003560           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003570
003580           MOVE 'TOTAL DE VAGAS SEM PROFESSOR........: '
003590                TO DETAIL1-ROTULO
003600           MOVE WS-QTDE-SEM-PROF TO DETAIL1-VALOR
003610           WRITE REG-ORELATO FROM DETAIL1 AFTER 1
003620
003630           MOVE 'SITUACAO DO DETECTOR DE MUDANCA.....: '
003640                TO DETAIL2-ROTULO
003650           MOVE WS-STATUS-RUN-EDIT TO DETAIL2-VALOR
003660           WRITE REG-ORELATO FROM DETAIL2 AFTER 2
003670
003680           MOVE 'SITUACAO DO ALOCADOR.................: '
003690                TO DETAIL2-ROTULO
003700           MOVE WS-STATUS-ALO-EDIT TO DETAIL2-VALOR
003710           WRITE REG-ORELATO FROM DETAIL2 AFTER 1
003720
003730           CLOSE REPORT-FILE
003740           DISPLAY 'RELFINAL: RELATORIO DE TOTAIS EMITIDO'
003750           CHAIN 'NOTAS.EXE'.
