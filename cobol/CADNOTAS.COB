000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     CADNOTAS-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   15/11/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090* ANALISTA       : ENZO 19 - JAMILE 26
000100* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000110* FINALIDADE : ALOCADOR DE PROFESSORES - le as preferencias de
000120*              professor (TEACHER-FILE) e casa cada preferencia
000130*              com as VAGAS DE ALOCACAO (ALOCACAO.DAT) ainda sem
000140*              professor definido, respeitando a ORDEM DE
000150*              PRIORIDADE (REGRA T-1) e o limite SECTIONS-COUNT.
000160*
000170* VRS         DATA           DESCRICAO                        TAG
000180* 1.5      15/11/2000        IMPLATACAO                        ENZ1
000190* 1.6      03/12/2008        REESCRITO - DEIXA DE SER CADASTRO JAM1
000200*                            DE NOTAS, PASSA A SER CASADOR DE
000210*                            PROFESSOR X VAGA DE ALOCACAO.       JAM1
000220* 1.7      10/12/2008        IMPLEMENTA ORDENACAO POR PRIORI-  JAM1
000230*                            DADE (0 A 3) - REGRA T-1.           JAM1
000240* 1.8      17/12/2008        RESPEITA CHOQUE DE HORARIO DO     JAM1
000250*                            PROFESSOR JA ALOCADO (INCLUSIVE    JAM1
000260*                            MAPA DE SOBREPOSICAO LAB X TEO).
000270* 1.9      07/01/2009        GRAVA ALOCACAO.DAT COM OS NOMES   JAM1
000280*                            DE PROFESSOR CASADOS.               JAM1
000290* 2.0      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000300*                            RELCURSO.EXE AO TERMINO.            JAM1
000310* 2.1      14/04/2009        ACRESCENTA TOTAL DE VAGAS POR      JAM2
000320*                            PROFESSOR, CONTAGEM DE VAGAS SEM
000330*                            PROFESSOR E AVISOS (PROFESSOR COM
000340*                             MENOS VAGAS CASADAS QUE O PEDIDO,
000350*                             E VAGAS AINDA SEM PROFESSOR) NO
000360*                             RELATORIO DE CONSOLE. GRAVA
000370*                             PROFSTAT.DAT COM A QTDE SEM
000380*                             PROFESSOR PARA O RELFINAL.EXE.     JAM2
000390*
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT TEACHER-FILE ASSIGN TO DISK
000460                       ORGANIZATION LINE SEQUENTIAL
000470                       FILE STATUS STATUS-PRF.
000480
000490           SELECT ALLOC-FILE   ASSIGN TO DISK
000500                       ORGANIZATION LINE SEQUENTIAL
000510                       FILE STATUS STATUS-ALO.
000520
000530*    JAM2 14/04/2009 - QTDE DE VAGAS SEM PROFESSOR PARA O
000540*    RELFINAL.EXE (RELNOTAS.COB) EXIBIR NOS TOTAIS DE CONTROLE.
000550           SELECT PROFSTAT-FILE ASSIGN TO DISK
000560                       ORGANIZATION LINE SEQUENTIAL
000570                       FILE STATUS STATUS-PST.
000580
000590       DATA DIVISION.
000600       FILE SECTION.
000610       FD  TEACHER-FILE
000620           LABEL RECORD STANDARD
000630           VALUE OF FILE-ID 'PROF.DAT'
000640           RECORD CONTAINS 39 CHARACTERS.
000650       01  REG-CADALUNO.
000660           05  NOME-PROF               PIC X(25).
000670           05  CODIGO-CURSO-PRF        PIC X(10).
000680           05  QTDE-SECOES-PRF         PIC 9(02).
000690           05  FLAG-TEORICA-PRF        PIC X(01).
000700           05  FLAG-LABORAT-PRF        PIC X(01).
000710
000720       FD  ALLOC-FILE
000730           LABEL RECORD STANDARD
000740           VALUE OF FILE-ID 'ALOCACAO.DAT'
000750           RECORD CONTAINS 81 CHARACTERS.
000760       01  REG-ALOCACAO.
000770           05  ALO-TIPO-SLOT           PIC X(06).
000780           05  ALO-NOME-SALA           PIC X(10).
000790           05  ALO-NOME-DIA            PIC X(09).
000800           05  ALO-INDICE-SLOT         PIC 9(01).
000810           05  ALO-NOME-SECAO          PIC X(10).
000820           05  ALO-CODIGO-CURSO        PIC X(10).
000830           05  ALO-COORTE-SEC          PIC X(10).
000840           05  ALO-PROFESSOR           PIC X(25).
000850
000860       FD  PROFSTAT-FILE
000870           LABEL RECORD STANDARD
000880           VALUE OF FILE-ID 'PROFSTAT.DAT'
000890           RECORD CONTAINS 5 CHARACTERS.
000900       01  REG-PROFSTAT                PIC 9(05).
000910
000920       WORKING-STORAGE SECTION.
000930       01  STATUS-PRF              PIC X(02) VALUE SPACES.
000940       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000950       01  STATUS-PST              PIC X(02) VALUE SPACES.
000960
000970       01  WS-OVERLAP-LAB-TEO-INI.
000980           05  FILLER PIC 9(02) COMP VALUE 1.
000990           05  FILLER PIC 9(02) COMP VALUE 3.
001000           05  FILLER PIC 9(02) COMP VALUE 5.
001010           05  FILLER PIC 9(02) COMP VALUE 7.
001020       01  WS-OVERLAP-LAB-TEO-INI-R REDEFINES WS-OVERLAP-LAB-TEO-INI.
001030           05  WS-OV-TEO-DE OCCURS 4 TIMES
001040                                PIC 9(02) COMP.
001050       01  WS-OVERLAP-LAB-TEO-FIM.
001060           05  FILLER PIC 9(02) COMP VALUE 2.
001070           05  FILLER PIC 9(02) COMP VALUE 4.
001080           05  FILLER PIC 9(02) COMP VALUE 6.
001090           05  FILLER PIC 9(02) COMP VALUE 7.
001100       01  WS-OVERLAP-LAB-TEO-FIM-R REDEFINES WS-OVERLAP-LAB-TEO-FIM.
001110           05  WS-OV-TEO-ATE OCCURS 4 TIMES
001120                                PIC 9(02) COMP.
001130
001140       01  WS-PREFERENCIAS.
001150           05  WS-PREF OCCURS 500 TIMES.
001160               10  WS-PRF-NOME      PIC X(25).
001170               10  WS-PRF-CURSO     PIC X(10).
001180               10  WS-PRF-SECOES    PIC 9(02).
001190               10  WS-PRF-TEORICA   PIC X(01).
001200               10  WS-PRF-LABORAT   PIC X(01).
001210               10  WS-PRF-PRIOR     PIC 9(01) COMP.
001220*    JAM2 14/04/2009 - VAGAS EFETIVAMENTE CASADAS PARA ESTA
001230*    LINHA DE PREFERENCIA, GRAVADO PELO 0480-PROX-PREF AO
001240*    TERMINO DO CASAMENTO, P/ O 0930-TOTAIS-POR-PROFESSOR
001250*    EMITIR O TOTAL POR PROFESSOR E O AVISO DE VAGA PEDIDA E
001260*    NAO CASADA.
001270               10  WS-PRF-ASSOCIADOS PIC 9(02) COMP VALUE ZEROS.
001280       01  WS-NPREF                  PIC 9(04) COMP VALUE ZEROS.
001290
001300       01  WS-ALOCACOES.
001310           05  WS-ALO OCCURS 3000 TIMES.
001320               10  WS-A-TIPO        PIC X(06).
001330               10  WS-A-SALA        PIC X(10).
001340               10  WS-A-DIA         PIC X(09).
001350               10  WS-A-SLOT        PIC 9(01).
001360               10  WS-A-SECAO       PIC X(10).
001370               10  WS-A-CURSO       PIC X(10).
001380               10  WS-A-COORTE      PIC X(10).
001390               10  WS-A-PROF        PIC X(25).
001400       01  WS-NALOC                  PIC 9(04) COMP VALUE ZEROS.
001410
001420       01  WS-INDICES.
001430           05  WS-I                 PIC 9(04) COMP VALUE ZEROS.
001440           05  WS-J                 PIC 9(04) COMP VALUE ZEROS.
001450           05  WS-K                 PIC 9(04) COMP VALUE ZEROS.
001460           05  WS-TROCOU            PIC X(01) VALUE 'N'.
001470               88  HOUVE-TROCA           VALUE 'S'.
001480       01  WS-INDICES-R REDEFINES WS-INDICES.
001490           05  FILLER               PIC X(13).
001500
001510       01  WS-CONTADORES.
001520           05  WS-QTDE-PREF         PIC 9(05) COMP VALUE ZEROS.
001530           05  WS-QTDE-ALOC         PIC 9(05) COMP VALUE ZEROS.
001540           05  WS-QTDE-CASADOS      PIC 9(05) COMP VALUE ZEROS.
001550           05  WS-QTDE-SEM-PROF     PIC 9(05) COMP VALUE ZEROS.
001560           05  WS-ASSOCIADOS-PREF   PIC 9(02) COMP VALUE ZEROS.
001570
001580       01  WS-AUX-PREF.
001590           05  WS-AUX-NOME          PIC X(25).
001600           05  WS-AUX-CURSO         PIC X(10).
001610           05  WS-AUX-SECOES        PIC 9(02).
001620           05  WS-AUX-TEORICA       PIC X(01).
001630           05  WS-AUX-LABORAT       PIC X(01).
001640           05  WS-AUX-PRIOR         PIC 9(01) COMP.
001650
001660       01  WS-CHOQUE-FLAG            PIC X(01) VALUE 'N'.
001670           88  HOUVE-CHOQUE             VALUE 'S'.
001680
001690       PROCEDURE DIVISION.
001700
001710       0100-ABRE-ARQUIVOS.
001720*    CARREGA PREFERENCIAS E VAGAS TODAS EM MEMORIA (WS-PREF E
001730*    WS-ALO) ANTES DE COMECAR O CASAMENTO - ALOCACAO.DAT E
001740*    REABERTO NO FINAL (0900) EM MODO OUTPUT PARA REGRAVAR COM
001750*    OS PROFESSORES JA CASADOS.
001760           OPEN INPUT  TEACHER-FILE
001770           IF STATUS-PRF NOT= '00'
001780              DISPLAY 'PROF.DAT NAO ENCONTRADO - ABORTADO'
001790              STOP RUN.
001800           OPEN INPUT  ALLOC-FILE
001810           IF STATUS-ALO NOT= '00'
001820              DISPLAY 'ALOCACAO.DAT NAO ENCONTRADO - ABORTADO'
001830              STOP RUN.
001840           PERFORM 0200-CARREGA-PREF THRU 0200-EXIT
001850           PERFORM 0250-CARREGA-ALOC THRU 0250-EXIT
001860           CLOSE TEACHER-FILE
001870           CLOSE ALLOC-FILE
001880           GO TO 0300-ORDENA-PREFERENCIA.
001890
001900       0200-CARREGA-PREF.
001910*    LE PROF.DAT POR COMPLETO PARA A TABELA WS-PREF, CALCULANDO
001920*    A PRIORIDADE DE CADA LINHA (0220) NO MESMO PASSO.
001930           READ TEACHER-FILE
001940               AT END
001950                  GO TO 0200-EXIT.
001960           ADD 1 TO WS-NPREF
001970           ADD 1 TO WS-QTDE-PREF
001980           MOVE NOME-PROF        TO WS-PRF-NOME(WS-NPREF)
001990           MOVE CODIGO-CURSO-PRF TO WS-PRF-CURSO(WS-NPREF)
002000           MOVE QTDE-SECOES-PRF  TO WS-PRF-SECOES(WS-NPREF)
002010           MOVE FLAG-TEORICA-PRF TO WS-PRF-TEORICA(WS-NPREF)
002020           MOVE FLAG-LABORAT-PRF TO WS-PRF-LABORAT(WS-NPREF)
002030           PERFORM 0220-CALCULA-PRIORIDADE THRU 0220-EXIT
002040           GO TO 0200-CARREGA-PREF.
002050       0200-EXIT.  EXIT.
002060
002070       0220-CALCULA-PRIORIDADE.
002080*    REGRA T-1 - PREFERENCIA DE CURSO ESPECIFICO (NAO '*') COM
002090*    UMA SO DISCIPLINA (TEORICA OU LAB, NAO AMBAS) TEM PRIORIDADE
002100*    0 (MAXIMA); CURSO ESPECIFICO COM AS DUAS TEM PRIORIDADE 1;
002110*    QUALQUER CURSO ('*') COM UMA SO DISCIPLINA TEM PRIORIDADE 2;
002120*    QUALQUER CURSO COM AS DUAS TEM PRIORIDADE 3 (MINIMA).
002130           IF WS-PRF-CURSO(WS-NPREF) NOT= '*'
002140              IF WS-PRF-TEORICA(WS-NPREF) NOT= WS-PRF-LABORAT(WS-NPREF)
002150                 MOVE 0 TO WS-PRF-PRIOR(WS-NPREF)
002160              ELSE
002170                 MOVE 1 TO WS-PRF-PRIOR(WS-NPREF)
002180           ELSE
002190              IF WS-PRF-TEORICA(WS-NPREF) NOT= WS-PRF-LABORAT(WS-NPREF)
002200                 MOVE 2 TO WS-PRF-PRIOR(WS-NPREF)
002210              ELSE
002220                 MOVE 3 TO WS-PRF-PRIOR(WS-NPREF).
002230       0220-EXIT.  EXIT.
002240
002250       0250-CARREGA-ALOC.
002260*    LE ALOCACAO.DAT POR COMPLETO PARA A TABELA WS-ALO - TODAS
002270*    AS VAGAS GERADAS PELO INCALU-COB, COM OU SEM PROFESSOR.
002280           READ ALLOC-FILE
002290               AT END
002300                  GO TO 0250-EXIT.
002310           ADD 1 TO WS-NALOC
002320           ADD 1 TO WS-QTDE-ALOC
002330           MOVE ALO-TIPO-SLOT    TO WS-A-TIPO(WS-NALOC)
002340           MOVE ALO-NOME-SALA    TO WS-A-SALA(WS-NALOC)
002350           MOVE ALO-NOME-DIA     TO WS-A-DIA(WS-NALOC)
002360           MOVE ALO-INDICE-SLOT  TO WS-A-SLOT(WS-NALOC)
002370           MOVE ALO-NOME-SECAO   TO WS-A-SECAO(WS-NALOC)
002380           MOVE ALO-CODIGO-CURSO TO WS-A-CURSO(WS-NALOC)
002390           MOVE ALO-COORTE-SEC   TO WS-A-COORTE(WS-NALOC)
002400           MOVE ALO-PROFESSOR    TO WS-A-PROF(WS-NALOC)
002410           GO TO 0250-CARREGA-ALOC.
002420       0250-EXIT.  EXIT.
002430
002440       0300-ORDENA-PREFERENCIA.
002450*    BUBBLE SORT DAS PREFERENCIAS POR PRIORIDADE (0220), DESEM-
002460*    PATANDO POR CURSO E DEPOIS POR NOME DO PROFESSOR - GARANTE
002470*    QUE O CASAMENTO EM 0400 ATENDA PRIMEIRO AS PREFERENCIAS
002480*    MAIS RESTRITAS (REGRA T-1).
002490           IF WS-NPREF < 2
002500              GO TO 0300-EXIT.
002510           MOVE 'S' TO WS-TROCOU
002520       0310-PASSO.
002530           IF NOT HOUVE-TROCA
002540              GO TO 0300-EXIT.
002550           MOVE 'N' TO WS-TROCOU
002560           MOVE 1   TO WS-I
002570       0320-COMPARA-LOOP.
002580           IF WS-I >= WS-NPREF
002590              GO TO 0310-PASSO.
002600           ADD 1 TO WS-I GIVING WS-J
002610           IF WS-PRF-PRIOR(WS-I) > WS-PRF-PRIOR(WS-J)
002620              PERFORM 0330-TROCA THRU 0330-EXIT
002630              GO TO 0320-COMPARA-LOOP.
002640           IF WS-PRF-PRIOR(WS-I) = WS-PRF-PRIOR(WS-J)
002650              IF WS-PRF-CURSO(WS-I) > WS-PRF-CURSO(WS-J)
002660                 PERFORM 0330-TROCA THRU 0330-EXIT
002670                 GO TO 0320-COMPARA-LOOP.
002680           IF WS-PRF-PRIOR(WS-I) = WS-PRF-PRIOR(WS-J)
002690              AND WS-PRF-CURSO(WS-I) = WS-PRF-CURSO(WS-J)
002700              IF WS-PRF-NOME(WS-I) > WS-PRF-NOME(WS-J)
002710                 PERFORM 0330-TROCA THRU 0330-EXIT.
002720           SUBTRACT 1 FROM WS-I
002730           ADD 2 TO WS-I
002740           GO TO 0320-COMPARA-LOOP.
002750       0300-EXIT.  EXIT.
002760           GO TO 0400-CASA-PREFERENCIA.
002770
002780       0330-TROCA.
002790*    TROCA DE POSICAO DUAS LINHAS DA TABELA DE PREFERENCIAS,
002800*    CAMPO A CAMPO, VIA WS-AUX-PREF COMO AREA INTERMEDIARIA.
002810           MOVE WS-PRF-NOME(WS-I)    TO WS-AUX-NOME
002820           MOVE WS-PRF-CURSO(WS-I)   TO WS-AUX-CURSO
002830           MOVE WS-PRF-SECOES(WS-I)  TO WS-AUX-SECOES
002840           MOVE WS-PRF-TEORICA(WS-I) TO WS-AUX-TEORICA
002850           MOVE WS-PRF-LABORAT(WS-I) TO WS-AUX-LABORAT
002860           MOVE WS-PRF-PRIOR(WS-I)   TO WS-AUX-PRIOR
002870           MOVE WS-PRF-NOME(WS-J)    TO WS-PRF-NOME(WS-I)
002880           MOVE WS-PRF-CURSO(WS-J)   TO WS-PRF-CURSO(WS-I)
002890           MOVE WS-PRF-SECOES(WS-J)  TO WS-PRF-SECOES(WS-I)
002900           MOVE WS-PRF-TEORICA(WS-J) TO WS-PRF-TEORICA(WS-I)
002910           MOVE WS-PRF-LABORAT(WS-J) TO WS-PRF-LABORAT(WS-I)
002920           MOVE WS-PRF-PRIOR(WS-J)   TO WS-PRF-PRIOR(WS-I)
002930           MOVE WS-AUX-NOME          TO WS-PRF-NOME(WS-J)
002940           MOVE WS-AUX-CURSO         TO WS-PRF-CURSO(WS-J)
002950           MOVE WS-AUX-SECOES        TO WS-PRF-SECOES(WS-J)
002960           MOVE WS-AUX-TEORICA       TO WS-PRF-TEORICA(WS-J)
002970           MOVE WS-AUX-LABORAT       TO WS-PRF-LABORAT(WS-J)
002980           MOVE WS-AUX-PRIOR         TO WS-PRF-PRIOR(WS-J)
002990           MOVE 'S'                  TO WS-TROCOU.
003000       0330-EXIT.  EXIT.
003010
003020       0400-CASA-PREFERENCIA.
003030*    PERCORRE AS PREFERENCIAS JA ORDENADAS (0300) E, PARA CADA
003040*    UMA, PROCURA NA TABELA DE VAGAS (0420) ATE PREENCHER O
003050*    LIMITE SECTIONS-COUNT DA PREFERENCIA OU ACABAR AS VAGAS.
003060           MOVE 1 TO WS-I
003070       0410-PREF-LOOP.
003080           IF WS-I > WS-NPREF
003090              GO TO 0900-FECHA-ARQUIVOS.
003100           MOVE ZEROS TO WS-ASSOCIADOS-PREF
003110           MOVE 1     TO WS-J
003120       0420-ALOC-LOOP.
003130           IF WS-J > WS-NALOC
003140              GO TO 0480-PROX-PREF.
003150           IF WS-ASSOCIADOS-PREF >= WS-PRF-SECOES(WS-I)
003160              GO TO 0480-PROX-PREF.
003170           PERFORM 0500-VERIFICA-CASAMENTO THRU 0500-EXIT
003180           IF WS-CHOQUE-FLAG = 'S'
003190              PERFORM 0600-VERIFICA-CHOQUE THRU 0600-EXIT
003200              IF NOT HOUVE-CHOQUE
003210                 MOVE WS-PRF-NOME(WS-I) TO WS-A-PROF(WS-J)
003220                 ADD 1 TO WS-ASSOCIADOS-PREF
003230                 ADD 1 TO WS-QTDE-CASADOS.
003240       0470-PROX-ALOC.
003250           ADD 1 TO WS-J
003260           GO TO 0420-ALOC-LOOP.
003270       0480-PROX-PREF.
003280*    JAM2 14/04/2009 - GRAVA O TOTAL CASADO DESTA LINHA DE
003290*    PREFERENCIA PARA O 0930-TOTAIS-POR-PROFESSOR EMITIR DEPOIS.
003300           MOVE WS-ASSOCIADOS-PREF TO WS-PRF-ASSOCIADOS(WS-I)
003310           ADD 1 TO WS-I
003320           GO TO 0410-PREF-LOOP.
003330
003340       0500-VERIFICA-CASAMENTO.
003350*    A VAGA SO CASA SE ESTIVER LIVRE, O CURSO DA PREFERENCIA
003360*    BATER (OU FOR '*'), O TIPO DE SLOT (LAB/THEORY) BATER COM
003370*    A FLAG DO PROFESSOR, E NAO FOR VAGA DE COORTE (ESSAS NUNCA
003380*    RECEBEM PROFESSOR). REUTILIZA WS-CHOQUE-FLAG COMO
003390*    INDICADOR DE "CASOU" PARA O CHAMADOR TESTAR EM 0420.
003400           MOVE 'N' TO WS-CHOQUE-FLAG
003410           IF WS-A-PROF(WS-J) NOT= SPACES
003420              GO TO 0500-EXIT.
003430           IF WS-PRF-CURSO(WS-I) NOT= '*'
003440              IF WS-PRF-CURSO(WS-I) NOT= WS-A-CURSO(WS-J)
003450                 GO TO 0500-EXIT.
003460           IF WS-A-TIPO(WS-J) = 'LAB   '
003470              IF WS-PRF-LABORAT(WS-I) NOT= 'Y'
003480                 GO TO 0500-EXIT.
003490           IF WS-A-TIPO(WS-J) = 'THEORY'
003500              IF WS-PRF-TEORICA(WS-I) NOT= 'Y'
003510                 GO TO 0500-EXIT.
003520           IF WS-A-TIPO(WS-J) = 'COHORT'
003530              GO TO 0500-EXIT.
003540           MOVE 'S' TO WS-CHOQUE-FLAG.
003550       0500-EXIT.  EXIT.
003560
003570       0600-VERIFICA-CHOQUE.
003580*    PERCORRE TODAS AS VAGAS JA CASADAS COM O MESMO PROFESSOR NO
003590*    MESMO DIA - HA CHOQUE SE O SLOT FOR IGUAL, OU SE UM SLOT DE
003600*    LAB E OUTRO DE THEORY SE SOBREPOEM CONFORME O MAPA
003610*    WS-OVERLAP-LAB-TEO-INI/FIM (UM SLOT DE LAB DURA 2 SLOTS DE
003620*    THEORY).
003630           MOVE 'N' TO WS-CHOQUE-FLAG
003640           MOVE 1   TO WS-K
003650       0610-CHOQUE-LOOP.
003660           IF WS-K > WS-NALOC
003670              GO TO 0600-EXIT.
003680           IF WS-A-PROF(WS-K) NOT= WS-PRF-NOME(WS-I)
003690              GO TO 0670-PROX-CHOQUE.
003700           IF WS-A-DIA(WS-K) NOT= WS-A-DIA(WS-J)
003710              GO TO 0670-PROX-CHOQUE.
003720           IF WS-A-TIPO(WS-K) = WS-A-TIPO(WS-J)
003730              IF WS-A-SLOT(WS-K) = WS-A-SLOT(WS-J)
003740                 MOVE 'S' TO WS-CHOQUE-FLAG
003750                 GO TO 0600-EXIT.
003760           IF WS-A-TIPO(WS-K) = 'LAB   ' AND WS-A-TIPO(WS-J) = 'THEORY'
003770              IF WS-A-SLOT(WS-J) = WS-OV-TEO-DE(WS-A-SLOT(WS-K) + 1)
003780                 OR WS-A-SLOT(WS-J) = WS-OV-TEO-ATE(WS-A-SLOT(WS-K) + 1)
003790                 MOVE 'S' TO WS-CHOQUE-FLAG
003800                 GO TO 0600-EXIT.
003810           IF WS-A-TIPO(WS-K) = 'THEORY' AND WS-A-TIPO(WS-J) = 'LAB   '
003820              IF WS-A-SLOT(WS-K) = WS-OV-TEO-DE(WS-A-SLOT(WS-J) + 1)
003830                 OR WS-A-SLOT(WS-K) = WS-OV-TEO-ATE(WS-A-SLOT(WS-J) + 1)
003840                 MOVE 'S' TO WS-CHOQUE-FLAG
003850                 GO TO 0600-EXIT.
003860       0670-PROX-CHOQUE.
003870           ADD 1 TO WS-K
003880           GO TO 0610-CHOQUE-LOOP.
003890       0600-EXIT.  EXIT.
003900
003910       0900-FECHA-ARQUIVOS.
003920           OPEN OUTPUT ALLOC-FILE
003930           MOVE 1 TO WS-I
003940       0910-GRAVA-LOOP.
003950           IF WS-I > WS-NALOC
003960              GO TO 0920-FIM-GRAVA.
003970           MOVE WS-A-TIPO(WS-I)   TO ALO-TIPO-SLOT
003980           MOVE WS-A-SALA(WS-I)   TO ALO-NOME-SALA
003990           MOVE WS-A-DIA(WS-I)    TO ALO-NOME-DIA
004000           MOVE WS-A-SLOT(WS-I)   TO ALO-INDICE-SLOT
004010           MOVE WS-A-SECAO(WS-I)  TO ALO-NOME-SECAO
004020           MOVE WS-A-CURSO(WS-I)  TO ALO-CODIGO-CURSO
004030           MOVE WS-A-COORTE(WS-I) TO ALO-COORTE-SEC
004040           MOVE WS-A-PROF(WS-I)   TO ALO-PROFESSOR
004050*    JAM2 14/04/2009 - VAGA DE ENCONTRO (NAO COORTE) QUE FICOU
004060*    SEM PROFESSOR CASADO CONTA PARA O AVISO DO RODAPE. VAGA DE
004070*    COORTE NUNCA RECEBE PROFESSOR (0500-VERIFICA-CASAMENTO
004080*    DESVIA DIRETO) E NAO ENTRA NESTA CONTAGEM.
004090           IF ALO-PROFESSOR = SPACES AND ALO-TIPO-SLOT NOT= 'COHORT'
004100              ADD 1 TO WS-QTDE-SEM-PROF
004110           END-IF
004120           WRITE REG-ALOCACAO
004130           ADD 1 TO WS-I
004140           GO TO 0910-GRAVA-LOOP.
004150       0920-FIM-GRAVA.
004160           CLOSE ALLOC-FILE
004170           PERFORM 0930-TOTAIS-POR-PROFESSOR THRU 0930-EXIT
004180           DISPLAY 'PREFERENCIAS LIDAS: ' WS-QTDE-PREF
004190           DISPLAY 'ALOCACOES LIDAS: ' WS-QTDE-ALOC
004200           DISPLAY 'ALOCACOES CASADAS COM PROFESSOR: '
004210                    WS-QTDE-CASADOS
004220           DISPLAY 'VAGAS SEM PROFESSOR.............: '
004230                    WS-QTDE-SEM-PROF
004240           IF WS-QTDE-SEM-PROF NOT= ZEROS
004250              DISPLAY '*** AVISO - HA ' WS-QTDE-SEM-PROF
004260                       ' VAGA(S) SEM PROFESSOR DEFINIDO ***'.
004270           OPEN OUTPUT PROFSTAT-FILE
004280           MOVE WS-QTDE-SEM-PROF TO REG-PROFSTAT
004290           WRITE REG-PROFSTAT
004300           CLOSE PROFSTAT-FILE
004310           CHAIN 'RELCURSO.EXE'.
004320
004330*    JAM2 14/04/2009 - EMITE, PARA CADA LINHA DE PREFERENCIA DE
004340*    PROFESSOR, O TOTAL DE VAGAS PEDIDAS X VAGAS EFETIVAMENTE
004350*    CASADAS, E UM AVISO QUANDO O PROFESSOR FICOU COM MENOS
004360*    VAGAS DO QUE PEDIU.
004370       0930-TOTAIS-POR-PROFESSOR.
004380           MOVE 1 TO WS-I
004390       0931-LOOP-TOTAIS.
004400           IF WS-I > WS-NPREF
004410              GO TO 0930-EXIT.
004420           DISPLAY 'PROFESSOR ' WS-PRF-NOME(WS-I)
004430                    ' - VAGAS PEDIDAS: ' WS-PRF-SECOES(WS-I)
004440                    ' - VAGAS CASADAS: ' WS-PRF-ASSOCIADOS(WS-I)
004450           IF WS-PRF-ASSOCIADOS(WS-I) < WS-PRF-SECOES(WS-I)
004460              DISPLAY '*** AVISO - PROFESSOR ' WS-PRF-NOME(WS-I)
004470                       ' RECEBEU MENOS VAGAS QUE O PEDIDO ***'.
004480           ADD 1 TO WS-I
004490           GO TO 0931-LOOP-TOTAIS.
004500       0930-EXIT.  EXIT.
