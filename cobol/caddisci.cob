000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     CADDISCI-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   29/03/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*    EMPRESA S / A
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de SALAS
000120*              (ROOM-FILE), gerando uma linha de erro por
000130*              violacao encontrada no arquivo SALA.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      29/03/2000        IMPLATACAO (CADASTRO DE DISCIPL.) FAB1
000170* 1.1      20/11/2000        INCLUI CAMPO CARGA-DIS            FAB2
000180* 1.2      03/07/2008        REESCRITO P/ VALIDAR CADASTRO DE JAM1
000190*                            SALAS (SALA.DAT) - DEIXA DE SER
000200*                            ARQUIVO INDEXADO, PASSA A SER
000210*                            SEQUENCIAL DE ENTRADA.             JAM1
000220* 1.3      21/07/2008        VALIDA SALA-TIPO = THEORY/LAB     JAM1
000230*                            (REGRA V-SALA).                   JAM1
000240* 1.4      29/07/2008        Y2K - AJUSTE GERAL DE DATAS P/    JAM1
000250*                            4 DIGITOS NOS RELATORIOS LIGADOS. JAM1
000260* 1.5      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000270*                            ALTCCUR.EXE AO TERMINO.            JAM1
000280*
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320       INPUT-OUTPUT SECTION.
000330       FILE-CONTROL.
000340           SELECT ROOM-FILE    ASSIGN TO DISK
000350                       ORGANIZATION LINE SEQUENTIAL
000360                       FILE STATUS STATUS-SAL.
000370
000380           SELECT ERROR-REPORT ASSIGN TO DISK
000390                       ORGANIZATION LINE SEQUENTIAL
000400                       FILE STATUS STATUS-ERR.
000410
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  ROOM-FILE
000450           LABEL RECORD STANDARD
000460           VALUE OF FILE-ID 'SALA.DAT'
000470           RECORD CONTAINS 19 CHARACTERS.
000480
000490       01  REG-CADDISCI.
000500           05  CHAVE-SALA.
000510               10  SALA-NOME           PIC X(10).
000520           05  SALA-TIPO               PIC X(06).
000530           05  SALA-CAPACIDADE         PIC 9(03).
000540
000550       FD  ERROR-REPORT
000560           VALUE OF FILE-ID 'ERROSAL.DAT'
000570           LABEL RECORD OMITTED.
000580       01  REG-ERRO                    PIC X(80).
000590
000600       WORKING-STORAGE SECTION.
000610       01  STATUS-SAL              PIC X(02) VALUE SPACES.
000620       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000630       01  WS-CONTADORES.
000640           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000650           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000660       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000670           05  FILLER               PIC X(10).
000680
000690       01  WS-TIPOS-VALIDOS.
000700           05  FILLER               PIC X(06) VALUE 'THEORY'.
000710           05  FILLER               PIC X(06) VALUE 'LAB   '.
000720       01  WS-TIPOS-VALIDOS-R REDEFINES WS-TIPOS-VALIDOS.
000730           05  WS-TIPO-OCORRE OCCURS 2 TIMES
000740                                PIC X(06).
000750
000760       01  WS-IDX               PIC 9(02) COMP VALUE ZEROS.
000770
000780       01  WS-LINHA-ERRO.
000790           05  FILLER               PIC X(10) VALUE 'SALA   - '.
000800           05  WS-ERRO-SALA         PIC X(10).
000810           05  FILLER               PIC X(01) VALUE SPACE.
000820           05  WS-ERRO-TEXTO        PIC X(55).
000830           05  FILLER               PIC X(04) VALUE SPACES.
000840       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000850           05  FILLER               PIC X(80).
000860
000870       01  WS-TIPO-OK               PIC X(01) VALUE 'N'.
000880           88  TIPO-VALIDO              VALUE 'S'.
000890
000900       PROCEDURE DIVISION.
000910
000920       0100-ABRE-ARQUIVOS.
000930*    SEM SALA.DAT NAO HA SALA PRA VALIDAR - ABORTA ANTES DE
000940*    GERAR ERROSAL.DAT VAZIO.
000950           OPEN INPUT  ROOM-FILE
000960           OPEN OUTPUT ERROR-REPORT
000970           IF STATUS-SAL NOT= '00'
000980              DISPLAY 'SALA.DAT NAO ENCONTRADO - ABORTADO'
000990              STOP RUN.
001000
001010       0200-LE-SALA.
001020*    LE SALA.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
001030*    0300 ANTES DE PASSAR AO PROXIMO.
001040           READ ROOM-FILE
001050               AT END
001060                  GO TO 0900-FECHA-ARQUIVOS.
001070           ADD 1 TO WS-QTDE-LIDOS
001080           PERFORM 0300-VALIDA-SALA THRU 0300-EXIT
001090           GO TO 0200-LE-SALA.
001100
001110       0300-VALIDA-SALA.
001120*    NOME DA SALA E OBRIGATORIO, E SALA-TIPO SO PODE SER THEORY
001130*    OU LAB (REGRA V-SALA, CONFERIDA EM 0400 ABAIXO).
001140           MOVE SALA-NOME TO WS-ERRO-SALA
001150
001160           IF SALA-NOME = SPACES
001170              MOVE 'NOME DE SALA EM BRANCO' TO WS-ERRO-TEXTO
001180              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001190
001200           PERFORM 0400-VERIFICA-TIPO THRU 0400-EXIT
001210           IF NOT TIPO-VALIDO
001220              MOVE 'SALA-TIPO DEVE SER THEORY OU LAB'
001230                   TO WS-ERRO-TEXTO
001240              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001250       0300-EXIT.  EXIT.
001260
001270       0400-VERIFICA-TIPO.
001280*    PROCURA SALA-TIPO NA TABELA DE TIPOS VALIDOS (WS-TIPOS-
001290*    VALIDOS) - THEORY OU LAB, MAIS NADA.
001300           MOVE 'N' TO WS-TIPO-OK
001310           MOVE 1   TO WS-IDX.
001320       0410-PROCURA-TIPO.
001330           IF WS-IDX > 2
001340              GO TO 0400-EXIT.
001350           IF SALA-TIPO = WS-TIPO-OCORRE(WS-IDX)
001360              SET TIPO-VALIDO TO TRUE
001370              GO TO 0400-EXIT.
001380           ADD 1 TO WS-IDX
001390           GO TO 0410-PROCURA-TIPO.
001400       0400-EXIT.  EXIT.
001410
001420       0800-GRAVA-ERRO.
001430*    GRAVA UMA LINHA DE ERRO EM ERROSAL.DAT.
001440           ADD 1 TO WS-QTDE-ERROS
001450           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001460       0800-EXIT.  EXIT.
001470
001480       0900-FECHA-ARQUIVOS.
001490*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001500*    RELAY DO FACAD.
001510           CLOSE ROOM-FILE
001520                 ERROR-REPORT
001530           DISPLAY 'ROOM-FILE : ' WS-QTDE-LIDOS ' LIDOS, '
001540                    WS-QTDE-ERROS ' ERROS'
001550           CHAIN 'ALTCCUR.EXE'.
