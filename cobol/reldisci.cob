000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RELDISCI-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   10/04/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*       SISTEMA DE NOTAS
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : EMITE O RELATORIO DE OCUPACAO DE SALA, JUNTANDO
000120*              AS ALOCACOES DE DISCIPLINA (ALOCACAO.DAT) E AS
000130*              ALOCACOES DE ELETIVA (ALOCELET.DAT) NUMA UNICA
000140*              GRADE DIA X SLOT POR SALA.
000150*
000160* VRS         DATA           DESCRICAO                        TAG
000170* 1.0      10/04/2000        IMPLATACAO (RELACAO DE DISCIPLINA)FAB1
000180* 1.1      26/10/2008        REESCRITO - DEIXA DE LER O        JAM1
000190*                            CADASTRO DE DISCIPLINAS, PASSA A
000200*                            LER ALOCACAO.DAT E ALOCELET.DAT E
000210*                            MONTAR A GRADE DE OCUPACAO DE SALA.JAM1
000220* 1.2      02/11/2008        QUEBRA DE CONTROLE POR SALA VIA   JAM1
000230*                            SORT, MARCA ORIGEM DISCIPLINA/
000240*                            ELETIVA EM CADA LINHA.              JAM1
000250* 1.3      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000260*                            RELALUNO.EXE AO TERMINO.            JAM1
000270* 1.4      14/04/2009        OCUPANTE DA LINHA ELETIVA PASSA A   JAM2
000280*                            MOSTRAR O ROTULO COMPLETO DA SECAO
000290*                            (ELECTIVE-<COD>-<SECAO>) - ANTES SO
000300*                             O CODIGO DA ELETIVA ERA GRAVADO.    JAM2
000310*
000320       ENVIRONMENT DIVISION.
000330       CONFIGURATION SECTION.
000340       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT ALLOC-FILE      ASSIGN TO DISK
000380                       ORGANIZATION LINE SEQUENTIAL
000390                       FILE STATUS STATUS-ALO.
000400
000410           SELECT ELEC-ALLOC-FILE ASSIGN TO DISK
000420                       ORGANIZATION LINE SEQUENTIAL
000430                       FILE STATUS STATUS-ELO.
000440
000450           SELECT SORT-FILE       ASSIGN TO DISK.
000460
000470           SELECT REPORT-FILE     ASSIGN TO PRINTER.
000480
000490       DATA DIVISION.
000500       FILE SECTION.
000510       FD  ALLOC-FILE
000520           LABEL RECORD STANDARD
000530           VALUE OF FILE-ID 'ALOCACAO.DAT'
000540           RECORD CONTAINS 81 CHARACTERS.
000550       01  REG-ALOCACAO.
000560           05  ALO-TIPO-SLOT           PIC X(06).
000570           05  ALO-NOME-SALA           PIC X(10).
000580           05  ALO-NOME-DIA            PIC X(09).
000590           05  ALO-INDICE-SLOT         PIC 9(01).
000600           05  ALO-NOME-SECAO          PIC X(10).
000610           05  ALO-CODIGO-CURSO        PIC X(10).
000620           05  ALO-COORTE-SEC          PIC X(10).
000630           05  ALO-PROFESSOR           PIC X(25).
000640
000650       FD  ELEC-ALLOC-FILE
000660           LABEL RECORD STANDARD
000670           VALUE OF FILE-ID 'ALOCELET.DAT'
000680           RECORD CONTAINS 40 CHARACTERS.
000690       01  REG-ALOC-ELET.
000700           05  ELO-TIPO-SLOT           PIC X(06).
000710           05  ELO-NOME-SALA           PIC X(10).
000720           05  ELO-NOME-DIA            PIC X(09).
000730           05  ELO-INDICE-SLOT         PIC 9(01).
000740           05  ELO-CODIGO-ELETIVA      PIC X(10).
000750           05  ELO-SECAO-ELET          PIC X(04).
000760
000770       SD  SORT-FILE
000780           VALUE OF FILE-ID 'SORTSAL.DAT'.
000790       01  REG-SORTSAL.
000800           05  SRS-NOME-SALA           PIC X(10).
000810           05  SRS-NOME-DIA            PIC X(09).
000820           05  SRS-INDICE-SLOT         PIC 9(01).
000830           05  SRS-TIPO-SLOT           PIC X(06).
000840           05  SRS-OCUPANTE            PIC X(24).
000850           05  SRS-ORIGEM              PIC X(01).
000860               88  SRS-E-DISCIPLINA        VALUE 'A'.
000870               88  SRS-E-ELETIVA           VALUE 'E'.
000880
000890       FD  REPORT-FILE
000900           LABEL RECORD OMITTED
000910           VALUE OF FILE-ID 'RELDISCI.LST'.
000920       01  REG-ORELATO                 PIC X(80).
000930
000940       WORKING-STORAGE SECTION.
000950       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000960       01  STATUS-ELO              PIC X(02) VALUE SPACES.
000970
000980       01  CAB1.
000990           05  FILLER              PIC X(33) VALUE 'SALA'.
001000           05  FILLER              PIC X(37) VALUE
001010               'SISTEMA DE ALOCACAO DE HORARIOS'.
001020           05  FILLER              PIC X(04) VALUE 'PAG.'.
001030           05  PAG-CAB1            PIC ZZ.ZZ9.
001040
001050       01  CAB2.
001060           05  FILLER              PIC X(24) VALUE SPACES.
001070           05  FILLER              PIC X(56) VALUE
001080               'RELATORIO DE OCUPACAO DE SALA'.
001090
001100       01  CAB3.
001110           05  FILLER              PIC X(80) VALUE
001120               '  DIA      TIPO   SLOT  ORIGEM   OCUPANTE'.
001130
001140       01  DET1.
001150           05  FILLER              PIC X(02) VALUE SPACES.
001160           05  DET1-DIA            PIC X(09).
001170           05  FILLER              PIC X(02) VALUE SPACES.
001180           05  DET1-TIPO           PIC X(06).
001190           05  FILLER              PIC X(02) VALUE SPACES.
001200           05  DET1-SLOT           PIC 9(01).
001210           05  FILLER              PIC X(05) VALUE SPACES.
001220           05  DET1-ORIGEM         PIC X(09).
001230           05  FILLER              PIC X(02) VALUE SPACES.
001240           05  DET1-OCUPANTE       PIC X(24).
001250           05  FILLER              PIC X(10) VALUE SPACES.
001260
001270       01  CABSAL.
001280           05  FILLER              PIC X(02) VALUE SPACES.
001290           05  FILLER              PIC X(07) VALUE 'SALA: '.
001300           05  CABSAL-SALA         PIC X(10).
001310           05  FILLER              PIC X(61) VALUE SPACES.
001320
001330       01  WS-CONTADORES.
001340           05  WS-CONTPAG          PIC 9(05) COMP VALUE ZEROS.
001350           05  WS-QTDE-DIS         PIC 9(05) COMP VALUE ZEROS.
001360           05  WS-QTDE-ELE         PIC 9(05) COMP VALUE ZEROS.
001370       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001380           05  FILLER              PIC X(15).
001390
001400       01  WS-SALA-ANT             PIC X(10) VALUE SPACES.
001410       01  WS-SALA-ANT-R REDEFINES WS-SALA-ANT.
001420           05  FILLER              PIC X(10).
001430
001440       01  WS-FLAG-PRIMEIRA        PIC X(01) VALUE 'S'.
001450           88  PRIMEIRA-SALA           VALUE 'S'.
001460       01  WS-FLAG-PRIMEIRA-R REDEFINES WS-FLAG-PRIMEIRA.
001470           05  FILLER              PIC X(01).
001480
001490*    JAM2 14/04/2009 - MONTA O ROTULO COMPLETO DA SECAO ELETIVA
001500*    (CODIGO DA ELETIVA + SECAO GRAVADA PELO EXCDIS.EXE) PARA A
001510*    COLUNA OCUPANTE DO RELATORIO.
001520       01  WS-OCUPANTE-ELET.
001530           05  FILLER               PIC X(09) VALUE 'ELECTIVE-'.
001540           05  WS-OCEL-CODIGO       PIC X(10).
001550           05  FILLER               PIC X(01) VALUE '-'.
001560           05  WS-OCEL-SECAO        PIC X(04).
001570       01  WS-OCUPANTE-ELET-R REDEFINES WS-OCUPANTE-ELET.
001580           05  FILLER               PIC X(24).
001590
001600       PROCEDURE DIVISION.
001610
001620       0100-INICIO.
001630           OPEN OUTPUT REPORT-FILE
001640           GO TO 0200-CLASSIFICA.
001650
001660       0200-CLASSIFICA.
001670           SORT SORT-FILE ASCENDING KEY SRS-NOME-SALA
001680                                        SRS-NOME-DIA
001690                                        SRS-INDICE-SLOT
001700                INPUT  PROCEDURE 0300-SELECIONA-OCUPACAO
001710                OUTPUT PROCEDURE 0400-EMITE-RELATORIO
001720           CLOSE REPORT-FILE
001730           DISPLAY 'RELDISCI: ' WS-QTDE-DIS ' DISCIPLINA, '
001740                    WS-QTDE-ELE ' ELETIVA'
001750           CHAIN 'RELALUNO.EXE'.
001760
001770       0300-SELECIONA-OCUPACAO SECTION.
001780       0310-LE-ALOC.
001790           OPEN INPUT ALLOC-FILE
001800           IF STATUS-ALO NOT= '00'
001810              GO TO 0330-LE-ELET.
001820       0320-LOOP-ALOC.
001830           READ ALLOC-FILE
001840               AT END
001850                  CLOSE ALLOC-FILE
001860                  GO TO 0330-LE-ELET.
001870           MOVE ALO-NOME-SALA    TO SRS-NOME-SALA
001880           MOVE ALO-NOME-DIA     TO SRS-NOME-DIA
001890           MOVE ALO-INDICE-SLOT  TO SRS-INDICE-SLOT
001900           MOVE ALO-TIPO-SLOT    TO SRS-TIPO-SLOT
001910           MOVE ALO-NOME-SECAO   TO SRS-OCUPANTE
001920           MOVE 'A'              TO SRS-ORIGEM
001930           ADD 1 TO WS-QTDE-DIS
001940           RELEASE REG-SORTSAL
001950           GO TO 0320-LOOP-ALOC.
001960
001970       0330-LE-ELET.
001980           OPEN INPUT ELEC-ALLOC-FILE
001990           IF STATUS-ELO NOT= '00'
002000              GO TO 0390-EXIT.
002010       0340-LOOP-ELET.
002020           READ ELEC-ALLOC-FILE
002030               AT END
002040                  CLOSE ELEC-ALLOC-FILE
002050                  GO TO 0390-EXIT.
002060           MOVE ELO-NOME-SALA       TO SRS-NOME-SALA
002070           MOVE ELO-NOME-DIA        TO SRS-NOME-DIA
002080           MOVE ELO-INDICE-SLOT     TO SRS-INDICE-SLOT
002090           MOVE ELO-TIPO-SLOT       TO SRS-TIPO-SLOT
002100           MOVE ELO-CODIGO-ELETIVA  TO WS-OCEL-CODIGO
002110           MOVE ELO-SECAO-ELET      TO WS-OCEL-SECAO
002120           MOVE WS-OCUPANTE-ELET    TO SRS-OCUPANTE
002130           MOVE 'E'                 TO SRS-ORIGEM
002140           ADD 1 TO WS-QTDE-ELE
002150           RELEASE REG-SORTSAL
002160           GO TO 0340-LOOP-ELET.
002170       0390-EXIT.  EXIT.
002180
002190       0400-EMITE-RELATORIO SECTION.
002200       0410-LE-SORT.
002210           RETURN SORT-FILE
002220               AT END
002230                  GO TO 0490-EXIT.
002240           IF PRIMEIRA-SALA
002250              MOVE 'N' TO WS-FLAG-PRIMEIRA
002260              GO TO 0440-NOVA-SALA.
002270           IF SRS-NOME-SALA NOT= WS-SALA-ANT
002280              GO TO 0440-NOVA-SALA.
002290           GO TO 0450-GRAVA-DETALHE.
002300
002310       0440-NOVA-SALA.
002320           MOVE SRS-NOME-SALA TO WS-SALA-ANT
002330           ADD 1 TO WS-CONTPAG
002340           MOVE WS-CONTPAG TO PAG-CAB1
002350           WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002360           WRITE REG-ORELATO FROM CAB2 AFTER 2
002370           MOVE SRS-NOME-SALA TO CABSAL-SALA
002380           WRITE REG-ORELATO FROM CABSAL AFTER 2
002390           WRITE REG-ORELATO FROM CAB3 AFTER 2.
002400
002410       0450-GRAVA-DETALHE.
002420           MOVE SRS-NOME-DIA    TO DET1-DIA
002430           MOVE SRS-TIPO-SLOT   TO DET1-TIPO
002440           MOVE SRS-INDICE-SLOT TO DET1-SLOT
002450           MOVE SRS-OCUPANTE    TO DET1-OCUPANTE
002460           IF SRS-E-ELETIVA
002470              MOVE 'ELETIVA' TO DET1-ORIGEM
002480           ELSE
002490              MOVE 'DISCIPLINA' TO DET1-ORIGEM.
002500           WRITE REG-ORELATO FROM DET1 AFTER 1
002510           GO TO 0410-LE-SORT.
002520
002530       0490-EXIT.  EXIT.
