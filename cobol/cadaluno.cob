000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     CADALUNO-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   29/03/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*    EMPRESA S / A
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de PREFERENCIAS DE
000120*              PROFESSOR (TEACHER-FILE), gerando uma linha de
000130*              erro por violacao encontrada no arquivo PROF.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      29/03/2000        IMPLATACAO (CADASTRO DE ALUNOS)   FAB1
000170* 1.1      11/09/2008        REESCRITO P/ VALIDAR PREFERENCIAS JAM1
000180*                            DE PROFESSOR - ARQ DEIXA DE SER
000190*                            INDEXADO, PASSA A SER SEQUENCIAL
000200*                            DE ENTRADA (PROF.DAT).             JAM1
000210* 1.2      18/09/2008        VALIDA FLAGS CAN-THEORY/CAN-LAB    JAM1
000220*                            E SECTIONS-COUNT > ZERO.            JAM1
000230* 1.3      29/09/2008        ADMITE CURSO-CODE = '*' PARA       JAM1
000240*                            PREFERENCIA GENERICA (REGRA V-PROF)JAM1
000250* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000260*                            ENTNOTAS.EXE AO TERMINO.            JAM1
000270*
000280       ENVIRONMENT DIVISION.
000290       CONFIGURATION SECTION.
000300       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000310       INPUT-OUTPUT SECTION.
000320       FILE-CONTROL.
000330           SELECT TEACHER-FILE ASSIGN TO DISK
000340                       ORGANIZATION LINE SEQUENTIAL
000350                       FILE STATUS STATUS-PRF.
000360
000370           SELECT ERROR-REPORT ASSIGN TO DISK
000380                       ORGANIZATION LINE SEQUENTIAL
000390                       FILE STATUS STATUS-ERR.
000400
000410       DATA DIVISION.
000420       FILE SECTION.
000430       FD  TEACHER-FILE
000440           LABEL RECORD STANDARD
000450           VALUE OF FILE-ID 'PROF.DAT'
000460           RECORD CONTAINS 39 CHARACTERS.
000470
000480       01  REG-CADALUNO.
000490           05  CHAVE-ALU.
000500               10  NOME-PROF           PIC X(25).
000510           05  CODIGO-CURSO-PRF        PIC X(10).
000520           05  QTDE-SECOES-PRF         PIC 9(02).
000530           05  FLAG-TEORICA-PRF        PIC X(01).
000540               88  PODE-TEORICA-PRF        VALUE 'Y'.
000550               88  NAO-TEORICA-PRF          VALUE 'N'.
000560           05  FLAG-LABORAT-PRF        PIC X(01).
000570               88  PODE-LABORAT-PRF        VALUE 'Y'.
000580               88  NAO-LABORAT-PRF          VALUE 'N'.
000590
000600       FD  ERROR-REPORT
000610           VALUE OF FILE-ID 'ERROPRF.DAT'
000620           LABEL RECORD OMITTED.
000630       01  REG-ERRO                    PIC X(80).
000640
000650       WORKING-STORAGE SECTION.
000660       01  STATUS-PRF              PIC X(02) VALUE SPACES.
000670       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000680       01  WS-CONTADORES.
000690           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000700           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000710       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000720           05  FILLER               PIC X(10).
000730
000740       01  WS-CURINGA.
000750           05  WS-CURINGA-VAL       PIC X(01) VALUE '*'.
000760       01  WS-CURINGA-R REDEFINES WS-CURINGA.
000770           05  FILLER               PIC X(01).
000780
000790       01  WS-LINHA-ERRO.
000800           05  FILLER               PIC X(10) VALUE 'PROF   - '.
000810           05  WS-ERRO-PROF         PIC X(25).
000820           05  FILLER               PIC X(01) VALUE SPACE.
000830           05  WS-ERRO-TEXTO        PIC X(42).
000840           05  FILLER               PIC X(02) VALUE SPACES.
000850       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000860           05  FILLER               PIC X(80).
000870
000880       PROCEDURE DIVISION.
000890
000900       0100-ABRE-ARQUIVOS.
000910*    SEM PROF.DAT NAO HA PREFERENCIA PRA VALIDAR - ABORTA ANTES
000920*    DE GERAR ERROPRF.DAT VAZIO.
000930           OPEN INPUT  TEACHER-FILE
000940           OPEN OUTPUT ERROR-REPORT
000950           IF STATUS-PRF NOT= '00'
000960              DISPLAY 'PROF.DAT NAO ENCONTRADO - ABORTADO'
000970              STOP RUN.
000980
000990       0200-LE-PROF.
001000*    LE PROF.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
001010*    0300 ANTES DE PASSAR AO PROXIMO.
001020           READ TEACHER-FILE
001030               AT END
001040                  GO TO 0900-FECHA-ARQUIVOS.
001050           ADD 1 TO WS-QTDE-LIDOS
001060           PERFORM 0300-VALIDA-PROF THRU 0300-EXIT
001070           GO TO 0200-LE-PROF.
001080
001090       0300-VALIDA-PROF.
001100*    NOME DO PROFESSOR E CODIGO DO CURSO SAO OBRIGATORIOS,
001110*    SECTIONS-COUNT NAO PODE SER ZERO, E AS FLAGS CAN-THEORY/
001120*    CAN-LAB SO PODEM SER Y OU N (REGRA V-PROF ADMITE CURSO-CODE
001130*    = '*' PARA PREFERENCIA GENERICA, TRATADO NO CASAMENTO EM
001140*    CADNOTAS, NAO AQUI).
001150           MOVE NOME-PROF TO WS-ERRO-PROF
001160
001170           IF NOME-PROF = SPACES OR CODIGO-CURSO-PRF = SPACES
001180              MOVE 'CAMPO OBRIGATORIO EM BRANCO' TO WS-ERRO-TEXTO
001190              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001200
001210           IF QTDE-SECOES-PRF = ZEROS
001220              MOVE 'SECTIONS-COUNT DEVE SER MAIOR QUE ZERO'
001230                   TO WS-ERRO-TEXTO
001240              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001250
001260           IF NOT PODE-TEORICA-PRF AND NOT NAO-TEORICA-PRF
001270              MOVE 'FLAG CAN-THEORY DEVE SER Y OU N'
001280                   TO WS-ERRO-TEXTO
001290              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001300
001310           IF NOT PODE-LABORAT-PRF AND NOT NAO-LABORAT-PRF
001320              MOVE 'FLAG CAN-LAB DEVE SER Y OU N'
001330                   TO WS-ERRO-TEXTO
001340              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001350       0300-EXIT.  EXIT.
001360
001370       0800-GRAVA-ERRO.
001380*    GRAVA UMA LINHA DE ERRO EM ERROPRF.DAT.
001390           ADD 1 TO WS-QTDE-ERROS
001400           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001410       0800-EXIT.  EXIT.
001420
001430       0900-FECHA-ARQUIVOS.
001440*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001450*    RELAY DO FACAD.
001460           CLOSE TEACHER-FILE
001470                 ERROR-REPORT
001480           DISPLAY 'TEACHER-FILE: ' WS-QTDE-LIDOS ' LIDOS, '
001490                    WS-QTDE-ERROS ' ERROS'
001500           CHAIN 'ENTNOTAS.EXE'.
