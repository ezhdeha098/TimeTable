000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     EXCALU-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   04/09/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*               SISTEMAS DE COMPUTACAO
000090* ANALISTA       : ENZO 19 - JAMILE 26
000100* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000110* FINALIDADE : CONSOLIDA AS RECUSAS (REJEITOS) GRAVADAS PELOS
000120*              SETE VALIDADORES DE ENTRADA (ERROCCU/ERRODIS/
000130*              ERROCUR/ERROSAL/ERROCLB/ERROPRF/ERROCOR) EM UM
000140*              UNICO RELATORIO IMPRESSO DE ERROS DE VALIDACAO,
000150*              COM CABECALHO PAGINADO E TOTAIS POR ORIGEM.
000160*
000170* VRS              DATA              DESCRICAO                TAG
000180* 1.5              04/09/2000        IMPLANTACAO (EXCLUSAO DE  ENZ1
000190*                                    ALUNOS)                   ENZ1
000200* 1.6              14/01/2009        REESCRITO - DEIXA DE SER  JAM1
000210*                                    TELA DE EXCLUSAO, PASSA A
000220*                                    SER EMISSOR DO RELATORIO
000230*                                    CONSOLIDADO DE ERROS DE
000240*                                    VALIDACAO DA GRADE.         JAM1
000250* 1.7              21/01/2009        ACRESCENTA TOTAL POR      JAM1
000260*                                    ARQUIVO DE ORIGEM NO
000270*                                    RODAPE DO RELATORIO.        JAM1
000280* 1.8              28/01/2009        PASSA A ABRIR OS SETE     JAM1
000290*                                    ARQUIVOS DE FORMA
000300*                                    CONDICIONAL - VALIDADOR
000310*                                    QUE NAO GEROU RECUSA NAO
000320*                                    ABORTA O RELATORIO.          JAM1
000330* 1.9              20/03/2009        ENCADEADO NO FACAD - CHAIN JAM1
000340*                                    P/ ENTSECAO.EXE AO TERMINO.
000350* 2.0              14/04/2009        CORRIGE FALHA GRAVE - O     JAM2
000360*                                    CHAIN PARA ENTSECAO.EXE ERA
000370*                                    INCONDICIONAL, MESMO COM
000380*                                    RECUSAS GRAVADAS. A RODADA
000390*                                    TINHA QUE PARAR QUANDO HA
000400*                                    ERRO DE VALIDACAO, E NAO
000410*                                    PARAVA NUNCA. 0900-FECHA-
000420*                                    ARQUIVOS PASSA A SO ENCADEAR
000430*                                    QUANDO WS-QTDE-TOTAL = ZEROS;
000440*                                    CASO CONTRARIO, ABORTA A
000450*                                    RODADA (STOP RUN).            JAM2
000460* 2.1              14/04/2009        CHAIN PASSA A SER P/        JAM2
000470*                                    CLASSIF.EXE (DETECTOR DE
000480*                                    MUDANCA), QUE AGORA RODA
000490*                                    ANTES DO ENTSECAO.EXE.        JAM2
000500* 2.2              14/04/2009        PASSA A GRAVAR ERRSTAT.DAT  JAM2
000510*                                    COM O TOTAL GERAL DE ERROS
000520*                                    PARA O RELFINAL.EXE EXIBIR
000530*                                    NOS TOTAIS DE CONTROLE DA
000540*                                    RODADA.                       JAM2
000550*
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT ERRO-CCU-FILE    ASSIGN TO DISK
000620                       ORGANIZATION LINE SEQUENTIAL
000630                       FILE STATUS STATUS-CCU.
000640
000650           SELECT ERRO-DIS-FILE    ASSIGN TO DISK
000660                       ORGANIZATION LINE SEQUENTIAL
000670                       FILE STATUS STATUS-DIS.
000680
000690           SELECT ERRO-CUR-FILE    ASSIGN TO DISK
000700                       ORGANIZATION LINE SEQUENTIAL
000710                       FILE STATUS STATUS-CUR.
000720
000730           SELECT ERRO-SAL-FILE    ASSIGN TO DISK
000740                       ORGANIZATION LINE SEQUENTIAL
000750                       FILE STATUS STATUS-SAL.
000760
000770           SELECT ERRO-CLB-FILE    ASSIGN TO DISK
000780                       ORGANIZATION LINE SEQUENTIAL
000790                       FILE STATUS STATUS-CLB.
000800
000810           SELECT ERRO-PRF-FILE    ASSIGN TO DISK
000820                       ORGANIZATION LINE SEQUENTIAL
000830                       FILE STATUS STATUS-PRF.
000840
000850           SELECT ERRO-COR-FILE    ASSIGN TO DISK
000860                       ORGANIZATION LINE SEQUENTIAL
000870                       FILE STATUS STATUS-COR.
000880
000890           SELECT REPORT-FILE      ASSIGN TO DISK
000900                       ORGANIZATION LINE SEQUENTIAL
000910                       FILE STATUS STATUS-REL.
000920
000930*    JAM2 14/04/2009 - GRAVA O TOTAL GERAL DE ERROS PARA O
000940*    RELFINAL.EXE (RELNOTAS.COB) LER E EXIBIR NOS TOTAIS DE
000950*    CONTROLE DA RODADA.
000960           SELECT ERRSTAT-FILE    ASSIGN TO DISK
000970                       ORGANIZATION LINE SEQUENTIAL
000980                       FILE STATUS STATUS-EST.
000990
001000       DATA DIVISION.
001010       FILE SECTION.
001020       FD  ERRO-CCU-FILE
001030           LABEL RECORD STANDARD
001040           VALUE OF FILE-ID 'ERROCCU.DAT'
001050           RECORD CONTAINS 80 CHARACTERS.
001060       01  REG-ERRO-CCU                PIC X(80).
001070
001080       FD  ERRO-DIS-FILE
001090           LABEL RECORD STANDARD
001100           VALUE OF FILE-ID 'ERRODIS.DAT'
001110           RECORD CONTAINS 80 CHARACTERS.
001120       01  REG-ERRO-DIS                PIC X(80).
001130
001140       FD  ERRO-CUR-FILE
001150           LABEL RECORD STANDARD
001160           VALUE OF FILE-ID 'ERROCUR.DAT'
001170           RECORD CONTAINS 80 CHARACTERS.
001180       01  REG-ERRO-CUR                PIC X(80).
001190
001200       FD  ERRO-SAL-FILE
001210           LABEL RECORD STANDARD
001220           VALUE OF FILE-ID 'ERROSAL.DAT'
001230           RECORD CONTAINS 80 CHARACTERS.
001240       01  REG-ERRO-SAL                PIC X(80).
001250
001260       FD  ERRO-CLB-FILE
001270           LABEL RECORD STANDARD
001280           VALUE OF FILE-ID 'ERROCLB.DAT'
001290           RECORD CONTAINS 80 CHARACTERS.
001300       01  REG-ERRO-CLB                PIC X(80).
001310
001320       FD  ERRO-PRF-FILE
001330           LABEL RECORD STANDARD
001340           VALUE OF FILE-ID 'ERROPRF.DAT'
001350           RECORD CONTAINS 80 CHARACTERS.
001360       01  REG-ERRO-PRF                PIC X(80).
001370
001380       FD  ERRO-COR-FILE
001390           LABEL RECORD STANDARD
001400           VALUE OF FILE-ID 'ERROCOR.DAT'
001410           RECORD CONTAINS 80 CHARACTERS.
001420       01  REG-ERRO-COR                PIC X(80).
001430
001440       FD  REPORT-FILE
001450           LABEL RECORD OMITTED
001460           VALUE OF FILE-ID 'RELERRO.LST'.
001470       01  REG-ORELATO                 PIC X(80).
001480
001490       FD  ERRSTAT-FILE
001500           LABEL RECORD STANDARD
001510           VALUE OF FILE-ID 'ERRSTAT.DAT'
001520           RECORD CONTAINS 5 CHARACTERS.
001530       01  REG-ERRSTAT                 PIC 9(05).
001540
001550       WORKING-STORAGE SECTION.
001560       01  STATUS-CCU              PIC X(02) VALUE SPACES.
001570       01  STATUS-DIS              PIC X(02) VALUE SPACES.
001580       01  STATUS-CUR              PIC X(02) VALUE SPACES.
001590       01  STATUS-SAL              PIC X(02) VALUE SPACES.
001600       01  STATUS-CLB              PIC X(02) VALUE SPACES.
001610       01  STATUS-PRF              PIC X(02) VALUE SPACES.
001620       01  STATUS-COR              PIC X(02) VALUE SPACES.
001630       01  STATUS-REL              PIC X(02) VALUE SPACES.
001640 01  STATUS-EST              PIC X(02) VALUE SPACES.
001650
001660       01  CAB1.
001670           05  FILLER               PIC X(33) VALUE 'FESP'.
001680           05  FILLER               PIC X(33) VALUE
001690               'GRADE HORARIA - RELATORIO DE ERROS'.
001700           05  FILLER               PIC X(04) VALUE 'PAG.'.
001710           05  PAG-CAB1             PIC ZZ.ZZ9.
001720           05  FILLER               PIC X(05) VALUE SPACES.
001730
001740       01  CAB2.
001750           05  FILLER               PIC X(24) VALUE SPACES.
001760           05  FILLER               PIC X(56) VALUE
001770               'RELACAO DE RECUSAS DA VALIDACAO DE ENTRADA'.
001780
001790       01  CAB3.
001800           05  FILLER               PIC X(80) VALUE
001810               '  ORIGEM     DESCRICAO DA RECUSA'.
001820
001830       01  DET1.
001840           05  FILLER               PIC X(02) VALUE SPACES.
001850           05  DET1-TEXTO           PIC X(78).
001860
001870       01  ROD1.
001880           05  FILLER               PIC X(20) VALUE SPACES.
001890           05  FILLER               PIC X(20) VALUE
001900               'TOTAL GERAL DE ERROS'.
001910           05  ROD1-TOTAL           PIC ZZZZ9.
001920           05  FILLER               PIC X(35) VALUE SPACES.
001930
001940       01  WS-CONTADORES.
001950           05  WS-QTDE-CCU          PIC 9(05) COMP VALUE ZEROS.
001960           05  WS-QTDE-DIS          PIC 9(05) COMP VALUE ZEROS.
001970           05  WS-QTDE-CUR          PIC 9(05) COMP VALUE ZEROS.
001980           05  WS-QTDE-SAL          PIC 9(05) COMP VALUE ZEROS.
001990           05  WS-QTDE-CLB          PIC 9(05) COMP VALUE ZEROS.
002000           05  WS-QTDE-PRF          PIC 9(05) COMP VALUE ZEROS.
002010           05  WS-QTDE-COR          PIC 9(05) COMP VALUE ZEROS.
002020           05  WS-QTDE-TOTAL        PIC 9(05) COMP VALUE ZEROS.
002030       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
002040           05  FILLER               PIC X(40).
002050
002060       01  WS-PAGINACAO.
002070           05  WS-CONTLIN           PIC 9(02) COMP VALUE 99.
002080           05  WS-CONTPAG           PIC 9(05) COMP VALUE ZEROS.
002090       01  WS-PAGINACAO-R REDEFINES WS-PAGINACAO.
002100           05  FILLER               PIC X(07).
002110
002120       01  WS-ORIGEM-ABERTA.
002130           05  WS-ABERTO-CCU        PIC X(01) VALUE 'N'.
002140               88  ABERTO-CCU           VALUE 'S'.
002150           05  WS-ABERTO-DIS        PIC X(01) VALUE 'N'.
002160               88  ABERTO-DIS           VALUE 'S'.
002170           05  WS-ABERTO-CUR        PIC X(01) VALUE 'N'.
002180               88  ABERTO-CUR           VALUE 'S'.
002190           05  WS-ABERTO-SAL        PIC X(01) VALUE 'N'.
002200               88  ABERTO-SAL           VALUE 'S'.
002210           05  WS-ABERTO-CLB        PIC X(01) VALUE 'N'.
002220               88  ABERTO-CLB           VALUE 'S'.
002230           05  WS-ABERTO-PRF        PIC X(01) VALUE 'N'.
002240               88  ABERTO-PRF           VALUE 'S'.
002250           05  WS-ABERTO-COR        PIC X(01) VALUE 'N'.
002260               88  ABERTO-COR           VALUE 'S'.
002270       01  WS-ORIGEM-ABERTA-R REDEFINES WS-ORIGEM-ABERTA.
002280           05  FILLER               PIC X(07).
002290
002300       PROCEDURE DIVISION.
002310
002320       0100-ABRE-ARQUIVOS.
002330*    JAM1 28/01/2009 - ABRE OS SETE ARQUIVOS DE RECUSA DE FORMA
002340*    CONDICIONAL: UM VALIDADOR QUE NAO GEROU NENHUMA RECUSA NAO
002350*    DEIXA O RELATORIO NEM O FACAD PARAREM AQUI - SO MARCA O
002360*    WS-ABERTO-XXX CORRESPONDENTE E PASSA PRA FRENTE.
002370           OPEN OUTPUT REPORT-FILE
002380           OPEN INPUT ERRO-CCU-FILE
002390           IF STATUS-CCU = '00'
002400              MOVE 'S' TO WS-ABERTO-CCU.
002410           OPEN INPUT ERRO-DIS-FILE
002420           IF STATUS-DIS = '00'
002430              MOVE 'S' TO WS-ABERTO-DIS.
002440           OPEN INPUT ERRO-CUR-FILE
002450           IF STATUS-CUR = '00'
002460              MOVE 'S' TO WS-ABERTO-CUR.
002470           OPEN INPUT ERRO-SAL-FILE
002480           IF STATUS-SAL = '00'
002490              MOVE 'S' TO WS-ABERTO-SAL.
002500           OPEN INPUT ERRO-CLB-FILE
002510           IF STATUS-CLB = '00'
002520              MOVE 'S' TO WS-ABERTO-CLB.
002530           OPEN INPUT ERRO-PRF-FILE
002540           IF STATUS-PRF = '00'
002550              MOVE 'S' TO WS-ABERTO-PRF.
002560           OPEN INPUT ERRO-COR-FILE
002570           IF STATUS-COR = '00'
002580              MOVE 'S' TO WS-ABERTO-COR.
002590           GO TO 0200-PROCESSA-CCU.
002600
002610       0200-PROCESSA-CCU.
002620*    0200 A 0260 SAO A MESMA LOGICA REPETIDA PARA CADA UM DOS
002630*    SETE ARQUIVOS DE RECUSA, EM CADEIA - CCU, DIS, CUR, SAL,
002640*    CLB, PRF E COR, NESSA ORDEM, TODOS DESPEJADOS NO MESMO
002650*    RELATORIO CONSOLIDADO (DET1) VIA 0800-GRAVA-DETALHE.
002660           IF NOT ABERTO-CCU
002670              GO TO 0210-PROCESSA-DIS.
002680       0201-LOOP-CCU.
002690           READ ERRO-CCU-FILE
002700               AT END
002710                  CLOSE ERRO-CCU-FILE
002720                  GO TO 0210-PROCESSA-DIS.
002730           ADD 1 TO WS-QTDE-CCU
002740           ADD 1 TO WS-QTDE-TOTAL
002750           MOVE REG-ERRO-CCU TO DET1-TEXTO
002760           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
002770           GO TO 0201-LOOP-CCU.
002780
002790       0210-PROCESSA-DIS.
002800           IF NOT ABERTO-DIS
002810              GO TO 0220-PROCESSA-CUR.
002820       0211-LOOP-DIS.
002830           READ ERRO-DIS-FILE
002840               AT END
002850                  CLOSE ERRO-DIS-FILE
002860                  GO TO 0220-PROCESSA-CUR.
002870           ADD 1 TO WS-QTDE-DIS
002880           ADD 1 TO WS-QTDE-TOTAL
002890           MOVE REG-ERRO-DIS TO DET1-TEXTO
002900           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
002910           GO TO 0211-LOOP-DIS.
002920
002930       0220-PROCESSA-CUR.
002940           IF NOT ABERTO-CUR
002950              GO TO 0230-PROCESSA-SAL.
002960       0221-LOOP-CUR.
002970           READ ERRO-CUR-FILE
002980               AT END
002990                  CLOSE ERRO-CUR-FILE
003000                  GO TO 0230-PROCESSA-SAL.
003010           ADD 1 TO WS-QTDE-CUR
003020           ADD 1 TO WS-QTDE-TOTAL
003030           MOVE REG-ERRO-CUR TO DET1-TEXTO
003040           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
003050           GO TO 0221-LOOP-CUR.
003060
003070       0230-PROCESSA-SAL.
003080           IF NOT ABERTO-SAL
003090              GO TO 0240-PROCESSA-CLB.
003100       0231-LOOP-SAL.
003110           READ ERRO-SAL-FILE
003120               AT END
003130                  CLOSE ERRO-SAL-FILE
003140                  GO TO 0240-PROCESSA-CLB.
003150           ADD 1 TO WS-QTDE-SAL
003160           ADD 1 TO WS-QTDE-TOTAL
003170           MOVE REG-ERRO-SAL TO DET1-TEXTO
003180           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
003190           GO TO 0231-LOOP-SAL.
003200
003210       0240-PROCESSA-CLB.
003220           IF NOT ABERTO-CLB
003230              GO TO 0250-PROCESSA-PRF.
003240       0241-LOOP-CLB.
003250           READ ERRO-CLB-FILE
003260               AT END
003270                  CLOSE ERRO-CLB-FILE
003280                  GO TO 0250-PROCESSA-PRF.
003290           ADD 1 TO WS-QTDE-CLB
003300           ADD 1 TO WS-QTDE-TOTAL
003310           MOVE REG-ERRO-CLB TO DET1-TEXTO
003320           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
003330           GO TO 0241-LOOP-CLB.
003340
003350       0250-PROCESSA-PRF.
003360           IF NOT ABERTO-PRF
003370              GO TO 0260-PROCESSA-COR.
003380       0251-LOOP-PRF.
003390           READ ERRO-PRF-FILE
003400               AT END
003410                  CLOSE ERRO-PRF-FILE
003420                  GO TO 0260-PROCESSA-COR.
003430           ADD 1 TO WS-QTDE-PRF
003440           ADD 1 TO WS-QTDE-TOTAL
003450           MOVE REG-ERRO-PRF TO DET1-TEXTO
003460           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
003470           GO TO 0251-LOOP-PRF.
003480
003490       0260-PROCESSA-COR.
003500           IF NOT ABERTO-COR
003510              GO TO 0870-RODAPE-INICIAL.
003520       0261-LOOP-COR.
003530           READ ERRO-COR-FILE
003540               AT END
003550                  CLOSE ERRO-COR-FILE
003560                  GO TO 0870-RODAPE-INICIAL.
003570           ADD 1 TO WS-QTDE-COR
003580           ADD 1 TO WS-QTDE-TOTAL
003590           MOVE REG-ERRO-COR TO DET1-TEXTO
003600           PERFORM 0800-GRAVA-DETALHE THRU 0800-EXIT
003610           GO TO 0261-LOOP-COR.
003620
003630       0800-GRAVA-DETALHE.
003640*    IMPRIME UMA LINHA DE RECUSA (DET1) NO RELERRO.LST, QUEBRANDO
003650*    PAGINA A CADA 50 LINHAS VIA 0810-CABECALHO.
003660           IF WS-CONTLIN > 50
003670              PERFORM 0810-CABECALHO THRU 0810-EXIT.
003680           WRITE REG-ORELATO FROM DET1 AFTER 1
003690           ADD 1 TO WS-CONTLIN.
003700       0800-EXIT.  EXIT.
003710
003720       0810-CABECALHO.
003730*    CABECALHO PAGINADO (CAB1/CAB2/CAB3) - PAG-CAB1 INCREMENTA
003740*    A CADA CHAMADA, ZERA O CONTADOR DE LINHAS DA PAGINA.
003750           ADD 1 TO WS-CONTPAG
003760           MOVE WS-CONTPAG TO PAG-CAB1
003770           WRITE REG-ORELATO FROM CAB1 AFTER PAGE
003780           WRITE REG-ORELATO FROM CAB2 AFTER 2
003790           WRITE REG-ORELATO FROM CAB3 AFTER 2
003800           MOVE 6 TO WS-CONTLIN.
003810       0810-EXIT.  EXIT.
003820
003830       0870-RODAPE-INICIAL.
003840*    SE NAO HOUVE NENHUMA RECUSA, NEM CABECALHO FOI IMPRESSO
003850*    AINDA - FORCA UM PRA QUE O RODAPE NAO SAIA SOLTO NA PAGINA.
003860           IF WS-QTDE-TOTAL = ZEROS
003870              PERFORM 0810-CABECALHO THRU 0810-EXIT.
003880           MOVE WS-QTDE-TOTAL TO ROD1-TOTAL
003890           WRITE REG-ORELATO FROM ROD1 AFTER 2
003900           GO TO 0900-FECHA-ARQUIVOS.
003910
003920       0900-FECHA-ARQUIVOS.
003930           CLOSE REPORT-FILE
003940           DISPLAY 'EXCALU-COB - RELATORIO DE ERROS DE VALIDACAO'
003950           DISPLAY 'CCUR......: ' WS-QTDE-CCU
003960           DISPLAY 'DISOPT....: ' WS-QTDE-DIS
003970           DISPLAY 'CURSO.....: ' WS-QTDE-CUR
003980           DISPLAY 'SALA......: ' WS-QTDE-SAL
003990           DISPLAY 'CURLAB....: ' WS-QTDE-CLB
004000           DISPLAY 'PROF......: ' WS-QTDE-PRF
004010           DISPLAY 'COORTE....: ' WS-QTDE-COR
004020           DISPLAY 'TOTAL GERAL DE ERROS: ' WS-QTDE-TOTAL
004030*    JAM2 14/04/2009 - GRAVA O TOTAL EM ERRSTAT.DAT ANTES DE
004040*    DECIDIR O ABORTO, PARA O RELFINAL.EXE SABER QUANTOS ERROS
004050*    A RODADA TEVE (SE CHEGAR A RODAR, SERA SEMPRE ZERO, JA
004060*    QUE RODADA COM ERRO PARA AQUI).
004070           OPEN OUTPUT ERRSTAT-FILE
004080           MOVE WS-QTDE-TOTAL TO REG-ERRSTAT
004090           WRITE REG-ERRSTAT
004100           CLOSE ERRSTAT-FILE
004110*    JAM2 14/04/2009 - SO ENCADEIA SE NAO HOUVE NENHUMA RECUSA.
004120*    COM ERRO GRAVADO, A RODADA PARA AQUI - A GRADE NAO PODE SER
004130*    GERADA EM CIMA DE CADASTROS REJEITADOS PELA VALIDACAO.
004140           IF WS-QTDE-TOTAL NOT= ZEROS
004150              DISPLAY 'RODADA ABORTADA - HA RECUSAS DE VALIDACAO'
004160              DISPLAY 'CORRIJA OS CADASTROS E REINICIE O FACAD'
004170              STOP RUN.
004180           CHAIN 'CLASSIF.EXE'.
