000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ALTCUR-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   24/09/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090* ANALISTA       : ENZO 19 - JAMILE 26
000100* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de SALAS FIXAS
000120*              PARA LABORATORIO (SPECIAL-LAB-FILE), gerando uma
000130*              linha de erro por violacao no arquivo CURLAB.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.5      24/09/2000        IMPLANTACAO (ALTERACAO DE CURSOS) ENZ1
000170* 1.6      05/09/2008        REESCRITO - DEIXA DE SER CADASTRO JAM1
000180*                            INTERATIVO INDEXADO, PASSA A SER
000190*                            VALIDADOR DE ARQUIVO SEQUENCIAL   JAM1
000200* 1.7      12/09/2008        VALIDA QUE ROOM-NAME DA SALA      JAM1
000210*                            ESPECIAL NAO VEM EM BRANCO.       JAM1
000220* 1.8      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000230*                            CADALUNO.EXE AO TERMINO.            JAM1
000240*
000250       ENVIRONMENT DIVISION.
000260       CONFIGURATION SECTION.
000270       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000280       INPUT-OUTPUT SECTION.
000290       FILE-CONTROL.
000300           SELECT SPECIAL-LAB-FILE ASSIGN TO DISK
000310                       ORGANIZATION LINE SEQUENTIAL
000320                       FILE STATUS STATUS-CLB.
000330
000340           SELECT ERROR-REPORT     ASSIGN TO DISK
000350                       ORGANIZATION LINE SEQUENTIAL
000360                       FILE STATUS STATUS-ERR.
000370
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  SPECIAL-LAB-FILE
000410           LABEL RECORD STANDARD
000420           VALUE OF FILE-ID 'CURLAB.DAT'
000430           RECORD CONTAINS 20 CHARACTERS.
000440
000450       01  REG-CADCUR-ALT.
000460           05  CHAVE-CUR-ALT.
000470               10  COD-CURSO-ALT       PIC X(10).
000480           05  NOME-SALA-ALT           PIC X(10).
000490
000500       FD  ERROR-REPORT
000510           VALUE OF FILE-ID 'ERROCLB.DAT'
000520           LABEL RECORD OMITTED.
000530       01  REG-ERRO                    PIC X(80).
000540
000550       WORKING-STORAGE SECTION.
000560       01  STATUS-CLB              PIC X(02) VALUE SPACES.
000570       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000580       01  WS-CONTADORES.
000590           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000600           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000610           05  WS-INDICE            PIC 9(03) COMP VALUE ZEROS.
000620           05  WS-INDICE-2          PIC 9(03) COMP VALUE ZEROS.
000630       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000640           05  FILLER               PIC X(14).
000650
000660       01  WS-TABELA-VISTOS.
000670           05  WS-VISTO-ALT OCCURS 100 TIMES
000680                                PIC X(10).
000690       01  WS-TABELA-VISTOS-R REDEFINES WS-TABELA-VISTOS.
000700           05  WS-VISTO-ALT-BYTES   PIC X(1000).
000710
000720       01  WS-LINHA-ERRO.
000730           05  FILLER               PIC X(10) VALUE 'SALA-FIX- '.
000740           05  WS-ERRO-COD          PIC X(10).
000750           05  FILLER               PIC X(01) VALUE SPACE.
000760           05  WS-ERRO-TEXTO        PIC X(57).
000770           05  FILLER               PIC X(02) VALUE SPACES.
000780       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000790           05  FILLER               PIC X(80).
000800
000810       01  WS-ACHOU-DUPLICADO       PIC X(01) VALUE 'N'.
000820           88  ACHOU-DUPLICADO          VALUE 'S'.
000830
000840       PROCEDURE DIVISION.
000850
000860       0100-ABRE-ARQUIVOS.
000870*    SEM CURLAB.DAT NAO HA O QUE VALIDAR - ABORTA ANTES DE
000880*    GERAR ERROCLB.DAT.
000890           OPEN INPUT  SPECIAL-LAB-FILE
000900           OPEN OUTPUT ERROR-REPORT
000910           IF STATUS-CLB NOT= '00'
000920              DISPLAY 'CURLAB.DAT NAO ENCONTRADO - ABORTADO'
000930              STOP RUN.
000940
000950       0200-LE-CUR-ALT.
000960*    LE CURLAB.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
000970*    0300 ANTES DO PROXIMO.
000980           READ SPECIAL-LAB-FILE
000990               AT END
001000                  GO TO 0900-FECHA-ARQUIVOS.
001010           ADD 1 TO WS-QTDE-LIDOS
001020           PERFORM 0300-VALIDA-CUR-ALT THRU 0300-EXIT
001030           GO TO 0200-LE-CUR-ALT.
001040
001050       0300-VALIDA-CUR-ALT.
001060*    CODIGO DO CURSO E NOME DA SALA SAO OBRIGATORIOS, E CADA
001070*    CURSO SO PODE TER UMA SALA FIXA DE LABORATORIO DEFINIDA
001080*    NO ARQUIVO.
001090           MOVE COD-CURSO-ALT TO WS-ERRO-COD
001100           MOVE 'N'           TO WS-ACHOU-DUPLICADO
001110
001120           IF COD-CURSO-ALT = SPACES OR NOME-SALA-ALT = SPACES
001130              MOVE 'CAMPO OBRIGATORIO EM BRANCO' TO WS-ERRO-TEXTO
001140              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001150
001160           PERFORM 0400-VERIFICA-DUPLICADO THRU 0400-EXIT
001170           IF ACHOU-DUPLICADO
001180              MOVE 'CURSO JA POSSUI SALA FIXA DEFINIDA'
001190                   TO WS-ERRO-TEXTO
001200              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001210           ELSE
001220              PERFORM 0500-GRAVA-VISTO THRU 0500-EXIT.
001230       0300-EXIT.  EXIT.
001240
001250       0400-VERIFICA-DUPLICADO.
001260*    PROCURA O CURSO ATUAL NA TABELA DE CURSOS JA VISTOS
001270*    (WS-VISTO-ALT) - SE ACHAR, JA TEM SALA FIXA DEFINIDA.
001280           MOVE 1 TO WS-INDICE-2
001290       0410-PROCURA.
001300           IF WS-INDICE-2 > WS-INDICE
001310              GO TO 0400-EXIT.
001320           IF WS-VISTO-ALT(WS-INDICE-2) = COD-CURSO-ALT
001330              SET ACHOU-DUPLICADO TO TRUE
001340              GO TO 0400-EXIT.
001350           ADD 1 TO WS-INDICE-2
001360           GO TO 0410-PROCURA.
001370       0400-EXIT.  EXIT.
001380
001390       0500-GRAVA-VISTO.
001400*    ACRESCENTA O CURSO NA TABELA DE VISTOS - LIMITADO A 100
001410*    CURSOS COM SALA FIXA DE LABORATORIO.
001420           IF WS-INDICE < 100
001430              ADD 1 TO WS-INDICE
001440              MOVE COD-CURSO-ALT TO WS-VISTO-ALT(WS-INDICE).
001450       0500-EXIT.  EXIT.
001460
001470       0800-GRAVA-ERRO.
001480*    GRAVA UMA LINHA DE ERRO EM ERROCLB.DAT.
001490           ADD 1 TO WS-QTDE-ERROS
001500           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001510       0800-EXIT.  EXIT.
001520
001530       0900-FECHA-ARQUIVOS.
001540*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001550*    RELAY DO FACAD.
001560           CLOSE SPECIAL-LAB-FILE
001570                 ERROR-REPORT
001580           DISPLAY 'SPECIAL-LAB-FILE: ' WS-QTDE-LIDOS ' LIDOS, '
001590                    WS-QTDE-ERROS ' ERROS'
001600           CHAIN 'CADALUNO.EXE'.
