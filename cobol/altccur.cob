000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ALTCCUR-COB.
000030 AUTHOR.         MARCELO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   02/05/1999.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*           SISTEMAS DE COMPUTACAO
000090* ANALISTA       : MARCELO
000100* PROGRAMADOR(A) : MARCELO
000110* FINALIDADE : Efetua a VALIDACAO do arquivo de QUANTITATIVO DE
000120*              ALUNOS POR SEMESTRE (CAPACITY-FILE), gerando uma
000130*              linha de erro por violacao no arquivo CCUR.DAT.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      02/05/1999        IMPLATACAO                        MAR1
000170* 1.1      09/08/2003        VALIDA SEMESTRE UNICO NO ARQUIVO  JAM1
000180* 1.2      16/08/2003        VALIDA STUDENT-COUNT NUMERICO E   JAM1
000190*                            MAIOR QUE ZERO.                   JAM1
000200* 1.3      21/02/2009        AJUSTE CONTADORES P/ COMP, REVI-  JAM1
000210*                            SAO GERAL ANO 2009.               JAM1
000220* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000230*                            ALTDIS.EXE AO TERMINO.              JAM1
000240*
000250       ENVIRONMENT DIVISION.
000260       CONFIGURATION SECTION.
000270       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000280       INPUT-OUTPUT SECTION.
000290       FILE-CONTROL.
000300           SELECT CAPACITY-FILE ASSIGN TO DISK
000310                       ORGANIZATION LINE SEQUENTIAL
000320                       FILE STATUS STATUS-CCU.
000330
000340           SELECT ERROR-REPORT  ASSIGN TO DISK
000350                       ORGANIZATION LINE SEQUENTIAL
000360                       FILE STATUS STATUS-ERR.
000370
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  CAPACITY-FILE
000410           LABEL RECORD STANDARD
000420           VALUE OF FILE-ID 'CCUR.DAT'
000430           RECORD CONTAINS 6 CHARACTERS.
000440
000450       01  REG-CADCCUR.
000460           05  CHAVE-CCUR.
000470               10  SEMESTRE-CCU        PIC 9(02).
000480           05  QTDE-ALUNOS-CCU         PIC 9(04).
000490
000500       FD  ERROR-REPORT
000510           VALUE OF FILE-ID 'ERROCCU.DAT'
000520           LABEL RECORD OMITTED.
000530       01  REG-ERRO                    PIC X(80).
000540
000550       WORKING-STORAGE SECTION.
000560       01  STATUS-CCU              PIC X(02) VALUE SPACES.
000570       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000580       01  WS-CONTADORES.
000590           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000600           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000610           05  WS-INDICE            PIC 9(02) COMP VALUE ZEROS.
000620           05  WS-INDICE-2          PIC 9(02) COMP VALUE ZEROS.
000630       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000640           05  FILLER               PIC X(14).
000650
000660       01  WS-SEMESTRES-VISTOS.
000670           05  WS-SEM-VISTO OCCURS 20 TIMES
000680                                PIC 9(02).
000690       01  WS-SEMESTRES-VISTOS-R REDEFINES WS-SEMESTRES-VISTOS.
000700           05  WS-SEM-VISTO-BYTES   PIC X(40).
000710
000720       01  WS-LINHA-ERRO.
000730           05  FILLER               PIC X(10) VALUE 'CAPACID- '.
000740           05  WS-ERRO-SEM          PIC 9(02).
000750           05  FILLER               PIC X(01) VALUE SPACE.
000760           05  WS-ERRO-TEXTO        PIC X(60).
000770           05  FILLER               PIC X(07) VALUE SPACES.
000780       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
000790           05  FILLER               PIC X(80).
000800
000810       01  WS-ACHOU-DUPLICADO       PIC X(01) VALUE 'N'.
000820           88  ACHOU-DUPLICADO          VALUE 'S'.
000830
000840       PROCEDURE DIVISION.
000850
000860       0100-ABRE-ARQUIVOS.
000870*    SEM CCUR.DAT NAO HA COMO VALIDAR NADA - ABORTA DIRETO,
000880*    NAO DEIXA GERAR ERROCCU.DAT VAZIO PARA CONFUNDIR O
000890*    OPERADOR.
000900           OPEN INPUT  CAPACITY-FILE
000910           OPEN OUTPUT ERROR-REPORT
000920           IF STATUS-CCU NOT= '00'
000930              DISPLAY 'CCUR.DAT NAO ENCONTRADO - ABORTADO'
000940              STOP RUN.
000950
000960       0200-LE-CCUR.
000970*    LE CCUR.DAT REGISTRO A REGISTRO, VALIDANDO CADA UM EM
000980*    0300 ANTES DE PASSAR AO PROXIMO.
000990           READ CAPACITY-FILE
001000               AT END
001010                  GO TO 0900-FECHA-ARQUIVOS.
001020           ADD 1 TO WS-QTDE-LIDOS
001030           PERFORM 0300-VALIDA-CCUR THRU 0300-EXIT
001040           GO TO 0200-LE-CCUR.
001050
001060       0300-VALIDA-CCUR.
001070*    DUAS REGRAS POR REGISTRO - STUDENT-COUNT NAO PODE SER
001080*    ZERO, E O SEMESTRE NAO PODE SE REPETIR NO ARQUIVO (CADA
001090*    SEMESTRE SO TEM UMA LINHA DE QUANTITATIVO).
001100           MOVE SEMESTRE-CCU TO WS-ERRO-SEM
001110           MOVE 'N'          TO WS-ACHOU-DUPLICADO
001120
001130           IF QTDE-ALUNOS-CCU = ZEROS
001140              MOVE 'STUDENT-COUNT DEVE SER MAIOR QUE ZERO'
001150                   TO WS-ERRO-TEXTO
001160              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT.
001170
001180           PERFORM 0400-VERIFICA-DUPLICADO THRU 0400-EXIT
001190           IF ACHOU-DUPLICADO
001200              MOVE 'SEMESTRE JA INFORMADO NO ARQUIVO CCUR'
001210                   TO WS-ERRO-TEXTO
001220              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001230           ELSE
001240              PERFORM 0500-GRAVA-VISTO THRU 0500-EXIT.
001250       0300-EXIT.  EXIT.
001260
001270       0400-VERIFICA-DUPLICADO.
001280*    PROCURA O SEMESTRE ATUAL NA TABELA DE SEMESTRES JA VISTOS
001290*    (WS-SEM-VISTO) - SE ACHAR, E DUPLICADO.
001300           MOVE 1 TO WS-INDICE-2
001310       0410-PROCURA.
001320           IF WS-INDICE-2 > WS-INDICE
001330              GO TO 0400-EXIT.
001340           IF WS-SEM-VISTO(WS-INDICE-2) = SEMESTRE-CCU
001350              SET ACHOU-DUPLICADO TO TRUE
001360              GO TO 0400-EXIT.
001370           ADD 1 TO WS-INDICE-2
001380           GO TO 0410-PROCURA.
001390       0400-EXIT.  EXIT.
001400
001410       0500-GRAVA-VISTO.
001420*    ACRESCENTA O SEMESTRE NA TABELA DE VISTOS - LIMITADO A 20
001430*    POSICOES, O QUE BASTA PARA OS SEMESTRES DE UM CURSO.
001440           IF WS-INDICE < 20
001450              ADD 1 TO WS-INDICE
001460              MOVE SEMESTRE-CCU TO WS-SEM-VISTO(WS-INDICE).
001470       0500-EXIT.  EXIT.
001480
001490       0800-GRAVA-ERRO.
001500*    GRAVA UMA LINHA DE ERRO EM ERROCCU.DAT - SEMESTRE, TEXTO
001510*    DA VIOLACAO E PREENCHIMENTO ATE 80 POSICOES.
001520           ADD 1 TO WS-QTDE-ERROS
001530           WRITE REG-ERRO FROM WS-LINHA-ERRO.
001540       0800-EXIT.  EXIT.
001550
001560       0900-FECHA-ARQUIVOS.
001570*    RESUMO NO CONSOLE E ENCADEIA PARA O PROXIMO VALIDADOR DA
001580*    RELAY DO FACAD.
001590           CLOSE CAPACITY-FILE
001600                 ERROR-REPORT
001610           DISPLAY 'CAPACITY-FILE: ' WS-QTDE-LIDOS ' LIDOS, '
001620                    WS-QTDE-ERROS ' ERROS'
001630           CHAIN 'ALTDIS.EXE'.
