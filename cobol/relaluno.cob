000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RELALUNO-COB.
000030 AUTHOR.         FABIO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   10/04/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*       SISTEMA DE NOTAS
000090* ANALISTA       : FABIO
000100* PROGRAMADOR(A) : FABIO
000110* FINALIDADE : EMITE O RELATORIO DE HORARIO POR PROFESSOR, A
000120*              PARTIR DO ARQUIVO DE ALOCACAO (ALOCACAO.DAT).
000130*              QUEBRA DE CONTROLE POR PROFESSOR.
000140*
000150* VRS         DATA           DESCRICAO                        TAG
000160* 1.0      10/04/2000        IMPLATACAO (RELACAO DE ALUNOS)    FAB1
000170* 1.1      09/11/2008        REESCRITO - DEIXA DE LER O        JAM1
000180*                            CADASTRO DE ALUNOS, PASSA A LER
000190*                            ALOCACAO.DAT E LISTAR O HORARIO
000200*                            DE CADA PROFESSOR.                JAM1
000210* 1.2      16/11/2008        QUEBRA DE CONTROLE POR PROFESSOR  JAM1
000220*                            VIA SORT, IGNORA REGISTRO SEM
000230*                            PROFESSOR CASADO (BRANCOS).         JAM1
000240* 1.3      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000250*                            RELNOT.EXE AO TERMINO.              JAM1
000260*
000270       ENVIRONMENT DIVISION.
000280       CONFIGURATION SECTION.
000290       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000300       INPUT-OUTPUT SECTION.
000310       FILE-CONTROL.
000320           SELECT ALLOC-FILE  ASSIGN TO DISK
000330                       ORGANIZATION LINE SEQUENTIAL
000340                       FILE STATUS STATUS-ALO.
000350
000360           SELECT SORT-FILE   ASSIGN TO DISK.
000370
000380           SELECT REPORT-FILE ASSIGN TO PRINTER.
000390
000400       DATA DIVISION.
000410       FILE SECTION.
000420       FD  ALLOC-FILE
000430           LABEL RECORD STANDARD
000440           VALUE OF FILE-ID 'ALOCACAO.DAT'
000450           RECORD CONTAINS 81 CHARACTERS.
000460       01  REG-ALOCACAO.
000470           05  ALO-TIPO-SLOT           PIC X(06).
000480           05  ALO-NOME-SALA           PIC X(10).
000490           05  ALO-NOME-DIA            PIC X(09).
000500           05  ALO-INDICE-SLOT         PIC 9(01).
000510           05  ALO-NOME-SECAO          PIC X(10).
000520           05  ALO-CODIGO-CURSO        PIC X(10).
000530           05  ALO-COORTE-SEC          PIC X(10).
000540           05  ALO-PROFESSOR           PIC X(25).
000550
000560       SD  SORT-FILE
000570           VALUE OF FILE-ID 'SORTPRF.DAT'.
000580       01  REG-SORTPRF.
000590           05  SRP-PROFESSOR           PIC X(25).
000600           05  SRP-NOME-DIA            PIC X(09).
000610           05  SRP-INDICE-SLOT         PIC 9(01).
000620           05  SRP-TIPO-SLOT           PIC X(06).
000630           05  SRP-NOME-SALA           PIC X(10).
000640           05  SRP-NOME-SECAO          PIC X(10).
000650           05  SRP-CODIGO-CURSO        PIC X(10).
000660
000670       FD  REPORT-FILE
000680           LABEL RECORD OMITTED
000690           VALUE OF FILE-ID 'RELALUNO.LST'.
000700       01  REG-ORELATO                 PIC X(80).
000710
000720       WORKING-STORAGE SECTION.
000730       01  STATUS-ALO              PIC X(02) VALUE SPACES.
000740
000750       01  CAB1.
000760           05  FILLER              PIC X(33) VALUE 'PROFESSOR'.
000770           05  FILLER              PIC X(37) VALUE
000780               'SISTEMA DE ALOCACAO DE HORARIOS'.
000790           05  FILLER              PIC X(04) VALUE 'PAG.'.
000800           05  PAG-CAB1            PIC ZZ.ZZ9.
000810
000820       01  CAB2.
000830           05  FILLER              PIC X(24) VALUE SPACES.
000840           05  FILLER              PIC X(56) VALUE
000850               'RELATORIO DE HORARIO POR PROFESSOR'.
000860
000870       01  CAB3.
000880           05  FILLER              PIC X(80) VALUE
000890               '  DIA      TIPO   SLOT  SALA       CURSO/SECAO'.
000900
000910       01  DET1.
000920           05  FILLER              PIC X(02) VALUE SPACES.
000930           05  DET1-DIA            PIC X(09).
000940           05  FILLER              PIC X(02) VALUE SPACES.
000950           05  DET1-TIPO           PIC X(06).
000960           05  FILLER              PIC X(02) VALUE SPACES.
000970           05  DET1-SLOT           PIC 9(01).
000980           05  FILLER              PIC X(05) VALUE SPACES.
000990           05  DET1-SALA           PIC X(10).
001000           05  FILLER              PIC X(02) VALUE SPACES.
001010           05  DET1-CURSO          PIC X(10).
001020           05  FILLER              PIC X(01) VALUE '/'.
001030           05  DET1-SECAO          PIC X(10).
001040           05  FILLER              PIC X(10) VALUE SPACES.
001050
001060       01  CABPRF.
001070           05  FILLER              PIC X(02) VALUE SPACES.
001080           05  FILLER              PIC X(12) VALUE 'PROFESSOR: '.
001090           05  CABPRF-NOME         PIC X(25).
001100           05  FILLER              PIC X(41) VALUE SPACES.
001110
001120       01  WS-CONTADORES.
001130           05  WS-CONTPAG          PIC 9(05) COMP VALUE ZEROS.
001140           05  WS-QTDE-LIDOS       PIC 9(05) COMP VALUE ZEROS.
001150           05  WS-QTDE-CASADOS     PIC 9(05) COMP VALUE ZEROS.
001160       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001170           05  FILLER              PIC X(15).
001180
001190       01  WS-PRF-ANT              PIC X(25) VALUE SPACES.
001200       01  WS-PRF-ANT-R REDEFINES WS-PRF-ANT.
001210           05  FILLER              PIC X(25).
001220
001230       01  WS-FLAG-PRIMEIRA        PIC X(01) VALUE 'S'.
001240           88  PRIMEIRA-PRF            VALUE 'S'.
001250       01  WS-FLAG-PRIMEIRA-R REDEFINES WS-FLAG-PRIMEIRA.
001260           05  FILLER              PIC X(01).
001270
001280       PROCEDURE DIVISION.
001290
001300*    ABRE O RELATORIO DE SAIDA E DESVIA DIRETO PARA O SORT -
001310*    TODA A LEITURA DE ALOCACAO.DAT E FEITA DENTRO DA INPUT
001320*    PROCEDURE DO SORT (0300), NAO AQUI.
001330       0100-INICIO.
001340           OPEN OUTPUT REPORT-FILE
001350           GO TO 0200-CLASSIFICA.
001360
001370*    ORDENA OS ENCONTROS CASADOS COM PROFESSOR POR PROFESSOR/DIA/
001380*    SLOT, PARA O RELATORIO SAIR EM ORDEM DE HORARIO DENTRO DE
001390*    CADA PROFESSOR, COM QUEBRA DE CONTROLE EM 0440-NOVO-PRF.
001400       0200-CLASSIFICA.
001410           SORT SORT-FILE ASCENDING KEY SRP-PROFESSOR
001420                                        SRP-NOME-DIA
001430                                        SRP-INDICE-SLOT
001440                INPUT  PROCEDURE 0300-SELECIONA-CASADOS
001450                OUTPUT PROCEDURE 0400-EMITE-RELATORIO
001460           CLOSE REPORT-FILE
001470           DISPLAY 'RELALUNO: ' WS-QTDE-LIDOS ' LIDOS, '
001480                    WS-QTDE-CASADOS ' CASADOS COM PROFESSOR'
001490           CHAIN 'RELNOT.EXE'.
001500
001510*    INPUT PROCEDURE DO SORT - LE ALOCACAO.DAT POR COMPLETO E
001520*    RELEASA SO OS ENCONTROS COM PROFESSOR CASADO (ALO-PROFESSOR
001530*    NAO EM BRANCO); ENCONTRO DE COORTE/ELETIVA SEM PROFESSOR NAO
001540*    ENTRA NO RELATORIO.
001550       0300-SELECIONA-CASADOS SECTION.
001560       0310-LE-ALOC.
001570           OPEN INPUT ALLOC-FILE
001580           IF STATUS-ALO NOT= '00'
001590              GO TO 0390-EXIT.
001600       0320-LOOP-ALOC.
001610           READ ALLOC-FILE
001620               AT END
001630                  CLOSE ALLOC-FILE
001640                  GO TO 0390-EXIT.
001650           ADD 1 TO WS-QTDE-LIDOS
001660           IF ALO-PROFESSOR = SPACES
001670              GO TO 0320-LOOP-ALOC.
001680           MOVE ALO-PROFESSOR      TO SRP-PROFESSOR
001690           MOVE ALO-NOME-DIA       TO SRP-NOME-DIA
001700           MOVE ALO-INDICE-SLOT    TO SRP-INDICE-SLOT
001710           MOVE ALO-TIPO-SLOT      TO SRP-TIPO-SLOT
001720           MOVE ALO-NOME-SALA      TO SRP-NOME-SALA
001730           MOVE ALO-NOME-SECAO     TO SRP-NOME-SECAO
001740           MOVE ALO-CODIGO-CURSO   TO SRP-CODIGO-CURSO
001750           ADD 1 TO WS-QTDE-CASADOS
001760           RELEASE REG-SORTPRF
001770           GO TO 0320-LOOP-ALOC.
001780       0390-EXIT.  EXIT.
001790
001800*    OUTPUT PROCEDURE DO SORT - PARA CADA LINHA ORDENADA, IMPRIME
001810*    O CABECALHO COM O NOME DO PROFESSOR NA PRIMEIRA LINHA DELE
001820*    (0440-NOVO-PRF) E A LINHA DE DETALHE EM SEGUIDA (0450).
001830       0400-EMITE-RELATORIO SECTION.
001840       0410-LE-SORT.
001850           RETURN SORT-FILE
001860               AT END
001870                  GO TO 0490-EXIT.
001880           IF PRIMEIRA-PRF
001890              MOVE 'N' TO WS-FLAG-PRIMEIRA
001900              GO TO 0440-NOVO-PRF.
001910           IF SRP-PROFESSOR NOT= WS-PRF-ANT
001920              GO TO 0440-NOVO-PRF.
001930           GO TO 0450-GRAVA-DETALHE.
001940
001950*    QUEBRA DE CONTROLE - MUDOU O PROFESSOR (OU E A PRIMEIRA
001960*    LINHA DO RELATORIO), ABRE NOVA PAGINA COM O NOME DELE NO
001970*    CABECALHO.
001980       0440-NOVO-PRF.
001990           MOVE SRP-PROFESSOR TO WS-PRF-ANT
002000           ADD 1 TO WS-CONTPAG
002010           MOVE WS-CONTPAG TO PAG-CAB1
002020           WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002030           WRITE REG-ORELATO FROM CAB2 AFTER 2
002040           MOVE SRP-PROFESSOR TO CABPRF-NOME
002050           WRITE REG-ORELATO FROM CABPRF AFTER 2
002060           WRITE REG-ORELATO FROM CAB3 AFTER 2.
002070
002080*    IMPRIME UMA LINHA DE DETALHE (DIA, TIPO, SLOT, SALA, CURSO/
002090*    SECAO) PARA O ENCONTRO ATUAL E VOLTA A LER O PROXIMO.
002100       0450-GRAVA-DETALHE.
002110           MOVE SRP-NOME-DIA     TO DET1-DIA
002120           MOVE SRP-TIPO-SLOT    TO DET1-TIPO
002130           MOVE SRP-INDICE-SLOT  TO DET1-SLOT
002140           MOVE SRP-NOME-SALA    TO DET1-SALA
002150           MOVE SRP-CODIGO-CURSO TO DET1-CURSO
002160           MOVE SRP-NOME-SECAO   TO DET1-SECAO
002170           WRITE REG-ORELATO FROM DET1 AFTER 1
002180           GO TO 0410-LE-SORT.
002190
002200       0490-EXIT.  EXIT.
