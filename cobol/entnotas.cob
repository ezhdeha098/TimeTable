000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ENTNOTAS-COB.
000030 AUTHOR.         ENZO.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   13/11/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080* ANALISTA       : ENZO 19 - JAMILE 26
000090* PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000100* FINALIDADE : Efetua a VALIDACAO do arquivo de TURMAS/COORTES
000110*              (COHORT-FILE) e a DIVISAO DE TURMAS ACIMA DE 50
000120*              ALUNOS EM SUBTURMAS -A / -B (REGRA C-1), gravando
000130*              o arquivo de trabalho COORTES.WRK consumido pelo
000140*              gerador de secoes e pelo alocador principal.
000150*
000160* VRS         DATA           DESCRICAO                        TAG
000170* 1.5      13/11/2000        IMPLATACAO (ENTRADA DE NOTAS)     ENZ1
000180* 1.6      26/09/2008        REESCRITO P/ VALIDAR TURMAS FIXAS JAM1
000190*                            (COHORT.DAT) - DEIXA DE SER CAD
000200*                            INDEXADO DE NOTAS, PASSA A SER
000210*                            VALIDADOR/DIVISOR SEQUENCIAL.       JAM1
000220* 1.7      03/10/2008        INCLUI REGRA C-1 - DIVISAO DE      JAM1
000230*                            TURMA COM CAPACITY > 50 EM SUB-
000240*                            TURMAS -A / -B, ETC.                JAM1
000250* 1.8      10/10/2008        VALIDA FIXED-DAY 0 A 5 E CAPACITY  JAM1
000260*                            MAIOR QUE ZERO (REGRA V-COORTE).   JAM1
000270* 1.9      20/03/2009        ENCADEADO NO FACAD - CHAIN P/      JAM1
000280*                            EXCALU.EXE AO TERMINO.               JAM1
000290*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT COHORT-FILE      ASSIGN TO DISK
000360                       ORGANIZATION LINE SEQUENTIAL
000370                       FILE STATUS STATUS-COR.
000380
000390           SELECT WORK-COHORT-FILE ASSIGN TO DISK
000400                       ORGANIZATION LINE SEQUENTIAL
000410                       FILE STATUS STATUS-WRK.
000420
000430           SELECT ERROR-REPORT     ASSIGN TO DISK
000440                       ORGANIZATION LINE SEQUENTIAL
000450                       FILE STATUS STATUS-ERR.
000460
000470       DATA DIVISION.
000480       FILE SECTION.
000490       FD  COHORT-FILE
000500           LABEL RECORD STANDARD
000510           VALUE OF FILE-ID 'COHORT.DAT'
000520           RECORD CONTAINS 39 CHARACTERS.
000530
000540       01  REG-CADNOTAS-ENT.
000550           05  CHAVE-COR.
000560               10  SEMESTRE-COR        PIC 9(02).
000570               10  CODIGO-CURSO-COR    PIC X(10).
000580               10  ROTULO-SECAO-COR    PIC X(10).
000590           05  CAPACIDADE-COR          PIC 9(04).
000600           05  DIA-FIXO-COR            PIC 9(01).
000610           05  SLOT-FIXO-COR           PIC 9(01).
000620           05  FLAG-LAB-SLOT-COR       PIC X(01).
000630               88  SLOT-FIXO-E-LAB         VALUE 'Y'.
000640               88  SLOT-FIXO-E-TEORICO     VALUE 'N'.
000650           05  FILLER                  PIC X(09).
000660
000670       FD  WORK-COHORT-FILE
000680           LABEL RECORD STANDARD
000690           VALUE OF FILE-ID 'COORTES.WRK'
000700           RECORD CONTAINS 39 CHARACTERS.
000710
000720       01  REG-COORTE-WRK.
000730           05  WRK-SEMESTRE            PIC 9(02).
000740           05  WRK-CODIGO-CURSO        PIC X(10).
000750           05  WRK-ROTULO-SECAO        PIC X(10).
000760           05  WRK-CAPACIDADE          PIC 9(04).
000770           05  WRK-DIA-FIXO            PIC 9(01).
000780           05  WRK-SLOT-FIXO           PIC 9(01).
000790           05  WRK-FLAG-LAB-SLOT       PIC X(01).
000800           05  FILLER                  PIC X(09).
000810
000820       FD  ERROR-REPORT
000830           VALUE OF FILE-ID 'ERROCOR.DAT'
000840           LABEL RECORD OMITTED.
000850       01  REG-ERRO                    PIC X(80).
000860
000870       WORKING-STORAGE SECTION.
000880       01  STATUS-COR              PIC X(02) VALUE SPACES.
000890       01  STATUS-WRK              PIC X(02) VALUE SPACES.
000900       01  STATUS-ERR              PIC X(02) VALUE SPACES.
000910       01  WS-CONTADORES.
000920           05  WS-QTDE-ERROS        PIC 9(05) COMP VALUE ZEROS.
000930           05  WS-QTDE-LIDOS        PIC 9(05) COMP VALUE ZEROS.
000940           05  WS-QTDE-SUBTURMAS    PIC 9(05) COMP VALUE ZEROS.
000950           05  WS-RESTANTE          PIC 9(04) COMP VALUE ZEROS.
000960       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000970           05  FILLER               PIC X(19).
000980
000990       01  WS-LETRAS.
001000           05  FILLER               PIC X(26)
001010                VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001020       01  WS-LETRAS-R REDEFINES WS-LETRAS.
001030           05  WS-LETRA OCCURS 26 TIMES
001040                                PIC X(01).
001050
001060       01  WS-INDICE-LETRA          PIC 9(02) COMP VALUE ZEROS.
001070       01  WS-ROTULO-BASE           PIC X(10).
001080
001090       01  WS-LINHA-ERRO.
001100           05  FILLER               PIC X(10) VALUE 'COORTE - '.
001110           05  WS-ERRO-SEM          PIC 9(02).
001120           05  FILLER               PIC X(01) VALUE SPACE.
001130           05  WS-ERRO-COD          PIC X(10).
001140           05  FILLER               PIC X(01) VALUE SPACE.
001150           05  WS-ERRO-TEXTO        PIC X(45).
001160           05  FILLER               PIC X(02) VALUE SPACES.
001170       01  WS-LINHA-ERRO-R REDEFINES WS-LINHA-ERRO.
001180           05  FILLER               PIC X(80).
001190
001200       01  WS-REGISTRO-OK           PIC X(01) VALUE 'S'.
001210           88  REGISTRO-VALIDO          VALUE 'S'.
001220           88  REGISTRO-INVALIDO        VALUE 'N'.
001230
001240       PROCEDURE DIVISION.
001250
001260*    ABRE COHORT.DAT (ENTRADA), COORTES.WRK (SAIDA VALIDADA) E
001270*    ERROCOR.DAT (RELATORIO DE ERROS) - SEM COHORT.DAT NAO HA
001280*    O QUE VALIDAR, ABORTA A RODADA.
001290       0100-ABRE-ARQUIVOS.
001300           OPEN INPUT  COHORT-FILE
001310           OPEN OUTPUT WORK-COHORT-FILE
001320           OPEN OUTPUT ERROR-REPORT
001330           IF STATUS-COR NOT= '00'
001340              DISPLAY 'COHORT.DAT NAO ENCONTRADO - ABORTADO'
001350              STOP RUN.
001360
001370*    LACO PRINCIPAL - LE CADA TURMA FIXA CADASTRADA, VALIDA
001380*    (0300) E, SE PASSOU, DIVIDE EM SUBTURMAS DE NO MAXIMO 50
001390*    ALUNOS (0500) - UM REGISTRO INVALIDO NAO GERA LINHA EM
001400*    COORTES.WRK, SO A LINHA DE ERRO EM ERROCOR.DAT.
001410       0200-LE-COORTE.
001420           READ COHORT-FILE
001430               AT END
001440                  GO TO 0900-FECHA-ARQUIVOS.
001450           ADD 1 TO WS-QTDE-LIDOS
001460           PERFORM 0300-VALIDA-COORTE THRU 0300-EXIT
001470           IF REGISTRO-VALIDO
001480              PERFORM 0500-DIVIDE-TURMA THRU 0500-EXIT.
001490           GO TO 0200-LE-COORTE.
001500
001510*    REGRA V-COORTE - CODIGO DO CURSO E ROTULO DA SECAO NAO
001520*    PODEM ESTAR EM BRANCO, CAPACITY TEM QUE SER MAIOR QUE ZERO,
001530*    FIXED-DAY TEM QUE ESTAR ENTRE 0 E 5 E IS-LAB-SLOT TEM QUE
001540*    SER Y OU N - TODAS AS VIOLACOES SAO GRAVADAS (NAO PARA NA
001550*    PRIMEIRA), PARA O RELATORIO DE ERROS SAIR COMPLETO.
001560       0300-VALIDA-COORTE.
001570           MOVE SEMESTRE-COR     TO WS-ERRO-SEM
001580           MOVE CODIGO-CURSO-COR TO WS-ERRO-COD
001590           SET REGISTRO-VALIDO   TO TRUE
001600
001610           IF CODIGO-CURSO-COR = SPACES OR ROTULO-SECAO-COR = SPACES
001620              MOVE 'CAMPO OBRIGATORIO EM BRANCO' TO WS-ERRO-TEXTO
001630              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001640              SET REGISTRO-INVALIDO TO TRUE.
001650
001660           IF CAPACIDADE-COR = ZEROS
001670              MOVE 'CAPACITY DEVE SER MAIOR QUE ZERO'
001680                   TO WS-ERRO-TEXTO
001690              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001700              SET REGISTRO-INVALIDO TO TRUE.
001710
001720           IF DIA-FIXO-COR > 5
001730              MOVE 'FIXED-DAY DEVE ESTAR ENTRE 0 E 5'
001740                   TO WS-ERRO-TEXTO
001750              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001760              SET REGISTRO-INVALIDO TO TRUE.
001770
001780           IF NOT SLOT-FIXO-E-LAB AND NOT SLOT-FIXO-E-TEORICO
001790              MOVE 'FLAG IS-LAB-SLOT DEVE SER Y OU N'
001800                   TO WS-ERRO-TEXTO
001810              PERFORM 0800-GRAVA-ERRO THRU 0800-EXIT
001820              SET REGISTRO-INVALIDO TO TRUE.
001830       0300-EXIT.  EXIT.
001840
001850*    REGRA C-1 - SE O ROTULO DA SECAO JA TRAZ UM HIFEN (TURMA JA
001860*    VEM PRE-DIVIDIDA NO CADASTRO) OU SE CAPACITY NAO PASSA DE
001870*    50, GRAVA UMA UNICA LINHA EM COORTES.WRK; CASO CONTRARIO,
001880*    0520-DIVIDE-LOOP FATIA A CAPACIDADE EM BLOCOS DE 50 (ULTIMO
001890*    BLOCO COM O RESTO), CADA BLOCO VIRANDO UMA SUBTURMA -A, -B...
001900       0500-DIVIDE-TURMA.
001910           MOVE ROTULO-SECAO-COR TO WS-ROTULO-BASE
001920           MOVE CAPACIDADE-COR   TO WS-RESTANTE
001930           MOVE ZEROS            TO WS-INDICE-LETRA
001940           INSPECT ROTULO-SECAO-COR TALLYING WS-INDICE-LETRA
001950              FOR ALL '-'
001960           IF WS-INDICE-LETRA > ZEROS
001970              MOVE ZEROS TO WS-INDICE-LETRA
001980              PERFORM 0510-GRAVA-SUBTURMA THRU 0510-EXIT
001990              GO TO 0500-EXIT.
002000           MOVE ZEROS TO WS-INDICE-LETRA
002010           IF WS-RESTANTE NOT > 50
002020              PERFORM 0510-GRAVA-SUBTURMA THRU 0510-EXIT
002030              GO TO 0500-EXIT.
002040       0520-DIVIDE-LOOP.
002050           IF WS-RESTANTE = ZEROS
002060              GO TO 0500-EXIT.
002070           ADD 1 TO WS-INDICE-LETRA
002080           PERFORM 0510-GRAVA-SUBTURMA THRU 0510-EXIT
002090           GO TO 0520-DIVIDE-LOOP.
002100       0500-EXIT.  EXIT.
002110
002120*    MONTA E GRAVA UMA LINHA DE COORTES.WRK - SE FOR SUBTURMA
002130*    (WS-INDICE-LETRA NOT= ZEROS), O ROTULO GANHA O SUFIXO
002140*    -A/-B/... DE WS-LETRA E A CAPACIDADE FICA LIMITADA A 50,
002150*    DEVOLVENDO O RESTANTE PARA A PROXIMA PASSAGEM DO LACO.
002160       0510-GRAVA-SUBTURMA.
002170           MOVE SEMESTRE-COR     TO WRK-SEMESTRE
002180           MOVE CODIGO-CURSO-COR TO WRK-CODIGO-CURSO
002190           MOVE DIA-FIXO-COR     TO WRK-DIA-FIXO
002200           MOVE SLOT-FIXO-COR    TO WRK-SLOT-FIXO
002210           MOVE FLAG-LAB-SLOT-COR TO WRK-FLAG-LAB-SLOT
002220           IF WS-INDICE-LETRA = ZEROS
002230              MOVE WS-ROTULO-BASE TO WRK-ROTULO-SECAO
002240              MOVE WS-RESTANTE    TO WRK-CAPACIDADE
002250              MOVE ZEROS          TO WS-RESTANTE
002260           ELSE
002270              STRING WS-ROTULO-BASE DELIMITED BY SPACE
002280                     '-' DELIMITED BY SIZE
002290                     WS-LETRA(WS-INDICE-LETRA) DELIMITED BY SIZE
002300                          INTO WRK-ROTULO-SECAO
002310              ADD 1 TO WS-QTDE-SUBTURMAS
002320              IF WS-RESTANTE > 50
002330                 MOVE 50 TO WRK-CAPACIDADE
002340                 SUBTRACT 50 FROM WS-RESTANTE
002350              ELSE
002360                 MOVE WS-RESTANTE TO WRK-CAPACIDADE
002370                 MOVE ZEROS       TO WS-RESTANTE.
002380           WRITE REG-COORTE-WRK.
002390       0510-EXIT.  EXIT.
002400
002410*    GRAVA A LINHA DE ERRO JA MONTADA EM WS-LINHA-ERRO (SEMESTRE +
002420*    CODIGO DO CURSO + TEXTO DA REGRA VIOLADA) EM ERROCOR.DAT.
002430       0800-GRAVA-ERRO.
002440           ADD 1 TO WS-QTDE-ERROS
002450           WRITE REG-ERRO FROM WS-LINHA-ERRO.
002460       0800-EXIT.  EXIT.
002470
002480*    FECHA OS TRES ARQUIVOS E MOSTRA NO CONSOLE O RESUMO DA
002490*    RODADA ANTES DE ENCADEAR NO ALOCADOR PRINCIPAL.
002500       0900-FECHA-ARQUIVOS.
002510           CLOSE COHORT-FILE
002520                 WORK-COHORT-FILE
002530                 ERROR-REPORT
002540           DISPLAY 'COHORT-FILE : ' WS-QTDE-LIDOS ' LIDOS, '
002550                    WS-QTDE-ERROS ' ERROS, '
002560                    WS-QTDE-SUBTURMAS ' SUBTURMAS CRIADAS'
002570           CHAIN 'EXCALU.EXE'.
