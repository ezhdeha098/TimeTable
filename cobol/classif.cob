000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     CLASSIF-COB.
000030 AUTHOR.         JORGE KOIKE.
000040 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN.   23/02/2000.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENCIAL - USO INTERNO DA FESP.
000080*               EMPRESA S/A
000090* ANALISTA       : JORGE KOIKE
000100* PROGRAMADO(A)  : ENZO/JAMILE
000110* FINALIDADE : DETECTOR DE MUDANCA DE RODADA. SOMA UM TOTAL DE
000120*              CONTROLE (HASH TOTAL) A PARTIR DA FREQUENCIA DOS
000130*              DIGITOS DE TODOS OS REGISTROS DOS SETE ARQUIVOS
000140*              DE ENTRADA DA GRADE E COMPARA COM O TOTAL GRAVADO
000150*              NA RODADA ANTERIOR (FINGER.DAT). SE O TOTAL NAO
000160*              MUDOU E JA EXISTE SAIDA DE ALOCACAO ANTERIOR,
000170*              GRAVA 'NO-CHANGE' EM STATUSRUN.DAT PARA O FACAD
000180*              PULAR AS ETAPAS DE GERACAO DE SECAO E ALOCACAO.
000190*
000200* VRS         DATA           DESCRICAO                        TAG
000210* 1.0      23/02/2000        IMPLANTACAO (EMITIA RELACAO       ENZ1
000220*                            ALFABETICA CADASTRO X OWORK)      ENZ1
000230* 1.1      11/02/2009        REESCRITO - DEIXA DE SER RELACAO  JAM1
000240*                            ALFABETICA, PASSA A SER CALCULO
000250*                            DE HASH TOTAL SOBRE OS ARQUIVOS
000260*                            DE ENTRADA DA GRADE HORARIA.       JAM1
000270* 1.2      18/02/2009        IMPLEMENTA TALLYING POR DIGITO    JAM1
000280*                            (0 A 9) PARA COMPOR O HASH SEM
000290*                            USAR FUNCAO INTRINSECA.            JAM1
000300* 1.3      24/02/2009        GRAVA STATUSRUN.DAT COM OK/NAO-   JAM1
000310*                            MUDOU PARA O FACAD CONSULTAR.      JAM1
000320* 1.4      20/03/2009        ENCADEADO NO FACAD - CHAIN P/     JAM1
000330*                            EXCDIS.EXE AO TERMINO.              JAM1
000340* 1.5      14/04/2009        MUDA POSICAO NA RELAY DO FACAD -   JAM2
000350*                            PASSA A RODAR ANTES DO ENTSECAO.EXE
000360*                            E DO INCALU.EXE (ANTES RODAVA DEPOIS
000370*                            DO INCALU.EXE), PARA O INCALU.EXE
000380*                            PODER CONSULTAR STATUSRUN.DAT E
000390*                            PULAR A ALOCACAO QUANDO NO-CHANGE.
000400*                            CHAIN AO TERMINO PASSA A SER P/
000410*                            ENTSECAO.EXE. CORRIGE TAMBEM O
000420*                            WS-ACUMULADOR, QUE ESTAVA DEFINIDO
000430*                            COMP-3 SEM PRECEDENTE NO SISTEMA -
000440*                            PASSA A SER COMP COMO OS DEMAIS
000450*                            CONTADORES BINARIOS DO PROGRAMA.     JAM2
000460*
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT COURSE-FILE      ASSIGN TO DISK
000530                       ORGANIZATION LINE SEQUENTIAL
000540                       FILE STATUS STATUS-CUR.
000550
000560           SELECT ROOM-FILE        ASSIGN TO DISK
000570                       ORGANIZATION LINE SEQUENTIAL
000580                       FILE STATUS STATUS-SAL.
000590
000600           SELECT CAPACITY-FILE    ASSIGN TO DISK
000610                       ORGANIZATION LINE SEQUENTIAL
000620                       FILE STATUS STATUS-CCU.
000630
000640           SELECT ELECTIVE-FILE    ASSIGN TO DISK
000650                       ORGANIZATION LINE SEQUENTIAL
000660                       FILE STATUS STATUS-ELE.
000670
000680           SELECT SPECIAL-LAB-FILE ASSIGN TO DISK
000690                       ORGANIZATION LINE SEQUENTIAL
000700                       FILE STATUS STATUS-CLB.
000710
000720           SELECT TEACHER-FILE     ASSIGN TO DISK
000730                       ORGANIZATION LINE SEQUENTIAL
000740                       FILE STATUS STATUS-PRF.
000750
000760           SELECT COHORT-FILE      ASSIGN TO DISK
000770                       ORGANIZATION LINE SEQUENTIAL
000780                       FILE STATUS STATUS-COR.
000790
000800           SELECT FINGER-FILE      ASSIGN TO DISK
000810                       ORGANIZATION LINE SEQUENTIAL
000820                       FILE STATUS STATUS-FIN.
000830
000840           SELECT FINGER-OUT-FILE  ASSIGN TO DISK
000850                       ORGANIZATION LINE SEQUENTIAL
000860                       FILE STATUS STATUS-FIO.
000870
000880           SELECT ALLOC-FILE       ASSIGN TO DISK
000890                       ORGANIZATION LINE SEQUENTIAL
000900                       FILE STATUS STATUS-ALO.
000910
000920           SELECT RUNSTATUS-FILE   ASSIGN TO DISK
000930                       ORGANIZATION LINE SEQUENTIAL
000940                       FILE STATUS STATUS-RUN.
000950
000960       DATA DIVISION.
000970       FILE SECTION.
000980       FD  COURSE-FILE
000990           LABEL RECORD STANDARD
001000           VALUE OF FILE-ID 'CURSO.DAT'
001010           RECORD CONTAINS 55 CHARACTERS.
001020       01  REG-CUR                     PIC X(55).
001030
001040       FD  ROOM-FILE
001050           LABEL RECORD STANDARD
001060           VALUE OF FILE-ID 'SALA.DAT'
001070           RECORD CONTAINS 19 CHARACTERS.
001080       01  REG-SAL                     PIC X(19).
001090
001100       FD  CAPACITY-FILE
001110           LABEL RECORD STANDARD
001120           VALUE OF FILE-ID 'CCUR.DAT'
001130           RECORD CONTAINS 6 CHARACTERS.
001140       01  REG-CCU                     PIC X(06).
001150
001160       FD  ELECTIVE-FILE
001170           LABEL RECORD STANDARD
001180           VALUE OF FILE-ID 'ELETIVA.DAT'
001190           RECORD CONTAINS 55 CHARACTERS.
001200       01  REG-ELE                     PIC X(55).
001210
001220       FD  SPECIAL-LAB-FILE
001230           LABEL RECORD STANDARD
001240           VALUE OF FILE-ID 'CURLAB.DAT'
001250           RECORD CONTAINS 20 CHARACTERS.
001260       01  REG-CLB                     PIC X(20).
001270
001280       FD  TEACHER-FILE
001290           LABEL RECORD STANDARD
001300           VALUE OF FILE-ID 'PROF.DAT'
001310           RECORD CONTAINS 39 CHARACTERS.
001320       01  REG-PRF                     PIC X(39).
001330
001340       FD  COHORT-FILE
001350           LABEL RECORD STANDARD
001360           VALUE OF FILE-ID 'COORTE.DAT'
001370           RECORD CONTAINS 39 CHARACTERS.
001380       01  REG-COR                     PIC X(39).
001390
001400       FD  FINGER-FILE
001410           LABEL RECORD STANDARD
001420           VALUE OF FILE-ID 'FINGER.DAT'
001430           RECORD CONTAINS 15 CHARACTERS.
001440       01  REG-FINGER-ANT              PIC 9(15).
001450
001460       FD  FINGER-OUT-FILE
001470           LABEL RECORD STANDARD
001480           VALUE OF FILE-ID 'FINGER.DAT'
001490           RECORD CONTAINS 15 CHARACTERS.
001500       01  REG-FINGER-NOVO             PIC 9(15).
001510
001520       FD  ALLOC-FILE
001530           LABEL RECORD STANDARD
001540           VALUE OF FILE-ID 'ALOCACAO.DAT'
001550           RECORD CONTAINS 81 CHARACTERS.
001560       01  REG-ALOCACAO                PIC X(81).
001570
001580       FD  RUNSTATUS-FILE
001590           LABEL RECORD STANDARD
001600           VALUE OF FILE-ID 'STATUSRUN.DAT'
001610           RECORD CONTAINS 10 CHARACTERS.
001620       01  REG-RUNSTATUS               PIC X(10).
001630
001640       WORKING-STORAGE SECTION.
001650       01  STATUS-CUR              PIC X(02) VALUE SPACES.
001660       01  STATUS-SAL              PIC X(02) VALUE SPACES.
001670       01  STATUS-CCU              PIC X(02) VALUE SPACES.
001680       01  STATUS-ELE              PIC X(02) VALUE SPACES.
001690       01  STATUS-CLB              PIC X(02) VALUE SPACES.
001700       01  STATUS-PRF              PIC X(02) VALUE SPACES.
001710       01  STATUS-COR              PIC X(02) VALUE SPACES.
001720       01  STATUS-FIN              PIC X(02) VALUE SPACES.
001730       01  STATUS-FIO              PIC X(02) VALUE SPACES.
001740       01  STATUS-ALO              PIC X(02) VALUE SPACES.
001750       01  STATUS-RUN              PIC X(02) VALUE SPACES.
001760
001770       01  WS-DIGITOS-TAB.
001780           05  WS-DIGITO OCCURS 10 TIMES PIC X(01) VALUE SPACE.
001790       01  WS-DIGITOS-TAB-R REDEFINES WS-DIGITOS-TAB.
001800           05  WS-DIGITO-LIT            PIC X(10)
001810                           VALUE '0123456789'.
001820
001830       01  WS-CONT-DIGITOS.
001840           05  WS-CONT OCCURS 10 TIMES  PIC 9(05) COMP
001850                                             VALUE ZEROS.
001860       01  WS-CONT-DIGITOS-R REDEFINES WS-CONT-DIGITOS.
001870           05  FILLER                   PIC X(50).
001880
001890       01  WS-ACUMULADOR                PIC 9(15) COMP
001900                                             VALUE ZEROS.
001910       01  WS-ACUMULADOR-EDIT           PIC 9(15).
001920
001930       01  WS-REGISTRO-ATUAL            PIC X(55) VALUE SPACES.
001940
001950       01  WS-K                         PIC 9(02) COMP VALUE ZEROS.
001960       01  WS-PESO                      PIC 9(05) COMP VALUE ZEROS.
001970
001980       01  WS-CONTADORES.
001990           05  WS-QTDE-REGISTROS        PIC 9(06) COMP
002000                                             VALUE ZEROS.
002010           05  WS-QTDE-ARQUIVOS         PIC 9(02) COMP
002020                                             VALUE ZEROS.
002030       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
002040           05  FILLER                   PIC X(08).
002050
002060       01  WS-FINGER-ANTERIOR           PIC 9(15) VALUE ZEROS.
002070
002080       01  WS-SINALIZADORES.
002090           05  WS-EXISTE-FINGER-ANT     PIC X(01) VALUE 'N'.
002100               88  EXISTE-FINGER-ANT         VALUE 'S'.
002110           05  WS-EXISTE-ALOC-ANT       PIC X(01) VALUE 'N'.
002120               88  EXISTE-ALOC-ANT           VALUE 'S'.
002130           05  WS-HOUVE-MUDANCA         PIC X(01) VALUE 'S'.
002140               88  HOUVE-MUDANCA             VALUE 'S'.
002150       01  WS-SINALIZADORES-R REDEFINES WS-SINALIZADORES.
002160           05  FILLER                   PIC X(03).
002170
002180       PROCEDURE DIVISION.
002190
002200       0100-CALCULA-HASH-TOTAL.
002210*    ABRE OS SETE ARQUIVOS DE ENTRADA DA GRADE, UM POR UM, E SO
002220*    SOMA O QUE REALMENTE EXISTE NA RODADA (ARQUIVO OPCIONAL NAO
002230*    ENTRA NA CONTAGEM DE WS-QTDE-ARQUIVOS NEM NO HASH).
002240           OPEN INPUT COURSE-FILE.
002250           IF STATUS-CUR = '00'
002260              ADD 1 TO WS-QTDE-ARQUIVOS
002270              PERFORM 0200-SOMA-CUR THRU 0200-EXIT
002280              CLOSE COURSE-FILE.
002290           OPEN INPUT ROOM-FILE.
002300           IF STATUS-SAL = '00'
002310              ADD 1 TO WS-QTDE-ARQUIVOS
002320              PERFORM 0210-SOMA-SAL THRU 0210-EXIT
002330              CLOSE ROOM-FILE.
002340           OPEN INPUT CAPACITY-FILE.
002350           IF STATUS-CCU = '00'
002360              ADD 1 TO WS-QTDE-ARQUIVOS
002370              PERFORM 0220-SOMA-CCU THRU 0220-EXIT
002380              CLOSE CAPACITY-FILE.
002390           OPEN INPUT ELECTIVE-FILE.
002400           IF STATUS-ELE = '00'
002410              ADD 1 TO WS-QTDE-ARQUIVOS
002420              PERFORM 0230-SOMA-ELE THRU 0230-EXIT
002430              CLOSE ELECTIVE-FILE.
002440           OPEN INPUT SPECIAL-LAB-FILE.
002450           IF STATUS-CLB = '00'
002460              ADD 1 TO WS-QTDE-ARQUIVOS
002470              PERFORM 0240-SOMA-CLB THRU 0240-EXIT
002480              CLOSE SPECIAL-LAB-FILE.
002490           OPEN INPUT TEACHER-FILE.
002500           IF STATUS-PRF = '00'
002510              ADD 1 TO WS-QTDE-ARQUIVOS
002520              PERFORM 0250-SOMA-PRF THRU 0250-EXIT
002530              CLOSE TEACHER-FILE.
002540           OPEN INPUT COHORT-FILE.
002550           IF STATUS-COR = '00'
002560              ADD 1 TO WS-QTDE-ARQUIVOS
002570              PERFORM 0260-SOMA-COR THRU 0260-EXIT
002580              CLOSE COHORT-FILE.
002590           GO TO 0300-COMPARA-ANTERIOR.
002600
002610       0200-SOMA-CUR.
002620*    DE 0200 A 0260 O PADRAO E O MESMO - LE O ARQUIVO POR
002630*    COMPLETO, MONTA CADA REGISTRO EM WS-REGISTRO-ATUAL NA
002640*    LARGURA DE 55 POSICOES (COMPLETANDO COM ESPACO O QUE FALTAR)
002650*    E MANDA PARA 0270-SOMA-REGISTRO ACUMULAR NO HASH.
002660       0201-LOOP.
002670           READ COURSE-FILE
002680               AT END
002690                  GO TO 0200-EXIT.
002700           ADD 1 TO WS-QTDE-REGISTROS
002710           MOVE SPACES  TO WS-REGISTRO-ATUAL
002720           MOVE REG-CUR TO WS-REGISTRO-ATUAL
002730           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
002740           GO TO 0201-LOOP.
002750       0200-EXIT.  EXIT.
002760
002770       0210-SOMA-SAL.
002780       0211-LOOP.
002790           READ ROOM-FILE
002800               AT END
002810                  GO TO 0210-EXIT.
002820           ADD 1 TO WS-QTDE-REGISTROS
002830           MOVE SPACES  TO WS-REGISTRO-ATUAL
002840           MOVE REG-SAL TO WS-REGISTRO-ATUAL(1:19)
002850           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
002860           GO TO 0211-LOOP.
002870       0210-EXIT.  EXIT.
002880
002890       0220-SOMA-CCU.
002900       0221-LOOP.
002910           READ CAPACITY-FILE
002920               AT END
002930                  GO TO 0220-EXIT.
002940           ADD 1 TO WS-QTDE-REGISTROS
002950           MOVE SPACES  TO WS-REGISTRO-ATUAL
002960           MOVE REG-CCU TO WS-REGISTRO-ATUAL(1:06)
002970           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
002980           GO TO 0221-LOOP.
002990       0220-EXIT.  EXIT.
003000
003010       0230-SOMA-ELE.
003020       0231-LOOP.
003030           READ ELECTIVE-FILE
003040               AT END
003050                  GO TO 0230-EXIT.
003060           ADD 1 TO WS-QTDE-REGISTROS
003070           MOVE SPACES  TO WS-REGISTRO-ATUAL
003080           MOVE REG-ELE TO WS-REGISTRO-ATUAL
003090           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
003100           GO TO 0231-LOOP.
003110       0230-EXIT.  EXIT.
003120
003130       0240-SOMA-CLB.
003140       0241-LOOP.
003150           READ SPECIAL-LAB-FILE
003160               AT END
003170                  GO TO 0240-EXIT.
003180           ADD 1 TO WS-QTDE-REGISTROS
003190           MOVE SPACES  TO WS-REGISTRO-ATUAL
003200           MOVE REG-CLB TO WS-REGISTRO-ATUAL(1:20)
003210           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
003220           GO TO 0241-LOOP.
003230       0240-EXIT.  EXIT.
003240
003250       0250-SOMA-PRF.
003260       0251-LOOP.
003270           READ TEACHER-FILE
003280               AT END
003290                  GO TO 0250-EXIT.
003300           ADD 1 TO WS-QTDE-REGISTROS
003310           MOVE SPACES  TO WS-REGISTRO-ATUAL
003320           MOVE REG-PRF TO WS-REGISTRO-ATUAL(1:39)
003330           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
003340           GO TO 0251-LOOP.
003350       0250-EXIT.  EXIT.
003360
003370       0260-SOMA-COR.
003380       0261-LOOP.
003390           READ COHORT-FILE
003400               AT END
003410                  GO TO 0260-EXIT.
003420           ADD 1 TO WS-QTDE-REGISTROS
003430           MOVE SPACES  TO WS-REGISTRO-ATUAL
003440           MOVE REG-COR TO WS-REGISTRO-ATUAL(1:39)
003450           PERFORM 0270-SOMA-REGISTRO THRU 0270-EXIT
003460           GO TO 0261-LOOP.
003470       0260-EXIT.  EXIT.
003480
003490       0270-SOMA-REGISTRO.
003500*    CONTA QUANTAS VEZES CADA DIGITO (0 A 9) APARECE NO
003510*    REGISTRO VIA TALLYING (0271) E DEPOIS PESA CADA CONTAGEM
003520*    PELA POSICAO DO DIGITO NA TABELA (0272/0273), SOMANDO TUDO
003530*    EM WS-ACUMULADOR - E ASSIM QUE O HASH E MONTADO SEM USAR
003540*    NENHUMA FUNCAO INTRINSECA.
003550           MOVE ZEROS TO WS-CONT-DIGITOS
003560           MOVE 1 TO WS-K
003570       0271-TALLY-LOOP.
003580           IF WS-K > 10
003590              GO TO 0272-PESA.
003600           INSPECT WS-REGISTRO-ATUAL TALLYING
003610                   WS-CONT(WS-K) FOR ALL WS-DIGITO(WS-K)
003620           ADD 1 TO WS-K
003630           GO TO 0271-TALLY-LOOP.
003640       0272-PESA.
003650           MOVE 1 TO WS-K
003660       0273-PESA-LOOP.
003670           IF WS-K > 10
003680              GO TO 0270-EXIT.
003690           COMPUTE WS-PESO = WS-CONT(WS-K) * WS-K
003700           ADD WS-PESO TO WS-ACUMULADOR
003710           ADD 1 TO WS-K
003720           GO TO 0273-PESA-LOOP.
003730       0270-EXIT.  EXIT.
003740
003750       0300-COMPARA-ANTERIOR.
003760*    SOMA A QUANTIDADE DE REGISTROS LIDOS AO HASH (PARA QUE UMA
003770*    SIMPLES INCLUSAO OU EXCLUSAO DE REGISTRO JA MUDE O TOTAL,
003780*    MESMO QUE O RESTO DOS DIGITOS SE CANCELE) E COMPARA COM O
003790*    HASH GRAVADO NA RODADA ANTERIOR EM FINGER.DAT.
003800           ADD WS-QTDE-REGISTROS TO WS-ACUMULADOR
003810           OPEN INPUT FINGER-FILE.
003820           IF STATUS-FIN = '00'
003830              READ FINGER-FILE
003840                  AT END
003850                     GO TO 0310-SEM-ANTERIOR
003860              END-READ
003870              MOVE REG-FINGER-ANT TO WS-FINGER-ANTERIOR
003880              MOVE 'S' TO WS-EXISTE-FINGER-ANT
003890              CLOSE FINGER-FILE
003900              GO TO 0320-VERIFICA-ALOC.
003910       0310-SEM-ANTERIOR.
003920           IF STATUS-FIN = '00'
003930              CLOSE FINGER-FILE.
003940       0320-VERIFICA-ALOC.
003950           OPEN INPUT ALLOC-FILE.
003960           IF STATUS-ALO = '00'
003970              MOVE 'S' TO WS-EXISTE-ALOC-ANT
003980              CLOSE ALLOC-FILE.
003990           GO TO 0400-DECIDE.
004000
004010       0400-DECIDE.
004020*    SO CONSIDERA NO-CHANGE SE JA EXISTIA UM FINGER.DAT ANTERIOR,
004030*    O HASH NOVO BATEU COM O ANTIGO, E JA EXISTE UMA ALOCACAO.DAT
004040*    DE UMA RODADA ANTERIOR PARA REAPROVEITAR - SEM AS TRES
004050*    CONDICOES JUNTAS, FORCA CONTINUA (HOUVE-MUDANCA).
004060           MOVE WS-ACUMULADOR TO WS-ACUMULADOR-EDIT
004070           MOVE 'N' TO WS-HOUVE-MUDANCA
004080           IF NOT EXISTE-FINGER-ANT
004090              MOVE 'S' TO WS-HOUVE-MUDANCA
004100           ELSE
004110              IF WS-ACUMULADOR-EDIT NOT= WS-FINGER-ANTERIOR
004120                 MOVE 'S' TO WS-HOUVE-MUDANCA.
004130           IF NOT EXISTE-ALOC-ANT
004140              MOVE 'S' TO WS-HOUVE-MUDANCA.
004150           GO TO 0500-GRAVA-FINGER.
004160
004170       0500-GRAVA-FINGER.
004180*    GRAVA O HASH DESTA RODADA EM FINGER.DAT, SOBRESCREVENDO O
004190*    DA RODADA ANTERIOR - E ESTE VALOR QUE A PROXIMA RODADA VAI
004200*    COMPARAR EM 0300.
004210           OPEN OUTPUT FINGER-OUT-FILE
004220           MOVE WS-ACUMULADOR-EDIT TO REG-FINGER-NOVO
004230           WRITE REG-FINGER-NOVO
004240           CLOSE FINGER-OUT-FILE
004250           GO TO 0600-GRAVA-STATUS.
004260
004270       0600-GRAVA-STATUS.
004280*    GRAVA STATUSRUN.DAT COM O VEREDITO DA RODADA - ENTSECAO.EXE
004290*    E INCALU.EXE CONSULTAM ESTE ARQUIVO PARA SABER SE PODEM
004300*    PULAR A GERACAO DE SECAO E A ALOCACAO.
004310           OPEN OUTPUT RUNSTATUS-FILE
004320           IF HOUVE-MUDANCA
004330              MOVE 'CONTINUA  ' TO REG-RUNSTATUS
004340           ELSE
004350              MOVE 'NO-CHANGE ' TO REG-RUNSTATUS.
004360           WRITE REG-RUNSTATUS
004370           CLOSE RUNSTATUS-FILE
004380           GO TO 0900-FECHA-ARQUIVOS.
004390
004400       0900-FECHA-ARQUIVOS.
004410           DISPLAY 'CLASSIF-COB - DETECTOR DE MUDANCA DE RODADA'
004420           DISPLAY 'ARQUIVOS LIDOS.......: ' WS-QTDE-ARQUIVOS
004430           DISPLAY 'REGISTROS SOMADOS....: ' WS-QTDE-REGISTROS
004440           DISPLAY 'HASH TOTAL...........: ' WS-ACUMULADOR-EDIT
004450           IF HOUVE-MUDANCA
004460              DISPLAY 'SITUACAO.............: CONTINUA'
004470           ELSE
004480              DISPLAY 'SITUACAO.............: NO-CHANGE'.
004490*    JAM2 14/04/2009 - PASSOU A RODAR LOGO APOS O EXCALU.EXE,
004500*    ANTES DO ENTSECAO.EXE E DO INCALU.EXE, PARA QUE O VEREDITO
004510*    GRAVADO EM STATUSRUN.DAT ESTEJA DISPONIVEL A TEMPO DO
004520*    INCALU.EXE DECIDIR SE PULA A ALOCACAO (RODADA NO-CHANGE).
004530*    ANTES RODAVA DEPOIS DO INCALU.EXE E O VEREDITO SO SERVIA
004540*    PARA O RELNOTAS.COB EXIBIR - NAO EVITAVA NADA.
004550           CHAIN 'ENTSECAO.EXE'.
